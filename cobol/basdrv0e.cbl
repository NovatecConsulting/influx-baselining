000100 IDENTIFICATION DIVISION.                                                 
000200*                                                                         
000300 PROGRAM-ID. BASDRV0O.                                                    
000400 AUTHOR. H. GRUBER.                                                       
000500 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.                                 
000600 DATE-WRITTEN. 1986-02-11.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.                                
000900*                                                                         
001000****************************************************************          
001100* Letzte Aenderung :: 2026-08-09                                          
001200* Letzte Version   :: G.01.14                                             
001300* Kurzbeschreibung :: Treiber fuer die periodische Kennzahlen-            
001400*                     Baseline (SSFBASE), loest den bisherigen            
001500*                     Nachtlauf gegen die Zeitreihen-Datenbank ab.        
001600* Auftrag          :: SSFNEW-BL1                                          
001700*                                                                         
001800* Aenderungen (Version und Datum in Variable K-PROG-STAND aendern)        
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
002000*----------------------------------------------------------------*        
002100* Vers. | Datum    | von | Kommentar                             *        
002200*-------|----------|-----|---------------------------------------*        
002300*G.00.00|1986-02-11| hgr | Neuerstellung, Batch gegen Zeitreihen-         
002400*       |          |     | Datenbank (Vorlaeufer dieses Batches).         
002500*G.00.01|1988-07-04| hgr | Fenster-Baseline (Delta ggue. Inf.-            
002600*       |          |     | Bestand) hinzugefuegt.                         
002700*G.00.02|1991-03-18| js  | Parametrisierung je Baseline auf               
002800*       |          |     | eigene Datei BASELINE-PARMS umgestellt.        
002900*G.00.03|1993-09-07| pk  | RUN-REPORT mit Kontrollsummen ergaenzt.        
003000*G.00.04|1996-01-22| pk  | Nachziehen in Schnitten von 100 Inter-         
003100*       |          |     | vallen (vorher ein Lauf je Intervall).         
003200*G.00.05|1998-11-30| rw  | JAHR-2000 - TAL-JHJJ vierstellig, Test         
003300*       |          |     | ueber Jahreswechsel 1999/2000 getestet.        
003400*G.01.00|2001-05-14| rw  | Abloesung der Datenbank-Zugriffe durch         
003500*       |          |     | Datei-I/O (Auftrag SSFNEW-BL5); In-Mem-        
003600*       |          |     | Tabelle mit Binaersuche fuer den Inf.-         
003700*       |          |     | Bestand statt Bereichsabfrage.                 
003800*G.01.01|2004-08-09| kl  | RATE-Baseline (Ausreisser-Filter) und          
003900*       |          |     | Quellenmodul EVRDAT0M angebunden.              
004000*G.01.02|2009-02-27| kl  | Loop-Back-Schreiben (_src) optional je         
004100*       |          |     | Baseline-Definition (BD-LOOPBACK-SW).          
004200*G.01.03|2018-04-02| kl  | Uebernahme in neues Rahmenwerk, Auf-           
004300*       |          |     | teilung der Quellen auf GAUDAT0M/              
004400*       |          |     | CNTDAT0M/CRADAT0M/EVRDAT0M/QRYDAT0M.           
004500*G.01.11|2026-08-09| kl  | Auftrag SSFNEW-BL9 - Nachziehschleife          
004600*       |          |     | pro Definition auf min(jetzt', letzte          
004700*       |          |     | Aktualisierung + 100*Praezision) um-           
004800*       |          |     | gestellt, Fenster-Delta-Report ergaenzt        
004900*G.01.12|2026-08-09| kl  | Auftrag SSFNEW-BL10 - Korrektur RUN-           
005000*       |          |     | REPORT: RC-GELESEN/RC-BEHALTEN wurden          
005100*       |          |     | nie fortgeschrieben (immer Null); jetzt        
005200*       |          |     | Aufsummierung in F800-COUNTER-JE-REIHE.        
005300*G.01.13|2026-08-09| kl  | Auftrag SSFNEW-BL11 - C4-COUNT als 77-         
005400*       |          |     | Feld gefuehrt (vorher COMP-FELDER).            
005500*G.01.14|2026-08-09| kl  | Auftrag SSFNEW-BL12 - GP-WINDOW-MS             
005600*       |          |     | wurde nie befuellt; D625-VERTEIL-              
005700*       |          |     | SCHLEIFE waehlte den Vergangenheits-           
005800*       |          |     | Bestand (TAB-B) um ein Fenster nach            
005900*       |          |     | VORNE statt zurueck (C4-I2 = S+W statt         
006000*       |          |     | S-W). GP-WINDOW-MS wird jetzt gefuellt,        
006100*       |          |     | C4-I2 korrekt als S-W berechnet.               
006200*----------------------------------------------------------------*        
006300*                                                                         
006400* Programmbeschreibung                                                    
006500* --------------------                                                    
006600* BASDRV0O ist der einzige Programmteil des SSFBASE-Batches, der          
006700* Dateien oeffnet.  Fuer jede in BASELINE-PARMS beschriebene Base-        
006800* line wird der Nachziehstand (LAST-UPDATED) in Schnitten von             
006900* hoechstens 100 Praezisionsintervallen bis "jetzt minus Sicher-          
007000* heitsabstand" vorgezogen; je Schnitt wird ueber das passende            
007100* Quellenmodul neu eingetroffene Rohdaten geholt, der Inf.-Bestand        
007200* fortgeschrieben (BASGEN0M) und je konfiguriertem Fenster die            
007300* Fenster-Baseline als Differenz berechnet.  Ergebnis: INF-BASE-          
007400* LINE-OUT, WIN-BASELINE-OUT, optional SRC-LOOPBACK-OUT, sowie            
007500* RUN-REPORT mit Kontrollsummen je Baseline und Reihe.                    
007600*                                                                         
007700******************************************************************        
007800*                                                                         
007900 ENVIRONMENT DIVISION.                                                    
008000 CONFIGURATION SECTION.                                                   
008100 SPECIAL-NAMES.                                                           
008200     SWITCH-15 IS ANZEIGE-VERSION                                         
008300         ON STATUS IS SHOW-VERSION                                        
008400     CLASS ALPHNUM IS "0123456789"                                        
008500                      "abcdefghijklmnopqrstuvwxyz"                        
008600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
008700*                                                                         
008800 INPUT-OUTPUT SECTION.                                                    
008900 FILE-CONTROL.                                                            
009000     SELECT RAW-SAMPLES     ASSIGN TO RAWSAMP                             
009100         ORGANIZATION IS LINE SEQUENTIAL                                  
009200         FILE STATUS  IS FILE-STATUS.                                     
009300     SELECT BASELINE-PARMS  ASSIGN TO BLPARM                              
009400         ORGANIZATION IS LINE SEQUENTIAL                                  
009500         FILE STATUS  IS FILE-STATUS.                                     
009600     SELECT INF-BASELINE-IN ASSIGN TO INFBASI                             
009700         ORGANIZATION IS LINE SEQUENTIAL                                  
009800         FILE STATUS  IS FILE-STATUS.                                     
009900     SELECT INF-BASELINE-OUT ASSIGN TO INFBASO                            
010000         ORGANIZATION IS LINE SEQUENTIAL                                  
010100         FILE STATUS  IS FILE-STATUS.                                     
010200     SELECT WIN-BASELINE-OUT ASSIGN TO WINBASO                            
010300         ORGANIZATION IS LINE SEQUENTIAL                                  
010400         FILE STATUS  IS FILE-STATUS.                                     
010500     SELECT SRC-LOOPBACK-OUT ASSIGN TO SRCLOOP                            
010600         ORGANIZATION IS LINE SEQUENTIAL                                  
010700         FILE STATUS  IS FILE-STATUS.                                     
010800     SELECT RUN-REPORT      ASSIGN TO RUNREPT                             
010900         ORGANIZATION IS LINE SEQUENTIAL                                  
011000         FILE STATUS  IS FILE-STATUS.                                     
011100*                                                                         
011200 DATA DIVISION.                                                           
011300 FILE SECTION.                                                            
011400*                                                                         
011500 FD  RAW-SAMPLES.                                                         
011600 01  RAWSAMP-REC.                                                         
011700     05      RS-SERIES-KEY       PIC X(80).                               
011800     05      RS-TIME             PIC 9(15).                               
011900     05      RS-VALUE            PIC S9(11)V9(7).                         
012000     05      FILLER              PIC X(06).                               
012100*                                                                         
012200 FD  BASELINE-PARMS.                                                      
012300 01  BLPARM-REC.                                                          
012400     05      BP-TYPE             PIC X(10).                               
012500     05      BP-OUTPUT-NAME      PIC X(40).                               
012600     05      BP-PRECISION-MS     PIC 9(15).                               
012700     05      BP-SEASONALITY-MS   PIC 9(15).                               
012800     05      BP-WINDOW-MS        PIC 9(15).                               
012900     05      BP-SAMPLE-PREC-MS   PIC 9(15).                               
013000     05      BP-LOOKBACK-MS      PIC 9(15).                               
013100     05      BP-OUTLIER-PCTL     PIC 9V9(4).                              
013200     05      BP-OUTLIER-WIN-MS   PIC 9(15).                               
013300     05      BP-OUTLIER-MIN-PTS  PIC 9(09).                               
013400     05      BP-TAGLIST-ANZ      PIC 9(02).                               
013500     05      BP-TAGLIST          OCCURS 4 TIMES PIC X(10).                
013600     05      BP-LOOPBACK-SW      PIC X(01).                               
013700     05      FILLER              PIC X(12).                               
013800*                                                                         
013900 FD  INF-BASELINE-IN.                                                     
014000 01  INFBASI-REC.                                                         
014100     05      BI-MEASUREMENT      PIC X(40).                               
014200     05      BI-SERIES-KEY       PIC X(80).                               
014300     05      BI-TIME             PIC 9(15).                               
014400     05      BI-VALUE            PIC S9(11)V9(7).                         
014500     05      BI-STDDEV           PIC S9(11)V9(7).                         
014600     05      BI-SEASONS          PIC 9(09).                               
014700     05      BI-SUM              PIC S9(11)V9(7).                         
014800     05      BI-SUMSQ            PIC S9(11)V9(7).                         
014900     05      FILLER              PIC X(04).                               
015000*                                                                         
015100 FD  INF-BASELINE-OUT.                                                    
015200 01  INFBASO-REC.                                                         
015300     05      BO-MEASUREMENT      PIC X(40).                               
015400     05      BO-SERIES-KEY       PIC X(80).                               
015500     05      BO-TIME             PIC 9(15).                               
015600     05      BO-VALUE            PIC S9(11)V9(7).                         
015700     05      BO-STDDEV           PIC S9(11)V9(7).                         
015800     05      BO-SEASONS          PIC 9(09).                               
015900     05      BO-SUM              PIC S9(11)V9(7).                         
016000     05      BO-SUMSQ            PIC S9(11)V9(7).                         
016100     05      FILLER              PIC X(04).                               
016200*                                                                         
016300 FD  WIN-BASELINE-OUT.                                                    
016400 01  WINBASO-REC.                                                         
016500     05      WO-MEASUREMENT      PIC X(40).                               
016600     05      WO-SERIES-KEY       PIC X(80).                               
016700     05      WO-TIME             PIC 9(15).                               
016800     05      WO-VALUE            PIC S9(11)V9(7).                         
016900     05      WO-STDDEV           PIC S9(11)V9(7).                         
017000     05      WO-SEASONS          PIC 9(09).                               
017100     05      FILLER              PIC X(38).                               
017200*                                                                         
017300 FD  SRC-LOOPBACK-OUT.                                                    
017400 01  SRCLOOP-REC.                                                         
017500     05      SL-SERIES-KEY       PIC X(80).                               
017600     05      SL-TIME             PIC 9(15).                               
017700     05      SL-VALUE            PIC S9(11)V9(7).                         
017800     05      FILLER              PIC X(06).                               
017900*                                                                         
018000 FD  RUN-REPORT.                                                          
018100 01  RUNREPT-REC                 PIC X(132).                              
018200*                                                                         
018300 WORKING-STORAGE SECTION.                                                 
018400     COPY    BLRECS0C.                                                    
018500     COPY    BLMSG0C.                                                     
018600     COPY    BLIFACE                                                      
018700             REPLACING =="*"== BY =="BAS"==.                              
018800*                                                                         
018900 77          C4-COUNT            PIC S9(04) COMP.                         
019000*                                                                         
019100*----------------------------------------------------------------*        
019200* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
019300*----------------------------------------------------------------*        
019400 01          COMP-FELDER.                                                 
019500     05      C4-ANZ              PIC S9(04) COMP.                         
019600     05      C4-I1               PIC S9(04) COMP.                         
019700     05      C4-I2               PIC S9(04) COMP.                         
019800     05      C9-SERIENANZ        PIC S9(09) COMP.                         
019900     05      C9-INTERVALLE       PIC S9(09) COMP.                         
020000     05      C9-SLICE-MAX        PIC S9(09) COMP VALUE 100.               
020100     05      FILLER              PIC X(06).                               
020200*                                                                         
020300*----------------------------------------------------------------*        
020400* Display-Felder: Praefix D                                               
020500*----------------------------------------------------------------*        
020600 01          DISPLAY-FELDER.                                              
020700     05      D-NUM9              PIC  9(09).                              
020800     05      D-ZEIT15            PIC  9(15).                              
020900     05      FILLER              PIC X(04).                               
021000*                                                                         
021100*----------------------------------------------------------------*        
021200* Felder mit konstantem Inhalt: Praefix K                                 
021300*----------------------------------------------------------------*        
021400 01          KONSTANTE-FELDER.                                            
021500     05      K-MODUL             PIC X(08) VALUE "BASDRV0O".              
021600     05      K-PROG-STAND        PIC X(10) VALUE "2026-08-09".            
021700     05      K-PRECIS-DEF        PIC 9(15) VALUE 900000.                  
021800     05      K-SAMPPREC-DEF      PIC 9(15) VALUE 15000.                   
021900     05      K-LOOKBACK-DEF      PIC 9(15) VALUE 900000.                  
022000     05      K-OUTLPCTL-DEF      PIC 9V9(4) VALUE 1.0000.                 
022100     05      K-OUTLWIN-DEF       PIC 9(15) VALUE 300000.                  
022200     05      K-OUTLMIN-DEF       PIC 9(09) VALUE 3.                       
022300     05      K-UPDATE-DELAY-MS   PIC 9(15) VALUE 60000.                   
022400     05      FILLER              PIC X(10).                               
022500*                                                                         
022600*----------------------------------------------------------------*        
022700* Conditional-Felder                                                      
022800*----------------------------------------------------------------*        
022900 01          SCHALTER.                                                    
023000     05      FILE-STATUS         PIC X(02).                               
023100         88  FILE-OK                         VALUE "00".                  
023200         88  FILE-EOF                        VALUE "10".                  
023300         88  FILE-NOK                        VALUE "01" THRU "99".        
023400     05      PRG-STATUS          PIC 9.                                   
023500         88  PRG-OK                          VALUE ZERO.                  
023600         88  PRG-ABBRUCH                     VALUE 1.                     
023700     05      RAW-EOF-SW          PIC X(01) VALUE "N".                     
023800         88  RAW-EOF                         VALUE "J".                   
023900     05      PARM-EOF-SW         PIC X(01) VALUE "N".                     
024000         88  PARM-EOF                        VALUE "J".                   
024100     05      INFI-EOF-SW         PIC X(01) VALUE "N".                     
024200         88  INFI-EOF                        VALUE "J".                   
024300     05      FILLER              PIC X(06).                               
024400*                                                                         
024500*----------------------------------------------------------------*        
024600* weitere Arbeitsfelder - Praefix W                                       
024700*----------------------------------------------------------------*        
024800 01          WORK-FELDER.                                                 
024900     05      W-JETZT-MS          PIC S9(15) COMP.                         
025000     05      W-JETZT-STRICH-MS   PIC S9(15) COMP.                         
025100     05      W-QUELL-MINDELAY    PIC S9(15) COMP.                         
025200     05      W-LAST-UPDATED      PIC S9(15) COMP.                         
025300     05      W-UPDATE-TO         PIC S9(15) COMP.                         
025400     05      W-START-INTERVALL   PIC S9(09) COMP.                         
025500     05      W-END-INTERVALL     PIC S9(09) COMP.                         
025600     05      W-SEASON-INTERVALLE PIC S9(09) COMP.                         
025700     05      W-FENSTER-MS        PIC S9(15) COMP.                         
025800     05      W-FENSTER-NAME      PIC X(20).                               
025900     05      W-GES-GELESEN       PIC S9(09) COMP.                         
026000     05      W-GES-BEHALTEN      PIC S9(09) COMP.                         
026100     05      W-GES-GESCHRIEBEN   PIC S9(09) COMP.                         
026200     05      W-VARIANZ           PIC S9(11)V9(7).                         
026300     05      W-WURZEL-X          PIC S9(11)V9(7).                         
026400     05      W-WURZEL-Y          PIC S9(11)V9(7).                         
026500     05      C4-WURZEL-LAUF      PIC S9(04) COMP.                         
026600     05      FILLER              PIC X(08).                               
026700*                                                                         
026800*----------------------------------------------------------------*        
026900* TAL-Aufrufparameter (Praefix T-) fuer Systemuhr-Anfrage bei             
027000* GUARDIANZEITMS - liefert die aktuelle Guardian-Uhrzeit in ms            
027100* seit 01.01.1970 (Epoch), wie sie auch in RAW-SAMPLES steht.             
027200*----------------------------------------------------------------*        
027300 01          T-UHRZEIT-PARM.                                              
027400     05      T-JETZT-MS          PIC S9(15) COMP.                         
027500     05      FILLER              PIC X(08).                               
027600*                                                                         
027700*----------------------------------------------------------------*        
027800* Grosse Arbeitstabellen (im Speicher gehaltener Inf.-Bestand             
027900* sowie Rohwert-Bestand, nach Reihen-Key/Zeit aufsteigend, siehe          
028000* F900-BINSUCHE); Praefix HT- (History-Tabelle) / RT- (Rohwert)           
028100*----------------------------------------------------------------*        
028200 01          HIST-TABELLE.                                                
028300     05      HT-ANZ              PIC S9(09) COMP.                         
028400     05      HT-ZEILE OCCURS 5000 TIMES.                                  
028500         10  HT-SERIES-KEY       PIC X(80).                               
028600         10  HT-SCHLUESSEL-TEILE REDEFINES HT-SERIES-KEY.                 
028700             15  HT-KEY-NAME     PIC X(40).                               
028800             15  HT-KEY-TAGS     PIC X(40).                               
028900         10  HT-TIME             PIC S9(15).                              
029000         10  HT-ZEIT-TEILE REDEFINES HT-TIME.                             
029100             15  HT-ZEIT-TAGE    PIC S9(10).                              
029200             15  HT-ZEIT-MS-REST PIC 9(05).                               
029300         10  HT-VALUE            PIC S9(11)V9(7).                         
029400         10  HT-STDDEV           PIC S9(11)V9(7).                         
029500         10  HT-SEASONS          PIC S9(09).                              
029600         10  HT-SUM              PIC S9(11)V9(7).                         
029700         10  HT-SUMSQ            PIC S9(11)V9(7).                         
029800 01          ROH-TABELLE.                                                 
029900     05      RT-ANZ              PIC S9(09) COMP.                         
030000     05      RT-ZEILE OCCURS 5000 TIMES.                                  
030100         10  RT-SERIES-KEY       PIC X(80).                               
030200         10  RT-SCHLUESSEL-TEILE REDEFINES RT-SERIES-KEY.                 
030300             15  RT-KEY-NAME     PIC X(40).                               
030400             15  RT-KEY-TAGS     PIC X(40).                               
030500         10  RT-TIME             PIC S9(15).                              
030600         10  RT-VALUE            PIC S9(11)V9(7).                         
030700*                                                                         
030800*----------------------------------------------------------------*        
030900* Drei generische Punkt-Tabellen, die an BASGEN0M und die Quellen-        
031000* module weitergereicht werden (Neu-/Alt-/Ergebnis-Bestand).              
031100*----------------------------------------------------------------*        
031200 01          TAB-A.                                                       
031300     05      TA-ANZ              PIC S9(09) COMP.                         
031400     05      TA-ZEILE OCCURS 2000 TIMES.                                  
031500         10  TA-SERIES-KEY       PIC X(80).                               
031600         10  TA-TIME             PIC S9(15).                              
031700         10  TA-SUM              PIC S9(11)V9(7).                         
031800         10  TA-SUMSQ            PIC S9(11)V9(7).                         
031900         10  TA-COUNT            PIC S9(09).                              
032000 01          TAB-B.                                                       
032100     05      TB-ANZ              PIC S9(09) COMP.                         
032200     05      TB-ZEILE OCCURS 2000 TIMES.                                  
032300         10  TB-SERIES-KEY       PIC X(80).                               
032400         10  TB-TIME             PIC S9(15).                              
032500         10  TB-SUM              PIC S9(11)V9(7).                         
032600         10  TB-SUMSQ            PIC S9(11)V9(7).                         
032700         10  TB-COUNT            PIC S9(09).                              
032800 01          TAB-C.                                                       
032900     05      TC-ANZ              PIC S9(09) COMP.                         
033000     05      TC-ZEILE OCCURS 2000 TIMES.                                  
033100         10  TC-SERIES-KEY       PIC X(80).                               
033200         10  TC-TIME             PIC S9(15).                              
033300         10  TC-SUM              PIC S9(11)V9(7).                         
033400         10  TC-SUMSQ            PIC S9(11)V9(7).                         
033500         10  TC-COUNT            PIC S9(09).                              
033600*                                                                         
033700*----------------------------------------------------------------*        
033800* Aufrufparameter fuer BASGEN0M (Praefix GP-)                             
033900*----------------------------------------------------------------*        
034000 01          GEN-PARM.                                                    
034100     05      GP-MODUS            PIC X(03).                               
034200         88  GP-INF-BESTAND                 VALUE "INF".                  
034300         88  GP-FENSTER                     VALUE "FEN".                  
034400     05      GP-START-INTERVALL  PIC S9(09) COMP.                         
034500     05      GP-END-INTERVALL   PIC S9(09) COMP.                          
034600     05      GP-PRECISION-MS     PIC S9(15) COMP.                         
034700     05      GP-SEASON-MS        PIC S9(15) COMP.                         
034800     05      GP-WINDOW-MS        PIC S9(15) COMP.                         
034900     05      GP-OUTPUT-NAME      PIC X(40).                               
035000     05      GP-RC               PIC S9(04) COMP.                         
035100     05      FILLER              PIC X(08).                               
035200*                                                                         
035300*----------------------------------------------------------------*        
035400* Kontrollzaehler je Reihe fuer den RUN-REPORT (Praefix RC-)              
035500*----------------------------------------------------------------*        
035600 01          REPORT-COUNTER-TABELLE.                                      
035700     05      RC-ANZ              PIC S9(09) COMP.                         
035800     05      RC-ZEILE OCCURS 500 TIMES.                                   
035900         10  RC-SERIES-KEY       PIC X(40).                               
036000         10  RC-GELESEN          PIC S9(09) COMP.                         
036100         10  RC-BEHALTEN         PIC S9(09) COMP.                         
036200         10  RC-GESCHRIEBEN      PIC S9(09) COMP.                         
036300*                                                                         
036400 PROCEDURE DIVISION.                                                      
036500******************************************************************        
036600* Steuerungs-Section                                                      
036700******************************************************************        
036800 A100-STEUERUNG SECTION.                                                  
036900 A100-00.                                                                 
037000     IF  SHOW-VERSION                                                     
037100         DISPLAY K-MODUL " STAND: " K-PROG-STAND                          
037200         STOP RUN                                                         
037300     END-IF                                                               
037400*                                                                         
037500     PERFORM B000-VORLAUF                                                 
037600     IF  PRG-ABBRUCH                                                      
037700         PERFORM B090-ENDE                                                
037800         STOP RUN                                                         
037900     END-IF                                                               
038000*                                                                         
038100     PERFORM B100-VERARBEITUNG                                            
038200         THRU B100-99                                                     
038300         UNTIL PARM-EOF                                                   
038400*                                                                         
038500     PERFORM B090-ENDE                                                    
038600     STOP RUN                                                             
038700     .                                                                    
038800 A100-99.                                                                 
038900     EXIT.                                                                
039000*                                                                         
039100******************************************************************        
039200* Vorlauf: Dateien oeffnen, Rohwert- und Inf.-Bestand einlesen            
039300******************************************************************        
039400 B000-VORLAUF SECTION.                                                    
039500 B000-00.                                                                 
039600     PERFORM C000-INIT                                                    
039700     PERFORM C100-OPEN-FILES                                              
039800     IF  PRG-ABBRUCH                                                      
039900         GO TO B000-99                                                    
040000     END-IF                                                               
040100     PERFORM C400-LOAD-ROH-TABELLE                                        
040200     PERFORM C500-LOAD-HIST-TABELLE                                       
040300     PERFORM C200-READ-BASELINE-PARMS                                     
040400     .                                                                    
040500 B000-99.                                                                 
040600     EXIT.                                                                
040700*                                                                         
040800******************************************************************        
040900* Nachlauf: Dateien schliessen, Gesamtsummen ausgeben                     
041000******************************************************************        
041100 B090-ENDE SECTION.                                                       
041200 B090-00.                                                                 
041300     PERFORM E900-REPORT-GESAMTSUMME                                      
041400     PERFORM C900-CLOSE-FILES                                             
041500     DISPLAY K-MODUL " ENDE - GELESEN: " W-GES-GELESEN                    
041600             " BEHALTEN: " W-GES-BEHALTEN                                 
041700             " GESCHRIEBEN: " W-GES-GESCHRIEBEN                           
041800     .                                                                    
041900 B090-99.                                                                 
042000     EXIT.                                                                
042100*                                                                         
042200******************************************************************        
042300* Verarbeitung je Baseline-Definition                                     
042400******************************************************************        
042500 B100-VERARBEITUNG SECTION.                                               
042600 B100-00.                                                                 
042700     PERFORM C300-APPLY-DEFAULTS                                          
042800     MOVE ZERO             TO RC-ANZ                                      
042900     CALL "GUARDIANZEITMS" USING T-UHRZEIT-PARM                           
043000     MOVE T-JETZT-MS       TO W-JETZT-MS                                  
043100     MOVE ZERO TO W-LAST-UPDATED                                          
043200     PERFORM E100-REPORT-HEADING                                          
043300     PERFORM B200-ADVANCE-BASELINE                                        
043400         THRU B200-99                                                     
043500     PERFORM E300-REPORT-BREAK                                            
043600     PERFORM C200-READ-BASELINE-PARMS                                     
043700     .                                                                    
043800 B100-99.                                                                 
043900     EXIT.                                                                
044000*                                                                         
044100******************************************************************        
044200* Nachziehschleife: solange 'jetzt' und letzter Stand nicht im            
044300* gleichen Praezisionsintervall liegen, in Schnitten von hoechs-          
044400* tens 100 Intervallen vorziehen (BATCH FLOW - Driver).                   
044500******************************************************************        
044600 B200-ADVANCE-BASELINE SECTION.                                           
044700 B200-00.                                                                 
044800     MOVE ZERO TO W-QUELL-MINDELAY                                        
044900     IF  BD-TYP-RATE                                                      
045000         COMPUTE W-QUELL-MINDELAY = BD-OUTLIER-WIN-MS / 2                 
045100     END-IF                                                               
045200     COMPUTE W-JETZT-STRICH-MS =                                          
045300             W-JETZT-MS - K-UPDATE-DELAY-MS - W-QUELL-MINDELAY            
045400 B200-10.                                                                 
045500     IF  (W-JETZT-STRICH-MS / BD-PRECISION-MS) =                          
045600         (W-LAST-UPDATED  / BD-PRECISION-MS)                              
045700         GO TO B200-99                                                    
045800     END-IF                                                               
045900     COMPUTE W-UPDATE-TO =                                                
046000             W-LAST-UPDATED + (C9-SLICE-MAX * BD-PRECISION-MS)            
046100     IF  W-JETZT-STRICH-MS < W-UPDATE-TO                                  
046200         MOVE W-JETZT-STRICH-MS TO W-UPDATE-TO                            
046300     END-IF                                                               
046400     PERFORM D100-RUN-UPDATE                                              
046500     MOVE W-UPDATE-TO TO W-LAST-UPDATED                                   
046600     GO TO B200-10                                                        
046700     .                                                                    
046800 B200-99.                                                                 
046900     EXIT.                                                                
047000*                                                                         
047100******************************************************************        
047200* Ein Nachzieh-Schnitt: Rohdaten holen, Inf.-Bestand fortschreiben        
047300* Fenster-Baselines berechnen (BATCH FLOW - Baseline update)              
047400******************************************************************        
047500 D100-RUN-UPDATE SECTION.                                                 
047600 D100-00.                                                                 
047700     COMPUTE GP-START-INTERVALL = W-LAST-UPDATED / BD-PRECISION-MS        
047800     COMPUTE GP-END-INTERVALL   = W-UPDATE-TO    / BD-PRECISION-MS        
047900     MOVE BD-PRECISION-MS   TO GP-PRECISION-MS                            
048000     MOVE BD-SEASONALITY-MS TO GP-SEASON-MS                               
048100     MOVE BD-WINDOW-MS      TO GP-WINDOW-MS                               
048200     MOVE BD-OUTPUT-NAME    TO GP-OUTPUT-NAME                             
048300*                                                                         
048400     PERFORM D200-FETCH-NEW-DATA                                          
048500     PERFORM D300-LOAD-ALT-BESTAND                                        
048600*                                                                         
048700     SET  GP-INF-BESTAND TO TRUE                                          
048800     CALL "BASGEN0M" USING GEN-PARM, TAB-A, TAB-B, TAB-C                  
048900     PERFORM D400-WRITE-INF-BESTAND                                       
049000     PERFORM D500-UPDATE-HIST-TABELLE                                     
049100*                                                                         
049200     IF  BD-WINDOW-MS > ZERO                                              
049300         PERFORM D600-RUN-WINDOW                                          
049400     END-IF                                                               
049500     .                                                                    
049600 D100-99.                                                                 
049700     EXIT.                                                                
049800*                                                                         
049900******************************************************************        
050000* Rohdaten/Aggregatpunkte fuer diesen Schnitt vom passenden               
050100* Quellenmodul holen (EVALUATE BD-TYPE - je ein CALL)                     
050200******************************************************************        
050300 D200-FETCH-NEW-DATA SECTION.                                             
050400 D200-00.                                                                 
050500     MOVE BD-TYPE         TO LINK-BD-TYPE                                 
050600     MOVE BD-OUTPUT-NAME  TO LINK-BD-OUTNAME                              
050700     MOVE BD-PRECISION-MS TO LINK-BD-PRECIS                               
050800     MOVE BD-SEASONALITY-MS TO LINK-BD-SEASON                             
050900     MOVE BD-WINDOW-MS    TO LINK-BD-WINDOW                               
051000     MOVE BD-SAMPLE-PREC-MS TO LINK-BD-SAMPPREC                           
051100     MOVE BD-LOOKBACK-MS  TO LINK-BD-LOOKBACK                             
051200     MOVE BD-OUTLIER-PCTL TO LINK-OUTL-PCTL                               
051300     MOVE BD-OUTLIER-WIN-MS TO LINK-OUTL-WINMS                            
051400     MOVE BD-OUTLIER-MIN-PTS TO LINK-OUTL-MINPT                           
051500     MOVE BD-TAGLIST-ANZ  TO LINK-BD-TAGLIST-N                            
051600     MOVE BD-TAGLIST (1)  TO LINK-BD-TAGLIST (1)                          
051700     MOVE BD-TAGLIST (2)  TO LINK-BD-TAGLIST (2)                          
051800     MOVE BD-TAGLIST (3)  TO LINK-BD-TAGLIST (3)                          
051900     MOVE BD-TAGLIST (4)  TO LINK-BD-TAGLIST (4)                          
052000     MOVE BD-LOOPBACK-SW  TO LINK-BD-LOOPBACK                             
052100     COMPUTE LINK-START-MS = W-LAST-UPDATED                               
052200     COMPUTE LINK-END-MS   = W-UPDATE-TO                                  
052300     MOVE "FE"            TO LINK-CMD                                     
052400*                                                                         
052500     EVALUATE TRUE                                                        
052600         WHEN BD-TYP-GAUGE                                                
052700             CALL "GAUDAT0M" USING LINK-REC, ROH-TABELLE, TAB-A           
052800         WHEN BD-TYP-COUNTER                                              
052900             CALL "CNTDAT0M" USING LINK-REC, ROH-TABELLE, TAB-A           
053000         WHEN BD-TYP-RATIO                                                
053100             CALL "CRADAT0M" USING LINK-REC, ROH-TABELLE, TAB-A           
053200         WHEN BD-TYP-RATE                                                 
053300             CALL "EVRDAT0M" USING LINK-REC, ROH-TABELLE, TAB-A           
053400         WHEN BD-TYP-QUERY                                                
053500             CALL "QRYDAT0M" USING LINK-REC, ROH-TABELLE, TAB-A           
053600     END-EVALUATE                                                         
053700*                                                                         
053800     IF  LINK-BD-LOOPBACK = "J"                                           
053900         PERFORM D250-WRITE-LOOPBACK                                      
054000     END-IF                                                               
054100*                                                                         
054200     ADD  LINK-POINTS-READ TO W-GES-GELESEN                               
054300     ADD  LINK-POINTS-KEPT TO W-GES-BEHALTEN                              
054400     PERFORM F800-COUNTER-JE-REIHE                                        
054500         VARYING C4-I1 FROM 1 BY 1                                        
054600         UNTIL   C4-I1 > TA-ANZ                                           
054700     .                                                                    
054800 D200-99.                                                                 
054900     EXIT.                                                                
055000*                                                                         
055100******************************************************************        
055200* Loop-Back-Rohsatz je neuem Punkt nach SRC-LOOPBACK-OUT (Name            
055300* <output>_src, siehe BASGEN0M/BASDRV0O Ausgabeaufbereitung)              
055400******************************************************************        
055500 D250-WRITE-LOOPBACK SECTION.                                             
055600 D250-00.                                                                 
055700     PERFORM D255-SCHREIB-SCHLEIFE THRU D255-99                           
055800             VARYING C4-I1 FROM 1 BY 1                                    
055900             UNTIL C4-I1 > TA-ANZ                                         
056000     .                                                                    
056100 D250-99.                                                                 
056200     EXIT.                                                                
056300*                                                                         
056400******************************************************************        
056500* D255-SCHREIB-SCHLEIFE - Einzelschritt der D250-WRITE-LOOPBACK.          
056600******************************************************************        
056700 D255-SCHREIB-SCHLEIFE SECTION.                                           
056800 D255-00.                                                                 
056900     MOVE TA-SERIES-KEY (C4-I1) TO SL-SERIES-KEY                          
057000     MOVE TA-TIME (C4-I1)       TO SL-TIME                                
057100     MOVE TA-SUM (C4-I1)        TO SL-VALUE                               
057200     WRITE SRCLOOP-REC                                                    
057300     .                                                                    
057400 D255-99.                                                                 
057500     EXIT.                                                                
057600*                                                                         
057700******************************************************************        
057800* vorherigen Inf.-Bestand fuer [start, min(end,start+season)) aus         
057900* der Historie holen (F900-BINSUCHE je Reihe/Intervall)                   
058000******************************************************************        
058100 D300-LOAD-ALT-BESTAND SECTION.                                           
058200 D300-00.                                                                 
058300     MOVE ZERO TO TB-ANZ                                                  
058400     COMPUTE W-SEASON-INTERVALLE =                                        
058500             BD-SEASONALITY-MS / BD-PRECISION-MS                          
058600     MOVE GP-START-INTERVALL TO C9-INTERVALLE                             
058700     COMPUTE C4-I2 = GP-START-INTERVALL + W-SEASON-INTERVALLE             
058800     IF  GP-END-INTERVALL < C4-I2                                         
058900         MOVE GP-END-INTERVALL TO C4-I2                                   
059000     END-IF                                                               
059100     PERFORM D325-SAMMEL-SCHLEIFE THRU D325-99                            
059200             VARYING C4-I1 FROM 1 BY 1                                    
059300             UNTIL C4-I1 > HT-ANZ                                         
059400     .                                                                    
059500 D300-99.                                                                 
059600     EXIT.                                                                
059700*                                                                         
059800******************************************************************        
059900* D325-SAMMEL-SCHLEIFE - Einzelschritt der D300-LOAD-ALT-BESTAND.         
060000******************************************************************        
060100 D325-SAMMEL-SCHLEIFE SECTION.                                            
060200 D325-00.                                                                 
060300     COMPUTE D-ZEIT15 = HT-TIME (C4-I1) / BD-PRECISION-MS                 
060400     IF  D-ZEIT15 >= GP-START-INTERVALL                                   
060500     AND D-ZEIT15 <  C4-I2                                                
060600         ADD 1 TO TB-ANZ                                                  
060700         MOVE HT-SERIES-KEY (C4-I1) TO TB-SERIES-KEY (TB-ANZ)             
060800         MOVE HT-TIME (C4-I1)       TO TB-TIME (TB-ANZ)                   
060900         MOVE HT-SUM (C4-I1)        TO TB-SUM (TB-ANZ)                    
061000         MOVE HT-SUMSQ (C4-I1)      TO TB-SUMSQ (TB-ANZ)                  
061100         MOVE HT-SEASONS (C4-I1)    TO TB-COUNT (TB-ANZ)                  
061200     END-IF                                                               
061300     .                                                                    
061400 D325-99.                                                                 
061500     EXIT.                                                                
061600*                                                                         
061700******************************************************************        
061800* Ergebnis des Inf.-Bestands (TAB-C) nach INF-BASELINE-OUT                
061900* schreiben (BL-SEASONS = 0 wird nicht geschrieben)                       
062000******************************************************************        
062100 D400-WRITE-INF-BESTAND SECTION.                                          
062200 D400-00.                                                                 
062300     PERFORM D425-SCHREIB-SCHLEIFE THRU D425-99                           
062400             VARYING C4-I1 FROM 1 BY 1                                    
062500             UNTIL C4-I1 > TC-ANZ                                         
062600     .                                                                    
062700 D400-99.                                                                 
062800     EXIT.                                                                
062900*                                                                         
063000******************************************************************        
063100* D425-SCHREIB-SCHLEIFE - Einzelschritt der D400-WRITE-INF-BEST.          
063200******************************************************************        
063300 D425-SCHREIB-SCHLEIFE SECTION.                                           
063400 D425-00.                                                                 
063500     IF  TC-COUNT (C4-I1) > ZERO                                          
063600         STRING GP-OUTPUT-NAME DELIMITED BY SPACE                         
063700                "_inf"        DELIMITED BY SIZE                           
063800                INTO BO-MEASUREMENT                                       
063900         MOVE TC-SERIES-KEY (C4-I1) TO BO-SERIES-KEY                      
064000         MOVE TC-TIME (C4-I1)       TO BO-TIME                            
064100         COMPUTE BO-VALUE ROUNDED =                                       
064200                 TC-SUM (C4-I1) / TC-COUNT (C4-I1)                        
064300         COMPUTE W-VARIANZ ROUNDED =                                      
064400                 (TC-SUMSQ (C4-I1) / TC-COUNT (C4-I1))                    
064500                 - (BO-VALUE * BO-VALUE)                                  
064600         IF  W-VARIANZ < ZERO                                             
064700             MOVE ZERO TO W-VARIANZ                                       
064800         END-IF                                                           
064900         PERFORM F950-QUADRATWURZEL                                       
065000         MOVE W-WURZEL-Y TO BO-STDDEV                                     
065100         MOVE TC-COUNT (C4-I1)      TO BO-SEASONS                         
065200         MOVE TC-SUM (C4-I1)        TO BO-SUM                             
065300         MOVE TC-SUMSQ (C4-I1)      TO BO-SUMSQ                           
065400         WRITE INFBASO-REC                                                
065500         ADD 1 TO W-GES-GESCHRIEBEN                                       
065600         PERFORM F810-WRITTEN-JE-REIHE                                    
065700     END-IF                                                               
065800     .                                                                    
065900 D425-99.                                                                 
066000     EXIT.                                                                
066100*                                                                         
066200******************************************************************        
066300* neu berechnete Inf.-Punkte in die im Speicher gehaltene Historie        
066400* zuruecksetzen, damit spaetere Schnitte darauf aufbauen koennen          
066500******************************************************************        
066600 D500-UPDATE-HIST-TABELLE SECTION.                                        
066700 D500-00.                                                                 
066800     PERFORM D525-UEBERNAHME-SCHLEIFE THRU D525-99                        
066900             VARYING C4-I1 FROM 1 BY 1                                    
067000             UNTIL C4-I1 > TC-ANZ                                         
067100     .                                                                    
067200 D500-99.                                                                 
067300     EXIT.                                                                
067400*                                                                         
067500******************************************************************        
067600* D525-UEBERNAHME-SCHLEIFE - Einzelschritt der D500-UPDATE-HIST.          
067700******************************************************************        
067800 D525-UEBERNAHME-SCHLEIFE SECTION.                                        
067900 D525-00.                                                                 
068000     IF  TC-COUNT (C4-I1) > ZERO                                          
068100         PERFORM F900-BINSUCHE                                            
068200         IF  C4-COUNT > ZERO                                              
068300             MOVE TC-TIME (C4-I1)   TO HT-TIME (C4-COUNT)                 
068400             MOVE TC-SUM (C4-I1)    TO HT-SUM (C4-COUNT)                  
068500             MOVE TC-SUMSQ (C4-I1)  TO HT-SUMSQ (C4-COUNT)                
068600             MOVE TC-COUNT (C4-I1)  TO HT-SEASONS (C4-COUNT)              
068700         ELSE                                                             
068800             ADD 1 TO HT-ANZ                                              
068900             MOVE TC-SERIES-KEY (C4-I1) TO                                
069000                  HT-SERIES-KEY (HT-ANZ)                                  
069100             MOVE TC-TIME (C4-I1)   TO HT-TIME (HT-ANZ)                   
069200             MOVE TC-SUM (C4-I1)    TO HT-SUM (HT-ANZ)                    
069300             MOVE TC-SUMSQ (C4-I1)  TO HT-SUMSQ (HT-ANZ)                  
069400             MOVE TC-COUNT (C4-I1)  TO HT-SEASONS (HT-ANZ)                
069500         END-IF                                                           
069600     END-IF                                                               
069700     .                                                                    
069800 D525-99.                                                                 
069900     EXIT.                                                                
070000*                                                                         
070100******************************************************************        
070200* Fenster-Baseline: Inf.-Bestand "jetzt" minus Inf.-Bestand vor           
070300* einem Fenster W (BUSINESS RULES - Fenster-Baseline)                     
070400******************************************************************        
070500 D600-RUN-WINDOW SECTION.                                                 
070600 D600-00.                                                                 
070700     MOVE BD-WINDOW-MS TO W-FENSTER-MS                                    
070800     CALL "XFRUTL0M" USING "PD", W-FENSTER-MS, W-FENSTER-NAME             
070900*                                                                         
071000     COMPUTE C4-I2 = W-SEASON-INTERVALLE -                                
071100             (W-FENSTER-MS / BD-PRECISION-MS)                             
071200     MOVE ZERO TO TA-ANZ                                                  
071300     MOVE ZERO TO TB-ANZ                                                  
071400     PERFORM D625-VERTEIL-SCHLEIFE THRU D625-99                           
071500             VARYING C4-I1 FROM 1 BY 1                                    
071600             UNTIL C4-I1 > HT-ANZ                                         
071700*                                                                         
071800     SET  GP-FENSTER TO TRUE                                              
071900     CALL "BASGEN0M" USING GEN-PARM, TAB-A, TAB-B, TAB-C                  
072000*                                                                         
072100     PERFORM D675-SCHREIB-SCHLEIFE THRU D675-99                           
072200             VARYING C4-I1 FROM 1 BY 1                                    
072300             UNTIL C4-I1 > TC-ANZ                                         
072400     .                                                                    
072500 D600-99.                                                                 
072600     EXIT.                                                                
072700*                                                                         
072800******************************************************************        
072900* D625-VERTEIL-SCHLEIFE - Einzelschritt: HT-Zeile ggf. in TAB-A           
073000* (Fenster-Ende) und/oder TAB-B (Fenster-Anfang) uebernehmen.             
073100******************************************************************        
073200 D625-VERTEIL-SCHLEIFE SECTION.                                           
073300 D625-00.                                                                 
073400     COMPUTE D-ZEIT15 = HT-TIME (C4-I1) / BD-PRECISION-MS                 
073500     IF  D-ZEIT15 >= GP-START-INTERVALL + W-SEASON-INTERVALLE             
073600     AND D-ZEIT15 <  GP-END-INTERVALL   + W-SEASON-INTERVALLE             
073700         ADD 1 TO TA-ANZ                                                  
073800         MOVE HT-SERIES-KEY (C4-I1) TO TA-SERIES-KEY (TA-ANZ)             
073900         MOVE HT-TIME (C4-I1)       TO TA-TIME (TA-ANZ)                   
074000         MOVE HT-SUM (C4-I1)        TO TA-SUM (TA-ANZ)                    
074100         MOVE HT-SUMSQ (C4-I1)      TO TA-SUMSQ (TA-ANZ)                  
074200         MOVE HT-SEASONS (C4-I1)    TO TA-COUNT (TA-ANZ)                  
074300     END-IF                                                               
074400     IF  D-ZEIT15 >= GP-START-INTERVALL + C4-I2                           
074500     AND D-ZEIT15 <  GP-END-INTERVALL   + C4-I2                           
074600         ADD 1 TO TB-ANZ                                                  
074700         MOVE HT-SERIES-KEY (C4-I1) TO TB-SERIES-KEY (TB-ANZ)             
074800         MOVE HT-TIME (C4-I1)       TO TB-TIME (TB-ANZ)                   
074900         MOVE HT-SUM (C4-I1)        TO TB-SUM (TB-ANZ)                    
075000         MOVE HT-SUMSQ (C4-I1)      TO TB-SUMSQ (TB-ANZ)                  
075100         MOVE HT-SEASONS (C4-I1)    TO TB-COUNT (TB-ANZ)                  
075200     END-IF                                                               
075300     .                                                                    
075400 D625-99.                                                                 
075500     EXIT.                                                                
075600*                                                                         
075700******************************************************************        
075800* D675-SCHREIB-SCHLEIFE - Einzelschritt: Fenster-Baseline-Zeile           
075900* schreiben, sofern ein Ergebnis (TC-COUNT>0) vorliegt.                   
076000******************************************************************        
076100 D675-SCHREIB-SCHLEIFE SECTION.                                           
076200 D675-00.                                                                 
076300     IF  TC-COUNT (C4-I1) > ZERO                                          
076400         STRING GP-OUTPUT-NAME  DELIMITED BY SPACE                        
076500                "_" DELIMITED BY SIZE                                     
076600                W-FENSTER-NAME  DELIMITED BY SPACE                        
076700                INTO WO-MEASUREMENT                                       
076800         MOVE TC-SERIES-KEY (C4-I1) TO WO-SERIES-KEY                      
076900         MOVE TC-TIME (C4-I1)       TO WO-TIME                            
077000         COMPUTE WO-VALUE ROUNDED =                                       
077100                 TC-SUM (C4-I1) / TC-COUNT (C4-I1)                        
077200         COMPUTE W-VARIANZ ROUNDED =                                      
077300                 (TC-SUMSQ (C4-I1) / TC-COUNT (C4-I1))                    
077400                 - (WO-VALUE * WO-VALUE)                                  
077500         IF  W-VARIANZ < ZERO                                             
077600             MOVE ZERO TO W-VARIANZ                                       
077700         END-IF                                                           
077800         PERFORM F950-QUADRATWURZEL                                       
077900         MOVE W-WURZEL-Y TO WO-STDDEV                                     
078000         MOVE TC-COUNT (C4-I1)      TO WO-SEASONS                         
078100         WRITE WINBASO-REC                                                
078200         ADD 1 TO W-GES-GESCHRIEBEN                                       
078300         PERFORM F810-WRITTEN-JE-REIHE                                    
078400     END-IF                                                               
078500     .                                                                    
078600 D675-99.                                                                 
078700     EXIT.                                                                
078800*                                                                         
078900******************************************************************        
079000* Initialisierung                                                         
079100******************************************************************        
079200 C000-INIT SECTION.                                                       
079300 C000-00.                                                                 
079400     MOVE ZERO TO PRG-STATUS                                              
079500     MOVE ZERO TO W-GES-GELESEN                                           
079600     MOVE ZERO TO W-GES-BEHALTEN                                          
079700     MOVE ZERO TO W-GES-GESCHRIEBEN                                       
079800     MOVE "N" TO RAW-EOF-SW PARM-EOF-SW INFI-EOF-SW                       
079900     .                                                                    
080000 C000-99.                                                                 
080100     EXIT.                                                                
080200*                                                                         
080300******************************************************************        
080400* Dateien oeffnen                                                         
080500******************************************************************        
080600 C100-OPEN-FILES SECTION.                                                 
080700 C100-00.                                                                 
080800     OPEN INPUT  RAW-SAMPLES                                              
080900     OPEN INPUT  BASELINE-PARMS                                           
081000     OPEN INPUT  INF-BASELINE-IN                                          
081100     OPEN OUTPUT INF-BASELINE-OUT                                         
081200     OPEN OUTPUT WIN-BASELINE-OUT                                         
081300     OPEN OUTPUT SRC-LOOPBACK-OUT                                         
081400     OPEN OUTPUT RUN-REPORT                                               
081500     IF  NOT FILE-OK                                                      
081600         SET PRG-ABBRUCH TO TRUE                                          
081700     END-IF                                                               
081800     .                                                                    
081900 C100-99.                                                                 
082000     EXIT.                                                                
082100*                                                                         
082200******************************************************************        
082300* Dateien schliessen                                                      
082400******************************************************************        
082500 C900-CLOSE-FILES SECTION.                                                
082600 C900-00.                                                                 
082700     CLOSE RAW-SAMPLES BASELINE-PARMS INF-BASELINE-IN                     
082800           INF-BASELINE-OUT WIN-BASELINE-OUT                              
082900           SRC-LOOPBACK-OUT RUN-REPORT                                    
083000     .                                                                    
083100 C900-99.                                                                 
083200     EXIT.                                                                
083300*                                                                         
083400******************************************************************        
083500* naechsten Baseline-Definitionssatz lesen                                
083600******************************************************************        
083700 C200-READ-BASELINE-PARMS SECTION.                                        
083800 C200-00.                                                                 
083900     READ BASELINE-PARMS                                                  
084000         AT END                                                           
084100             SET PARM-EOF TO TRUE                                         
084200         NOT AT END                                                       
084300             MOVE BP-TYPE            TO BD-TYPE                           
084400             MOVE BP-OUTPUT-NAME     TO BD-OUTPUT-NAME                    
084500             MOVE BP-PRECISION-MS    TO BD-PRECISION-MS                   
084600             MOVE BP-SEASONALITY-MS  TO BD-SEASONALITY-MS                 
084700             MOVE BP-WINDOW-MS       TO BD-WINDOW-MS                      
084800             MOVE BP-SAMPLE-PREC-MS  TO BD-SAMPLE-PREC-MS                 
084900             MOVE BP-LOOKBACK-MS     TO BD-LOOKBACK-MS                    
085000             MOVE BP-OUTLIER-PCTL    TO BD-OUTLIER-PCTL                   
085100             MOVE BP-OUTLIER-WIN-MS  TO BD-OUTLIER-WIN-MS                 
085200             MOVE BP-OUTLIER-MIN-PTS TO BD-OUTLIER-MIN-PTS                
085300             MOVE BP-TAGLIST-ANZ     TO BD-TAGLIST-ANZ                    
085400             MOVE BP-TAGLIST (1)     TO BD-TAGLIST (1)                    
085500             MOVE BP-TAGLIST (2)     TO BD-TAGLIST (2)                    
085600             MOVE BP-TAGLIST (3)     TO BD-TAGLIST (3)                    
085700             MOVE BP-TAGLIST (4)     TO BD-TAGLIST (4)                    
085800             MOVE BP-LOOPBACK-SW     TO BD-LOOPBACK-SW                    
085900     END-READ                                                             
086000     .                                                                    
086100 C200-99.                                                                 
086200     EXIT.                                                                
086300*                                                                         
086400******************************************************************        
086500* Vorbelegungen anwenden (BUSINESS RULES - Voreinstellungen)              
086600******************************************************************        
086700 C300-APPLY-DEFAULTS SECTION.                                             
086800 C300-00.                                                                 
086900     IF  BD-PRECISION-MS = ZERO                                           
087000         MOVE K-PRECIS-DEF TO BD-PRECISION-MS                             
087100     END-IF                                                               
087200     IF  BD-SAMPLE-PREC-MS = ZERO                                         
087300         MOVE K-SAMPPREC-DEF TO BD-SAMPLE-PREC-MS                         
087400     END-IF                                                               
087500     IF  BD-LOOKBACK-MS = ZERO                                            
087600         MOVE K-LOOKBACK-DEF TO BD-LOOKBACK-MS                            
087700     END-IF                                                               
087800     IF  BD-WINDOW-MS = ZERO                                              
087900         COMPUTE BD-WINDOW-MS = BD-SEASONALITY-MS * 10                    
088000     END-IF                                                               
088100     IF  BD-OUTLIER-PCTL = ZERO                                           
088200         MOVE K-OUTLPCTL-DEF TO BD-OUTLIER-PCTL                           
088300     END-IF                                                               
088400     IF  BD-OUTLIER-WIN-MS = ZERO                                         
088500         MOVE K-OUTLWIN-DEF TO BD-OUTLIER-WIN-MS                          
088600     END-IF                                                               
088700     IF  BD-OUTLIER-MIN-PTS = ZERO                                        
088800         MOVE K-OUTLMIN-DEF TO BD-OUTLIER-MIN-PTS                         
088900     END-IF                                                               
089000     IF  BD-LOOPBACK-SW NOT = "N"                                         
089100         MOVE "J" TO BD-LOOPBACK-SW                                       
089200     END-IF                                                               
089300     .                                                                    
089400 C300-99.                                                                 
089500     EXIT.                                                                
089600*                                                                         
089700******************************************************************        
089800* RAW-SAMPLES vollstaendig in ROH-TABELLE einlesen (Datei ist             
089900* nach Reihen-Key/Zeit sortiert, siehe FILES)                             
090000******************************************************************        
090100 C400-LOAD-ROH-TABELLE SECTION.                                           
090200 C400-00.                                                                 
090300     MOVE ZERO TO RT-ANZ                                                  
090400     PERFORM C425-LESE-SCHLEIFE THRU C425-99                              
090500             UNTIL RAW-EOF                                                
090600     .                                                                    
090700 C400-99.                                                                 
090800     EXIT.                                                                
090900*                                                                         
091000******************************************************************        
091100* C425-LESE-SCHLEIFE - Einzelschritt der C400-LOAD-ROH-TABELLE.           
091200******************************************************************        
091300 C425-LESE-SCHLEIFE SECTION.                                              
091400 C425-00.                                                                 
091500     READ RAW-SAMPLES                                                     
091600         AT END                                                           
091700             SET RAW-EOF TO TRUE                                          
091800         NOT AT END                                                       
091900             ADD 1 TO RT-ANZ                                              
092000             MOVE RS-SERIES-KEY TO RT-SERIES-KEY (RT-ANZ)                 
092100             MOVE RS-TIME       TO RT-TIME (RT-ANZ)                       
092200             MOVE RS-VALUE      TO RT-VALUE (RT-ANZ)                      
092300     END-READ                                                             
092400     .                                                                    
092500 C425-99.                                                                 
092600     EXIT.                                                                
092700*                                                                         
092800******************************************************************        
092900* INF-BASELINE-IN vollstaendig in HIST-TABELLE einlesen                   
093000******************************************************************        
093100 C500-LOAD-HIST-TABELLE SECTION.                                          
093200 C500-00.                                                                 
093300     MOVE ZERO TO HT-ANZ                                                  
093400     PERFORM C525-LESE-SCHLEIFE THRU C525-99                              
093500             UNTIL INFI-EOF                                               
093600     .                                                                    
093700 C500-99.                                                                 
093800     EXIT.                                                                
093900*                                                                         
094000******************************************************************        
094100* C525-LESE-SCHLEIFE - Einzelschritt der C500-LOAD-HIST-TABELLE.          
094200******************************************************************        
094300 C525-LESE-SCHLEIFE SECTION.                                              
094400 C525-00.                                                                 
094500     READ INF-BASELINE-IN                                                 
094600         AT END                                                           
094700             SET INFI-EOF TO TRUE                                         
094800         NOT AT END                                                       
094900             ADD 1 TO HT-ANZ                                              
095000             MOVE BI-SERIES-KEY TO HT-SERIES-KEY (HT-ANZ)                 
095100             MOVE BI-TIME       TO HT-TIME (HT-ANZ)                       
095200             MOVE BI-VALUE      TO HT-VALUE (HT-ANZ)                      
095300             MOVE BI-STDDEV     TO HT-STDDEV (HT-ANZ)                     
095400             MOVE BI-SEASONS    TO HT-SEASONS (HT-ANZ)                    
095500             MOVE BI-SUM        TO HT-SUM (HT-ANZ)                        
095600             MOVE BI-SUMSQ      TO HT-SUMSQ (HT-ANZ)                      
095700     END-READ                                                             
095800     .                                                                    
095900 C525-99.                                                                 
096000     EXIT.                                                                
096100*                                                                         
096200******************************************************************        
096300* Binaersuche in HIST-TABELLE nach (Reihen-Key, Zeit) - liefert           
096400* den Index in C4-COUNT, ZERO wenn nicht gefunden                         
096500******************************************************************        
096600 F900-BINSUCHE SECTION.                                                   
096700 F900-00.                                                                 
096800     MOVE ZERO TO C4-COUNT                                                
096900     MOVE 1     TO C4-ANZ                                                 
097000     MOVE HT-ANZ TO C9-INTERVALLE                                         
097100 F900-10.                                                                 
097200     IF  C4-ANZ > C9-INTERVALLE                                           
097300         GO TO F900-99                                                    
097400     END-IF                                                               
097500     COMPUTE C4-I2 = (C4-ANZ + C9-INTERVALLE) / 2                         
097600     IF  HT-SERIES-KEY (C4-I2) = TC-SERIES-KEY (C4-I1)                    
097700     AND HT-TIME (C4-I2)       = TC-TIME (C4-I1)                          
097800         MOVE C4-I2 TO C4-COUNT                                           
097900         GO TO F900-99                                                    
098000     END-IF                                                               
098100     IF  HT-SERIES-KEY (C4-I2) < TC-SERIES-KEY (C4-I1)                    
098200     OR (HT-SERIES-KEY (C4-I2) = TC-SERIES-KEY (C4-I1)                    
098300         AND HT-TIME (C4-I2) < TC-TIME (C4-I1))                           
098400         COMPUTE C4-ANZ = C4-I2 + 1                                       
098500     ELSE                                                                 
098600         COMPUTE C9-INTERVALLE = C4-I2 - 1                                
098700     END-IF                                                               
098800     GO TO F900-10                                                        
098900     .                                                                    
099000 F900-99.                                                                 
099100     EXIT.                                                                
099200*                                                                         
099300******************************************************************        
099400* Kontrollzaehler je Reihe pflegen (gelesen/behalten/geschrieben)         
099500* 2026-08-09 kl SSFNEW-BL10 - RC-GELESEN/RC-BEHALTEN wurden bisher        
099600*              nur angelegt und nie fortgeschrieben (RUN-REPORT           
099700*              druckte je Reihe stets Null); jetzt wird der vom           
099800*              Quellenmodul gelieferte Anrufs-Zaehler LINK-POINTS-        
099900*              READ/-KEPT auf die gefundene bzw. neu angelegte            
100000*              RC-Zeile aufaddiert, analog W-GES-GELESEN und              
100100*              W-GES-BEHALTEN.                                            
100200******************************************************************        
100300 F800-COUNTER-JE-REIHE SECTION.                                           
100400 F800-00.                                                                 
100500     PERFORM F805-SUCH-SCHLEIFE THRU F805-99                              
100600             VARYING C4-I2 FROM 1 BY 1                                    
100700             UNTIL C4-I2 > RC-ANZ                                         
100800             OR RC-SERIES-KEY (C4-I2) = TA-SERIES-KEY (C4-I1)             
100900     IF  C4-I2 > RC-ANZ                                                   
101000         ADD 1 TO RC-ANZ                                                  
101100         MOVE TA-SERIES-KEY (C4-I1) TO RC-SERIES-KEY (RC-ANZ)             
101200         MOVE ZERO TO RC-GELESEN (RC-ANZ)                                 
101300         MOVE ZERO TO RC-BEHALTEN (RC-ANZ)                                
101400         MOVE ZERO TO RC-GESCHRIEBEN (RC-ANZ)                             
101500         MOVE RC-ANZ TO C4-I2                                             
101600     END-IF                                                               
101700     ADD LINK-POINTS-READ TO RC-GELESEN  (C4-I2)                          
101800     ADD LINK-POINTS-KEPT TO RC-BEHALTEN (C4-I2)                          
101900     .                                                                    
102000 F800-99.                                                                 
102100     EXIT.                                                                
102200*                                                                         
102300******************************************************************        
102400* F805-SUCH-SCHLEIFE - Einzelschritt (Test allein in der UNTIL-           
102500* Klausel): passende RC-Zeile fuer TA-ZEILE(C4-I1) suchen.                
102600******************************************************************        
102700 F805-SUCH-SCHLEIFE SECTION.                                              
102800 F805-00.                                                                 
102900     CONTINUE                                                             
103000     .                                                                    
103100 F805-99.                                                                 
103200     EXIT.                                                                
103300*                                                                         
103400******************************************************************        
103500* Geschrieben-Zaehler je Reihe fortschreiben                              
103600******************************************************************        
103700 F810-WRITTEN-JE-REIHE SECTION.                                           
103800 F810-00.                                                                 
103900     PERFORM F815-SUCH-SCHLEIFE THRU F815-99                              
104000             VARYING C4-I2 FROM 1 BY 1                                    
104100             UNTIL C4-I2 > RC-ANZ                                         
104200             OR RC-SERIES-KEY (C4-I2) = TC-SERIES-KEY (C4-I1)             
104300     IF  C4-I2 <= RC-ANZ                                                  
104400         ADD 1 TO RC-GESCHRIEBEN (C4-I2)                                  
104500     END-IF                                                               
104600     .                                                                    
104700 F810-99.                                                                 
104800     EXIT.                                                                
104900*                                                                         
105000******************************************************************        
105100* F815-SUCH-SCHLEIFE - Einzelschritt (Test allein in der UNTIL-           
105200* Klausel): passende RC-Zeile fuer TC-ZEILE(C4-I1) suchen.                
105300******************************************************************        
105400 F815-SUCH-SCHLEIFE SECTION.                                              
105500 F815-00.                                                                 
105600     CONTINUE                                                             
105700     .                                                                    
105800 F815-99.                                                                 
105900     EXIT.                                                                
106000*                                                                         
106100******************************************************************        
106200* F950-QUADRATWURZEL - Naeherungswurzel nach Newton/Heron fuer die        
106300* Streuung (STDDEV) der Ausgabesaetze; W-VARIANZ ist die Eingabe          
106400* (bereits auf nicht-negativ geprueft), W-WURZEL-Y das Ergebnis.          
106500* 12 Iterationen genuegen fuer die hier vorkommenden Groessen-            
106600* ordnungen (Kennzahlwerte, keine astronomischen Betraege).               
106700******************************************************************        
106800 F950-QUADRATWURZEL SECTION.                                              
106900 F950-00.                                                                 
107000     IF  W-VARIANZ <= ZERO                                                
107100         MOVE ZERO TO W-WURZEL-Y                                          
107200     ELSE                                                                 
107300         MOVE W-VARIANZ TO W-WURZEL-X                                     
107400         PERFORM F950-10 THRU F950-19                                     
107500                 VARYING C4-WURZEL-LAUF FROM 1 BY 1                       
107600                 UNTIL C4-WURZEL-LAUF > 12                                
107700         MOVE W-WURZEL-X TO W-WURZEL-Y                                    
107800     END-IF                                                               
107900     .                                                                    
108000 F950-10.                                                                 
108100     COMPUTE W-WURZEL-X ROUNDED =                                         
108200             (W-WURZEL-X + (W-VARIANZ / W-WURZEL-X)) / 2                  
108300     .                                                                    
108400 F950-19.                                                                 
108500     EXIT.                                                                
108600 F950-99.                                                                 
108700     EXIT.                                                                
108800*                                                                         
108900******************************************************************        
109000* RUN-REPORT: Kopf je Baseline-Definition                                 
109100******************************************************************        
109200 E100-REPORT-HEADING SECTION.                                             
109300 E100-00.                                                                 
109400     MOVE SPACES TO REPORT-ZEILE                                          
109500     MOVE BD-TYPE        TO RH-TYPE                                       
109600     MOVE BD-OUTPUT-NAME TO RH-OUTPUT-NAME                                
109700     MOVE REPORT-ZEILE   TO RUNREPT-REC                                   
109800     WRITE RUNREPT-REC                                                    
109900     .                                                                    
110000 E100-99.                                                                 
110100     EXIT.                                                                
110200*                                                                         
110300******************************************************************        
110400* RUN-REPORT: Detailzeile je Reihe und Kontrollsummen-Umbruch             
110500******************************************************************        
110600 E300-REPORT-BREAK SECTION.                                               
110700 E300-00.                                                                 
110800     MOVE ZERO TO RS-POINTS-READ IN REPORT-SUMME                          
110900     MOVE ZERO TO RS-POINTS-KEPT IN REPORT-SUMME                          
111000     MOVE ZERO TO RS-POINTS-WRITTEN IN REPORT-SUMME                       
111100     PERFORM E325-DETAIL-SCHLEIFE THRU E325-99                            
111200             VARYING C4-I1 FROM 1 BY 1                                    
111300             UNTIL C4-I1 > RC-ANZ                                         
111400     MOVE REPORT-SUMME TO RUNREPT-REC                                     
111500     WRITE RUNREPT-REC                                                    
111600     .                                                                    
111700 E300-99.                                                                 
111800     EXIT.                                                                
111900*                                                                         
112000******************************************************************        
112100* E325-DETAIL-SCHLEIFE - Einzelschritt der E300-REPORT-BREAK.             
112200******************************************************************        
112300 E325-DETAIL-SCHLEIFE SECTION.                                            
112400 E325-00.                                                                 
112500     MOVE SPACES TO REPORT-ZEILE                                          
112600     MOVE RC-SERIES-KEY (C4-I1)      TO RD-SERIES-KEY                     
112700     MOVE RC-GELESEN (C4-I1)         TO RD-POINTS-READ                    
112800     MOVE RC-BEHALTEN (C4-I1)        TO RD-POINTS-KEPT                    
112900     MOVE RC-GESCHRIEBEN (C4-I1)     TO RD-POINTS-WRITTEN                 
113000     MOVE REPORT-ZEILE               TO RUNREPT-REC                       
113100     WRITE RUNREPT-REC                                                    
113200     ADD RC-GELESEN (C4-I1)     TO RS-POINTS-READ IN                      
113300         REPORT-SUMME                                                     
113400     ADD RC-BEHALTEN (C4-I1)    TO RS-POINTS-KEPT IN                      
113500         REPORT-SUMME                                                     
113600     ADD RC-GESCHRIEBEN (C4-I1) TO RS-POINTS-WRITTEN IN                   
113700         REPORT-SUMME                                                     
113800     .                                                                    
113900 E325-99.                                                                 
114000     EXIT.                                                                
114100*                                                                         
114200******************************************************************        
114300* RUN-REPORT: Gesamtsumme am Laufende                                     
114400******************************************************************        
114500 E900-REPORT-GESAMTSUMME SECTION.                                         
114600 E900-00.                                                                 
114700     MOVE SPACES TO REPORT-ZEILE                                          
114800     MOVE "GESAMTSUMME LAUF     :" TO RS-TEXT                             
114900     MOVE W-GES-GELESEN     TO RS-POINTS-READ                             
115000     MOVE W-GES-BEHALTEN    TO RS-POINTS-KEPT                             
115100     MOVE W-GES-GESCHRIEBEN TO RS-POINTS-WRITTEN                          
115200     MOVE REPORT-SUMME      TO RUNREPT-REC                                
115300     WRITE RUNREPT-REC                                                    
115400     .                                                                    
115500 E900-99.                                                                 
115600     EXIT.                                                                
