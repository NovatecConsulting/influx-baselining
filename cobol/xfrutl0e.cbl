000100 IDENTIFICATION DIVISION.                                                 
000200*                                                                         
000300 PROGRAM-ID. XFRUTL0M.                                                    
000400 AUTHOR. J. SEEGER.                                                       
000500 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.                                 
000600 DATE-WRITTEN. 1989-11-02.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.                                
000900*                                                                         
001000****************************************************************          
001100* Letzte Aenderung :: 2026-08-09                                          
001200* Letzte Version   :: G.01.07                                             
001300* Kurzbeschreibung :: Gemeinsame Umformungsroutinen fuer die              
001400*                     Quellenmodule (GAUDAT0M/CNTDAT0M/CRADAT0M/          
001500*                     EVRDAT0M/QRYDAT0M) - Rate, Mittelwert je            
001600*                     Intervall, Gruppierung nach Tags, Verbund           
001700*                     zweier Punktmengen, lineare Interpolation.          
001800* Auftrag          :: SSFNEW-BL1                                          
001900*                                                                         
002000* Aenderungen                                                             
002100*------|----------|-----|----------------------------------------*        
002200* Vers. | Datum    | von | Kommentar                             *        
002300*------|----------|-----|----------------------------------------*        
002400*G.00.00|1989-11-02| hgr | Neuerstellung, abgespalten aus SSFANO0M        
002500*       |          |     | (Umformungen mehrfach benoetigt).              
002600*G.00.01|1991-03-18| js  | S200/S300 auf LINK-CMD-Dispatch umge-          
002700*       |          |     | stellt statt einzelner Einsprungpunkte.        
002800*G.00.02|1993-09-07| pk  | S400-AGGREGATE-BY-TAGS neu (Ratio-Q.           
002900*       |          |     | braucht Gruppierung ueber Restschl.).          
003000*G.01.00|1998-11-30| rw  | JAHR-2000 - S110-RATE-SINCE prueft ms-         
003100*       |          |     | Differenz statt Jahr/Tag getrennt.             
003200*G.01.01|2001-05-14| rw  | S600-INTERPOLATE (lin. Interpolation)          
003300*       |          |     | fuer S510-JOIN-INTERPOLATING neu.              
003400*G.01.02|2004-08-09| kl  | S710 (Punkt-Differenz) fuer Auftrag            
003500*       |          |     | SSFNEW-BL7 (EVRDAT0M) ergaenzt.                
003600*G.01.05|2026-08-09| kl  | S800-PRETTY-DURATION fuer Fenster-Namen        
003700*       |          |     | (Auftrag SSFNEW-BL9) neu aufgenommen.          
003800*G.01.06|2026-08-09| kl  | Auftrag SSFNEW-BL11 - W-STEIGUNG von           
003900*       |          |     | COMP-3 (im Haus fuer Dezimalwerte nicht        
004000*       |          |     | ueblich) auf DISPLAY umgestellt; C4-GE-        
004100*       |          |     | FUNDEN als 77-Feld gefuehrt.                   
004200*G.01.07|2026-08-09| kl  | Auftrag SSFNEW-BL12 - S800-PRETTY-             
004300*       |          |     | DURATION uebergab die COMP-Zaehler             
004400*       |          |     | unediert an STRING (DELIMITED BY SIZE          
004500*       |          |     | liefert die volle Stellenzahl); 10 Tage        
004600*       |          |     | wurden so zu "000000010d" statt "10d".         
004700*       |          |     | Neue Felder W-ED-* (nullunterdrueckt)          
004800*       |          |     | plus INSPECT/Referenzmodifikation zum          
004900*       |          |     | Abschneiden der fuehrenden Leerzeichen         
005000*       |          |     | vor dem STRING.                                
005100*------|----------|-----|----------------------------------------*        
005200*                                                                         
005300* Programmbeschreibung                                                    
005400* --------------------                                                    
005500* XFRUTL0M buendelt die von mehreren Quellenmodulen benoetigten           
005600* Umformungen auf der flachen Punkt-Tabelle (TAB-A/TAB-B/TAB-C).          
005700* Aufruf ueber CALL "XFRUTL0M" USING LINK-CMD und die betroffenen         
005800* Tabellen/Skalarfelder; welche Parameter belegt sein muessen,            
005900* richtet sich nach LINK-CMD (siehe Kommentar je Section unten).          
006000*                                                                         
006100******************************************************************        
006200*                                                                         
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500 SPECIAL-NAMES.                                                           
006600     SWITCH-15 IS ANZEIGE-VERSION                                         
006700         ON STATUS IS SHOW-VERSION                                        
006800     CLASS ALPHNUM IS "0123456789"                                        
006900                      "abcdefghijklmnopqrstuvwxyz"                        
007000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
007100*                                                                         
007200 DATA DIVISION.                                                           
007300 WORKING-STORAGE SECTION.                                                 
007400     COPY    BLMSG0C.                                                     
007500*                                                                         
007600 77          C4-GEFUNDEN         PIC S9(04) COMP.                         
007700*                                                                         
007800 01          COMP-FELDER.                                                 
007900     05      C4-I1               PIC S9(04) COMP.                         
008000     05      C4-I2               PIC S9(04) COMP.                         
008100     05      C4-I3               PIC S9(04) COMP.                         
008200     05      C4-ANZ-MILLISEK     PIC S9(04) COMP.                         
008300     05      C4-LEAD-SP          PIC S9(04) COMP.                         
008400     05      C9-ANZ-TAGE         PIC S9(09) COMP.                         
008500     05      C9-ANZ-STUNDEN      PIC S9(09) COMP.                         
008600     05      C9-ANZ-MINUTEN      PIC S9(09) COMP.                         
008700     05      C9-ANZ-SEKUNDEN     PIC S9(09) COMP.                         
008800     05      C9-REST-MS          PIC S9(15) COMP.                         
008900     05      FILLER              PIC X(08).                               
009000*                                                                         
009100 01          KONSTANTE-FELDER.                                            
009200     05      K-MODUL             PIC X(08) VALUE "XFRUTL0M".              
009300     05      K-MS-JE-TAG         PIC S9(15) COMP VALUE 86400000.          
009400     05      K-MS-JE-STUNDE      PIC S9(15) COMP VALUE 3600000.           
009500     05      K-MS-JE-MINUTE      PIC S9(15) COMP VALUE 60000.             
009600     05      K-MS-JE-SEKUNDE     PIC S9(15) COMP VALUE 1000.              
009700     05      FILLER              PIC X(08).                               
009800*                                                                         
009900 01          WORK-FELDER.                                                 
010000     05      W-STEIGUNG          PIC S9(11)V9(11).                        
010100     05      W-DELTA-Y           PIC S9(11)V9(7).                         
010200     05      W-DELTA-T           PIC S9(15).                              
010300     05      W-VOR-T             PIC S9(15).                              
010400     05      FILLER              PIC X(08).                               
010500*                                                                         
010600*----------------------------------------------------------------*        
010700* Nullunterdrueckte Anzeigefelder fuer S800-PRETTY-DURATION; die          
010800* COMP-Zaehler C9-/C4-ANZ-* sind Bindaerfelder und liefern bei            
010900* DELIMITED BY SIZE ihre volle unedierte Stellenzahl - erst nach          
011000* MOVE in diese Z-Felder (und Abschneiden der fuehrenden Leer-            
011100* zeichen ueber Referenzmodifikation) ergibt STRING die kurze,            
011200* im Fenster-Dateinamen erwartete Schreibweise (z.B. "10d").              
011300*----------------------------------------------------------------*        
011400 01          DAUER-ANZEIGE-FELDER.                                        
011500     05      W-ED-TAGE           PIC Z(8)9.                               
011600     05      W-ED-STUNDEN        PIC Z(8)9.                               
011700     05      W-ED-MINUTEN        PIC Z(8)9.                               
011800     05      W-ED-SEKUNDEN       PIC Z(8)9.                               
011900     05      W-ED-MILLISEK       PIC ZZZ9.                                
012000     05      FILLER              PIC X(04).                               
012100*                                                                         
012200 LINKAGE SECTION.                                                         
012300*                                                                         
012400 01          LINK-CMD-PARM       PIC X(02).                               
012500*             "RA"=Rate  "RS"=RateSince  "MI"=MeanByInterval              
012600*             "AT"=AggregateByTags "JT"=JoinByTime                        
012700*             "JI"=JoinInterpolating "IP"=Interpolate                     
012800*             "PA"=PointAdd "PM"=PointMinus "PS"=PointShift               
012900*             "PD"=PrettyDuration                                         
013000*                                                                         
013100 01          TAB-A.                                                       
013200     05      TA-ANZ              PIC S9(09) COMP.                         
013300     05      TA-ZEILE OCCURS 2000 TIMES.                                  
013400         10  TA-SERIES-KEY       PIC X(80).                               
013500         10  TA-SCHLUESSEL-TEILE REDEFINES TA-SERIES-KEY.                 
013600             15  TA-KEY-NAME     PIC X(40).                               
013700             15  TA-KEY-TAGS     PIC X(40).                               
013800         10  TA-TIME             PIC S9(15).                              
013900         10  TA-ZEIT-TEILE REDEFINES TA-TIME.                             
014000             15  TA-ZEIT-TAGE    PIC S9(10).                              
014100             15  TA-ZEIT-MS-REST PIC 9(05).                               
014200         10  TA-SUM              PIC S9(11)V9(7).                         
014300         10  TA-SUMSQ            PIC S9(11)V9(7).                         
014400         10  TA-COUNT            PIC S9(09).                              
014500 01          TAB-B.                                                       
014600     05      TB-ANZ              PIC S9(09) COMP.                         
014700     05      TB-ZEILE OCCURS 2000 TIMES.                                  
014800         10  TB-SERIES-KEY       PIC X(80).                               
014900         10  TB-SCHLUESSEL-TEILE REDEFINES TB-SERIES-KEY.                 
015000             15  TB-KEY-NAME     PIC X(40).                               
015100             15  TB-KEY-TAGS     PIC X(40).                               
015200         10  TB-TIME             PIC S9(15).                              
015300         10  TB-SUM              PIC S9(11)V9(7).                         
015400         10  TB-SUMSQ            PIC S9(11)V9(7).                         
015500         10  TB-COUNT            PIC S9(09).                              
015600 01          TAB-C.                                                       
015700     05      TC-ANZ              PIC S9(09) COMP.                         
015800     05      TC-ZEILE OCCURS 2000 TIMES.                                  
015900         10  TC-SERIES-KEY       PIC X(80).                               
016000         10  TC-TIME             PIC S9(15).                              
016100         10  TC-SUM              PIC S9(11)V9(7).                         
016200         10  TC-SUMSQ            PIC S9(11)V9(7).                         
016300         10  TC-COUNT            PIC S9(09).                              
016400*                                                                         
016500 01          LINK-PRECIS-MS      PIC S9(15) COMP.                         
016600 01          LINK-DAUER-NAME     PIC X(20).                               
016700*                                                                         
016800 PROCEDURE DIVISION USING LINK-CMD-PARM, TAB-A, TAB-B, TAB-C,             
016900                          LINK-PRECIS-MS, LINK-DAUER-NAME.                
017000******************************************************************        
017100* Steuerungs-Section - Dispatch nach LINK-CMD-PARM                        
017200******************************************************************        
017300 A100-STEUERUNG SECTION.                                                  
017400 A100-00.                                                                 
017500     EVALUATE LINK-CMD-PARM                                               
017600         WHEN "MI"                                                        
017700             PERFORM S200-MEAN-BY-INTERVAL                                
017800         WHEN "AT"                                                        
017900             PERFORM S400-AGGREGATE-BY-TAGS                               
018000         WHEN "JT"                                                        
018100             PERFORM S500-JOIN-BY-TIME                                    
018200         WHEN "JI"                                                        
018300             PERFORM S510-JOIN-INTERPOLATING                              
018400         WHEN "PA"                                                        
018500             PERFORM S700-POINT-ADD                                       
018600         WHEN "PM"                                                        
018700             PERFORM S710-POINT-MINUS                                     
018800         WHEN "PD"                                                        
018900             PERFORM S800-PRETTY-DURATION                                 
019000         WHEN OTHER                                                       
019100             CONTINUE                                                     
019200     END-EVALUATE                                                         
019300     GOBACK                                                               
019400     .                                                                    
019500 A100-99.                                                                 
019600     EXIT.                                                                
019700*                                                                         
019800******************************************************************        
019900* S100-RATE / S110-RATE-SINCE - Rate zwischen zwei Zaehlerstaenden        
020000* (Reihen mit fallendem Wert = Zaehler-Ueberlauf/Reset werden vom         
020100* rufenden Quellenmodul CNTDAT0M vorbehandelt, siehe dort).  Wird         
020200* dort direkt inline gerechnet; hier nur als Unterprogramm-Section        
020300* fuer den Fall zweier bereits vorliegender Punkte P1(t1,v1) und          
020400* P2(t2,v2), Ergebnis (v2-v1)/(t2-t1)*PRECISION je Zeiteinheit.           
020500******************************************************************        
020600 S100-RATE SECTION.                                                       
020700 S100-00.                                                                 
020800     COMPUTE W-DELTA-T = TA-TIME (2) - TA-TIME (1)                        
020900     IF  W-DELTA-T = ZERO                                                 
021000         MOVE ZERO TO TC-SUM (1)                                          
021100     ELSE                                                                 
021200         COMPUTE TC-SUM (1) ROUNDED =                                     
021300                 (TA-SUM (2) - TA-SUM (1)) *                              
021400                 LINK-PRECIS-MS / W-DELTA-T                               
021500     END-IF                                                               
021600     .                                                                    
021700 S100-99.                                                                 
021800     EXIT.                                                                
021900*                                                                         
022000 S110-RATE-SINCE SECTION.                                                 
022100 S110-00.                                                                 
022200     PERFORM S100-RATE                                                    
022300     .                                                                    
022400 S110-99.                                                                 
022500     EXIT.                                                                
022600*                                                                         
022700******************************************************************        
022800* S200-MEAN-BY-INTERVAL - fasst die in TAB-A liegenden Rohpunkte          
022900* je Reihe zu Aggregatpunkten je Praezisionsintervall (LINK-              
023000* PRECIS-MS) zusammen (Summe/Quadratsumme/Anzahl); Ausgabe TAB-C,         
023100* nach Reihen-Key/Intervall aufsteigend (TAB-A muss bereits nach          
023200* Reihen-Key/Zeit sortiert sein, siehe FILES/RAW-SAMPLES).                
023300******************************************************************        
023400 S200-MEAN-BY-INTERVAL SECTION.                                           
023500 S200-00.                                                                 
023600     MOVE ZERO TO TC-ANZ                                                  
023700     PERFORM S225-SAMMEL-SCHLEIFE THRU S225-99                            
023800             VARYING C4-I1 FROM 1 BY 1                                    
023900             UNTIL C4-I1 > TA-ANZ                                         
024000     .                                                                    
024100 S200-99.                                                                 
024200     EXIT.                                                                
024300*                                                                         
024400******************************************************************        
024500* S225-SAMMEL-SCHLEIFE - Einzelschritt der S200-MEAN-BY-INTERVAL.         
024600******************************************************************        
024700 S225-SAMMEL-SCHLEIFE SECTION.                                            
024800 S225-00.                                                                 
024900     COMPUTE C9-REST-MS =                                                 
025000             (TA-TIME (C4-I1) / LINK-PRECIS-MS) *                         
025100             LINK-PRECIS-MS                                               
025200     MOVE ZERO TO C4-GEFUNDEN                                             
025300     IF  TC-ANZ > ZERO                                                    
025400         IF  TC-SERIES-KEY (TC-ANZ) = TA-SERIES-KEY (C4-I1)               
025500         AND TC-TIME (TC-ANZ)       = C9-REST-MS                          
025600             MOVE TC-ANZ TO C4-GEFUNDEN                                   
025700         END-IF                                                           
025800     END-IF                                                               
025900     IF  C4-GEFUNDEN > ZERO                                               
026000         ADD TA-SUM (C4-I1)   TO TC-SUM (C4-GEFUNDEN)                     
026100         ADD TA-SUMSQ (C4-I1) TO TC-SUMSQ (C4-GEFUNDEN)                   
026200         ADD 1                TO TC-COUNT (C4-GEFUNDEN)                   
026300     ELSE                                                                 
026400         ADD 1 TO TC-ANZ                                                  
026500         MOVE TA-SERIES-KEY (C4-I1) TO TC-SERIES-KEY (TC-ANZ)             
026600         MOVE C9-REST-MS            TO TC-TIME (TC-ANZ)                   
026700         MOVE TA-SUM (C4-I1)        TO TC-SUM (TC-ANZ)                    
026800         MOVE TA-SUMSQ (C4-I1)      TO TC-SUMSQ (TC-ANZ)                  
026900         MOVE 1                     TO TC-COUNT (TC-ANZ)                  
027000     END-IF                                                               
027100     .                                                                    
027200 S225-99.                                                                 
027300     EXIT.                                                                
027400*                                                                         
027500******************************************************************        
027600* S400-AGGREGATE-BY-TAGS - fasst TAB-A-Zeilen mit demselben               
027700* Reihen-Key (nach Entfernen der ratio-spezifischen Tags durch das        
027800* rufende Modul bereits geschehen) je Zeit zu einer Summe/Quadrat-        
027900* summe/Anzahl zusammen (CRADAT0M: Zaehler+Nenner getrennt gehal-         
028000* ten, hier fuer den allgemeinen Fall gleicher Restschluessel).           
028100******************************************************************        
028200 S400-AGGREGATE-BY-TAGS SECTION.                                          
028300 S400-00.                                                                 
028400     MOVE ZERO TO TC-ANZ                                                  
028500     PERFORM S425-VERTEIL-SCHLEIFE THRU S425-99                           
028600             VARYING C4-I1 FROM 1 BY 1                                    
028700             UNTIL C4-I1 > TA-ANZ                                         
028800     .                                                                    
028900 S400-99.                                                                 
029000     EXIT.                                                                
029100*                                                                         
029200******************************************************************        
029300* S425-VERTEIL-SCHLEIFE - Einzelschritt der S400-AGGREGATE.               
029400******************************************************************        
029500 S425-VERTEIL-SCHLEIFE SECTION.                                           
029600 S425-00.                                                                 
029700     MOVE ZERO TO C4-GEFUNDEN                                             
029800     PERFORM S430-SUCH-SCHLEIFE THRU S430-99                              
029900             VARYING C4-I2 FROM 1 BY 1                                    
030000             UNTIL C4-I2 > TC-ANZ                                         
030100     IF  C4-GEFUNDEN > ZERO                                               
030200         ADD TA-SUM (C4-I1)   TO TC-SUM (C4-GEFUNDEN)                     
030300         ADD TA-SUMSQ (C4-I1) TO TC-SUMSQ (C4-GEFUNDEN)                   
030400         ADD TA-COUNT (C4-I1) TO TC-COUNT (C4-GEFUNDEN)                   
030500     ELSE                                                                 
030600         ADD 1 TO TC-ANZ                                                  
030700         MOVE TA-SERIES-KEY (C4-I1) TO TC-SERIES-KEY (TC-ANZ)             
030800         MOVE TA-TIME (C4-I1)       TO TC-TIME (TC-ANZ)                   
030900         MOVE TA-SUM (C4-I1)        TO TC-SUM (TC-ANZ)                    
031000         MOVE TA-SUMSQ (C4-I1)      TO TC-SUMSQ (TC-ANZ)                  
031100         MOVE TA-COUNT (C4-I1)      TO TC-COUNT (TC-ANZ)                  
031200     END-IF                                                               
031300     .                                                                    
031400 S425-99.                                                                 
031500     EXIT.                                                                
031600*                                                                         
031700******************************************************************        
031800* S430-SUCH-SCHLEIFE - passende TC-Zeile fuer TA-ZEILE(C4-I1).            
031900******************************************************************        
032000 S430-SUCH-SCHLEIFE SECTION.                                              
032100 S430-00.                                                                 
032200     IF  TC-SERIES-KEY (C4-I2) = TA-SERIES-KEY (C4-I1)                    
032300     AND TC-TIME (C4-I2)       = TA-TIME (C4-I1)                          
032400         MOVE C4-I2 TO C4-GEFUNDEN                                        
032500     END-IF                                                               
032600     .                                                                    
032700 S430-99.                                                                 
032800     EXIT.                                                                
032900*                                                                         
033000******************************************************************        
033100* S500-JOIN-BY-TIME - Verbund TAB-A (Zaehler) mit TAB-B (Nenner)          
033200* je Reihe/Zeit; nur exakt uebereinstimmende Zeiten werden ausge-         
033300* geben (fuer nicht exakt uebereinstimmende siehe S510).  TC-SUM          
033400* nimmt den Quotienten Zaehler/Nenner auf, TC-COUNT bleibt 1 bei          
033500* Treffer (Ratio-Quelle CRADAT0M).                                        
033600******************************************************************        
033700 S500-JOIN-BY-TIME SECTION.                                               
033800 S500-00.                                                                 
033900     MOVE ZERO TO TC-ANZ                                                  
034000     PERFORM S525-AUSSEN-SCHLEIFE THRU S525-99                            
034100             VARYING C4-I1 FROM 1 BY 1                                    
034200             UNTIL C4-I1 > TA-ANZ                                         
034300     .                                                                    
034400 S500-99.                                                                 
034500     EXIT.                                                                
034600*                                                                         
034700******************************************************************        
034800* S525-AUSSEN-SCHLEIFE - aeusserer Durchlauf der S500-JOIN.               
034900******************************************************************        
035000 S525-AUSSEN-SCHLEIFE SECTION.                                            
035100 S525-00.                                                                 
035200     PERFORM S530-INNEN-SCHLEIFE THRU S530-99                             
035300             VARYING C4-I2 FROM 1 BY 1                                    
035400             UNTIL C4-I2 > TB-ANZ                                         
035500     .                                                                    
035600 S525-99.                                                                 
035700     EXIT.                                                                
035800*                                                                         
035900******************************************************************        
036000* S530-INNEN-SCHLEIFE - innerer Durchlauf, Zeitgleichheit pruefen.        
036100******************************************************************        
036200 S530-INNEN-SCHLEIFE SECTION.                                             
036300 S530-00.                                                                 
036400     IF  TB-SERIES-KEY (C4-I2) = TA-SERIES-KEY (C4-I1)                    
036500     AND TB-TIME (C4-I2)       = TA-TIME (C4-I1)                          
036600         IF  TB-SUM (C4-I2) NOT = ZERO                                    
036700             ADD 1 TO TC-ANZ                                              
036800             MOVE TA-SERIES-KEY (C4-I1) TO                                
036900                  TC-SERIES-KEY (TC-ANZ)                                  
037000             MOVE TA-TIME (C4-I1) TO TC-TIME (TC-ANZ)                     
037100             COMPUTE TC-SUM (TC-ANZ) ROUNDED =                            
037200                     TA-SUM (C4-I1) / TB-SUM (C4-I2)                      
037300             MOVE ZERO TO TC-SUMSQ (TC-ANZ)                               
037400             MOVE 1    TO TC-COUNT (TC-ANZ)                               
037500         END-IF                                                           
037600     END-IF                                                               
037700     .                                                                    
037800 S530-99.                                                                 
037900     EXIT.                                                                
038000*                                                                         
038100******************************************************************        
038200* S510-JOIN-INTERPOLATING - wie S500, jedoch wird der Nennerwert          
038300* fuer eine nicht exakt vorhandene Zeit ueber S600-INTERPOLATE aus        
038400* den beiden umgebenden TAB-B-Punkten linear interpoliert.                
038500******************************************************************        
038600 S510-JOIN-INTERPOLATING SECTION.                                         
038700 S510-00.                                                                 
038800     MOVE ZERO TO TC-ANZ                                                  
038900     PERFORM S515-SAMMEL-SCHLEIFE THRU S515-99                            
039000             VARYING C4-I1 FROM 1 BY 1                                    
039100             UNTIL C4-I1 > TA-ANZ                                         
039200     .                                                                    
039300 S510-99.                                                                 
039400     EXIT.                                                                
039500*                                                                         
039600******************************************************************        
039700* S515-SAMMEL-SCHLEIFE - Einzelschritt der S510-JOIN-INTERPOL.            
039800******************************************************************        
039900 S515-SAMMEL-SCHLEIFE SECTION.                                            
040000 S515-00.                                                                 
040100     PERFORM S600-INTERPOLATE                                             
040200     IF  C4-GEFUNDEN > ZERO                                               
040300         ADD 1 TO TC-ANZ                                                  
040400         MOVE TA-SERIES-KEY (C4-I1) TO TC-SERIES-KEY (TC-ANZ)             
040500         MOVE TA-TIME (C4-I1)       TO TC-TIME (TC-ANZ)                   
040600         IF  W-DELTA-Y NOT = ZERO                                         
040700             COMPUTE TC-SUM (TC-ANZ) ROUNDED =                            
040800                     TA-SUM (C4-I1) / W-DELTA-Y                           
040900         ELSE                                                             
041000             MOVE ZERO TO TC-SUM (TC-ANZ)                                 
041100         END-IF                                                           
041200         MOVE 1 TO TC-COUNT (TC-ANZ)                                      
041300     END-IF                                                               
041400     .                                                                    
041500 S515-99.                                                                 
041600     EXIT.                                                                
041700*                                                                         
041800******************************************************************        
041900* S600-INTERPOLATE - liefert in W-DELTA-Y den fuer TA-TIME(C4-I1)         
042000* linear aus den beiden benachbarten TAB-B-Punkten interpolierten         
042100* Wert; C4-GEFUNDEN bleibt ZERO, wenn TAB-B den Zeitpunkt nicht           
042200* einschliesst (kein Wert vor bzw. nach der gesuchten Zeit).              
042300******************************************************************        
042400 S600-INTERPOLATE SECTION.                                                
042500 S600-00.                                                                 
042600     MOVE ZERO TO C4-GEFUNDEN                                             
042700     PERFORM S610-EXAKT-SCHLEIFE THRU S610-99                             
042800             VARYING C4-I2 FROM 1 BY 1                                    
042900             UNTIL C4-I2 > TB-ANZ                                         
043000             OR C4-GEFUNDEN > ZERO                                        
043100     IF  C4-GEFUNDEN = ZERO                                               
043200         PERFORM S620-VOR-SCHLEIFE THRU S620-99                           
043300                 VARYING C4-I2 FROM 1 BY 1                                
043400                 UNTIL C4-I2 > TB-ANZ                                     
043500         IF  C4-GEFUNDEN > ZERO                                           
043600             PERFORM S630-NACH-SCHLEIFE THRU S630-99                      
043700                     VARYING C4-I3 FROM 1 BY 1                            
043800                     UNTIL C4-I3 > TB-ANZ                                 
043900                     OR (TB-SERIES-KEY (C4-I3) =                          
044000                         TA-SERIES-KEY (C4-I1)                            
044100                     AND TB-TIME (C4-I3) > TA-TIME (C4-I1))               
044200             IF  C4-I3 > TB-ANZ                                           
044300                 MOVE ZERO TO C4-GEFUNDEN                                 
044400             ELSE                                                         
044500                 COMPUTE W-STEIGUNG =                                     
044600                         (TB-SUM (C4-I3) - TB-SUM (C4-GEFUNDEN)) /        
044700                         (TB-TIME (C4-I3) - W-VOR-T)                      
044800                 COMPUTE W-DELTA-Y ROUNDED =                              
044900                         TB-SUM (C4-GEFUNDEN) +                           
045000                         W-STEIGUNG * (TA-TIME (C4-I1) - W-VOR-T)         
045100             END-IF                                                       
045200         END-IF                                                           
045300     END-IF                                                               
045400     .                                                                    
045500 S600-99.                                                                 
045600     EXIT.                                                                
045700*                                                                         
045800******************************************************************        
045900* S610-EXAKT-SCHLEIFE - Einzelschritt: exakte Zeitgleichheit.             
046000******************************************************************        
046100 S610-EXAKT-SCHLEIFE SECTION.                                             
046200 S610-00.                                                                 
046300     IF  TB-SERIES-KEY (C4-I2) = TA-SERIES-KEY (C4-I1)                    
046400     AND TB-TIME (C4-I2) = TA-TIME (C4-I1)                                
046500         MOVE TB-SUM (C4-I2) TO W-DELTA-Y                                 
046600         MOVE C4-I2 TO C4-GEFUNDEN                                        
046700     END-IF                                                               
046800     .                                                                    
046900 S610-99.                                                                 
047000     EXIT.                                                                
047100*                                                                         
047200******************************************************************        
047300* S620-VOR-SCHLEIFE - Einzelschritt: letzten Punkt vor der Zeit           
047400* suchen (TB muss nach Reihe/Zeit sortiert vorliegen).                    
047500******************************************************************        
047600 S620-VOR-SCHLEIFE SECTION.                                               
047700 S620-00.                                                                 
047800     IF  TB-SERIES-KEY (C4-I2) = TA-SERIES-KEY (C4-I1)                    
047900     AND TB-TIME (C4-I2) < TA-TIME (C4-I1)                                
048000         MOVE C4-I2 TO C4-GEFUNDEN                                        
048100         MOVE TB-TIME (C4-I2) TO W-VOR-T                                  
048200     END-IF                                                               
048300     .                                                                    
048400 S620-99.                                                                 
048500     EXIT.                                                                
048600*                                                                         
048700******************************************************************        
048800* S630-NACH-SCHLEIFE - Einzelschritt (Test allein in der UNTIL-           
048900* Klausel): naechsten Punkt nach der Zeit suchen.                         
049000******************************************************************        
049100 S630-NACH-SCHLEIFE SECTION.                                              
049200 S630-00.                                                                 
049300     CONTINUE                                                             
049400     .                                                                    
049500 S630-99.                                                                 
049600     EXIT.                                                                
049700*                                                                         
049800******************************************************************        
049900* S700-POINT-ADD / S710-POINT-MINUS - elementweise Verknuepfung           
050000* zweier gleich langer, deckungsgleich sortierter Punkt-Tabellen          
050100* TAB-A/TAB-B (Summe/Quadratsumme/Anzahl je Zeile addiert bzw.            
050200* subtrahiert), Ergebnis TAB-C.                                           
050300******************************************************************        
050400 S700-POINT-ADD SECTION.                                                  
050500 S700-00.                                                                 
050600     MOVE TA-ANZ TO TC-ANZ                                                
050700     PERFORM S725-ADDIER-SCHLEIFE THRU S725-99                            
050800             VARYING C4-I1 FROM 1 BY 1                                    
050900             UNTIL C4-I1 > TA-ANZ                                         
051000     .                                                                    
051100 S700-99.                                                                 
051200     EXIT.                                                                
051300*                                                                         
051400******************************************************************        
051500* S725-ADDIER-SCHLEIFE - Einzelschritt der S700-POINT-ADD.                
051600******************************************************************        
051700 S725-ADDIER-SCHLEIFE SECTION.                                            
051800 S725-00.                                                                 
051900     MOVE TA-SERIES-KEY (C4-I1) TO TC-SERIES-KEY (C4-I1)                  
052000     MOVE TA-TIME (C4-I1)       TO TC-TIME (C4-I1)                        
052100     COMPUTE TC-SUM (C4-I1) =                                             
052200             TA-SUM (C4-I1) + TB-SUM (C4-I1)                              
052300     COMPUTE TC-SUMSQ (C4-I1) =                                           
052400             TA-SUMSQ (C4-I1) + TB-SUMSQ (C4-I1)                          
052500     COMPUTE TC-COUNT (C4-I1) =                                           
052600             TA-COUNT (C4-I1) + TB-COUNT (C4-I1)                          
052700     .                                                                    
052800 S725-99.                                                                 
052900     EXIT.                                                                
053000*                                                                         
053100 S710-POINT-MINUS SECTION.                                                
053200 S710-00.                                                                 
053300     MOVE TA-ANZ TO TC-ANZ                                                
053400     PERFORM S735-SUBTRAHIER-SCHLEIFE THRU S735-99                        
053500             VARYING C4-I1 FROM 1 BY 1                                    
053600             UNTIL C4-I1 > TA-ANZ                                         
053700     .                                                                    
053800 S710-99.                                                                 
053900     EXIT.                                                                
054000*                                                                         
054100******************************************************************        
054200* S735-SUBTRAHIER-SCHLEIFE - Einzelschritt der S710-POINT-MINUS.          
054300******************************************************************        
054400 S735-SUBTRAHIER-SCHLEIFE SECTION.                                        
054500 S735-00.                                                                 
054600     MOVE TA-SERIES-KEY (C4-I1) TO TC-SERIES-KEY (C4-I1)                  
054700     MOVE TA-TIME (C4-I1)       TO TC-TIME (C4-I1)                        
054800     COMPUTE TC-SUM (C4-I1) =                                             
054900             TA-SUM (C4-I1) - TB-SUM (C4-I1)                              
055000     COMPUTE TC-SUMSQ (C4-I1) =                                           
055100             TA-SUMSQ (C4-I1) - TB-SUMSQ (C4-I1)                          
055200     COMPUTE TC-COUNT (C4-I1) =                                           
055300             TA-COUNT (C4-I1) - TB-COUNT (C4-I1)                          
055400     .                                                                    
055500 S735-99.                                                                 
055600     EXIT.                                                                
055700*                                                                         
055800******************************************************************        
055900* S800-PRETTY-DURATION - bildet aus LINK-PRECIS-MS (Fensterdauer          
056000* in ms) den Namensbestandteil fuer die Fenster-Baseline, in der          
056100* Reihenfolge Tage/Stunden/Minuten/Sekunden/Millisekunden, wobei          
056200* Nullanteile ausgelassen werden (z.B. 3600000 -> "1h", 90061000          
056300* -> "1d1h1m1s"); eine Dauer von Null ergibt "0ms".  Ergebnis in          
056400* LINK-DAUER-NAME.                                                        
056500* 2026-08-09 kl SSFNEW-BL10 - Tage- und Millisekundenanteil               
056600*              ergaenzt (bisher fehlten C9-ANZ-TAGE und ms-Rest;          
056700*              eine 10-Tage-Fensterdauer wurde faelschlich als            
056800*              "240h" statt "10d" benannt).                               
056900******************************************************************        
057000 S800-PRETTY-DURATION SECTION.                                            
057100 S800-00.                                                                 
057200     MOVE SPACES TO LINK-DAUER-NAME                                       
057300     MOVE LINK-PRECIS-MS TO C9-REST-MS                                    
057400     COMPUTE C9-ANZ-TAGE     = C9-REST-MS / K-MS-JE-TAG                   
057500     COMPUTE C9-REST-MS = C9-REST-MS -                                    
057600             (C9-ANZ-TAGE * K-MS-JE-TAG)                                  
057700     COMPUTE C9-ANZ-STUNDEN  = C9-REST-MS / K-MS-JE-STUNDE                
057800     COMPUTE C9-REST-MS = C9-REST-MS -                                    
057900             (C9-ANZ-STUNDEN * K-MS-JE-STUNDE)                            
058000     COMPUTE C9-ANZ-MINUTEN  = C9-REST-MS / K-MS-JE-MINUTE                
058100     COMPUTE C9-REST-MS = C9-REST-MS -                                    
058200             (C9-ANZ-MINUTEN * K-MS-JE-MINUTE)                            
058300     COMPUTE C9-ANZ-SEKUNDEN = C9-REST-MS / K-MS-JE-SEKUNDE               
058400     COMPUTE C4-ANZ-MILLISEK = C9-REST-MS -                               
058500             (C9-ANZ-SEKUNDEN * K-MS-JE-SEKUNDE)                          
058600     IF  C9-ANZ-TAGE > ZERO                                               
058700         MOVE C9-ANZ-TAGE TO W-ED-TAGE                                    
058800         INSPECT W-ED-TAGE TALLYING C4-LEAD-SP                            
058900                 FOR LEADING SPACE                                        
059000         ADD 1 TO C4-LEAD-SP                                              
059100         STRING LINK-DAUER-NAME       DELIMITED BY SPACE                  
059200                W-ED-TAGE (C4-LEAD-SP:) DELIMITED BY SIZE                 
059300                "d"                   DELIMITED BY SIZE                   
059400                INTO LINK-DAUER-NAME                                      
059500     END-IF                                                               
059600     IF  C9-ANZ-STUNDEN > ZERO                                            
059700         MOVE C9-ANZ-STUNDEN TO W-ED-STUNDEN                              
059800         INSPECT W-ED-STUNDEN TALLYING C4-LEAD-SP                         
059900                 FOR LEADING SPACE                                        
060000         ADD 1 TO C4-LEAD-SP                                              
060100         STRING LINK-DAUER-NAME          DELIMITED BY SPACE               
060200                W-ED-STUNDEN (C4-LEAD-SP:) DELIMITED BY SIZE              
060300                "h"                      DELIMITED BY SIZE                
060400                INTO LINK-DAUER-NAME                                      
060500     END-IF                                                               
060600     IF  C9-ANZ-MINUTEN > ZERO                                            
060700         MOVE C9-ANZ-MINUTEN TO W-ED-MINUTEN                              
060800         INSPECT W-ED-MINUTEN TALLYING C4-LEAD-SP                         
060900                 FOR LEADING SPACE                                        
061000         ADD 1 TO C4-LEAD-SP                                              
061100         STRING LINK-DAUER-NAME          DELIMITED BY SPACE               
061200                W-ED-MINUTEN (C4-LEAD-SP:) DELIMITED BY SIZE              
061300                "m"                      DELIMITED BY SIZE                
061400                INTO LINK-DAUER-NAME                                      
061500     END-IF                                                               
061600     IF  C9-ANZ-SEKUNDEN > ZERO                                           
061700         MOVE C9-ANZ-SEKUNDEN TO W-ED-SEKUNDEN                            
061800         INSPECT W-ED-SEKUNDEN TALLYING C4-LEAD-SP                        
061900                 FOR LEADING SPACE                                        
062000         ADD 1 TO C4-LEAD-SP                                              
062100         STRING LINK-DAUER-NAME           DELIMITED BY SPACE              
062200                W-ED-SEKUNDEN (C4-LEAD-SP:) DELIMITED BY SIZE             
062300                "s"                       DELIMITED BY SIZE               
062400                INTO LINK-DAUER-NAME                                      
062500     END-IF                                                               
062600     IF  C4-ANZ-MILLISEK > ZERO                                           
062700     OR  LINK-DAUER-NAME = SPACES                                         
062800         MOVE C4-ANZ-MILLISEK TO W-ED-MILLISEK                            
062900         INSPECT W-ED-MILLISEK TALLYING C4-LEAD-SP                        
063000                 FOR LEADING SPACE                                        
063100         ADD 1 TO C4-LEAD-SP                                              
063200         STRING LINK-DAUER-NAME           DELIMITED BY SPACE              
063300                W-ED-MILLISEK (C4-LEAD-SP:) DELIMITED BY SIZE             
063400                "ms"                      DELIMITED BY SIZE               
063500                INTO LINK-DAUER-NAME                                      
063600     END-IF                                                               
063700     .                                                                    
063800 S800-99.                                                                 
063900     EXIT.                                                                
