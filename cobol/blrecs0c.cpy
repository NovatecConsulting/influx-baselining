000100****************************************************************          
000200* Letzte Aenderung :: 2026-08-09                                          
000300* Letzte Version   :: G.01.04                                             
000400* Kurzbeschreibung :: Satzbilder Baseline-Batch (SSFBASE)                 
000500* Auftrag          :: SSFNEW-BL1                                          
000600*                                                                         
000700* Aenderungen                                                             
000800*-------|----------|-----|---------------------------------------*        
000900* Vers. | Datum    | von | Kommentar                             *        
001000*-------|----------|-----|---------------------------------------*        
001100*G.00.00|1986-02-11| hgr | Neuerstellung - Rohwert-/Aggregat-             
001200*       |          |     | Satzbilder fuer den Kennzahlen-Batch.          
001300*G.00.01|1987-06-30| hgr | TAG-KEY auf 4 Paare erweitert.                 
001400*G.00.02|1989-11-02| js  | BASELINE-OUTPUT-RECORD: BL-SUM/BL-SUMSQ        
001500*       |          |     | fuer den Inf.-Bestand ergaenzt.                
001600*G.00.03|1991-03-18| js  | BASELINE-DEFINITION-RECORD neu (Auf-           
001700*       |          |     | trag SSFNEW-BL1, Parametrisierung).            
001800*G.00.04|1993-09-07| pk  | Report-Zeilenbilder (Kopf/Detail/              
001900*       |          |     | Summe) aufgenommen.                            
002000*G.00.05|1996-01-22| pk  | 88-Werte fuer BD-TYP ergaenzt.                 
002100*G.00.06|1998-11-30| rw  | JAHR-2000 - BASELINE-SLOT-JAHR auf             
002200*       |          |     | 4-stellig umgestellt (war 2-stellig).          
002300*G.01.00|2001-05-14| rw  | PUNKT-TABELLE (Bindeglied Treiber/             
002400*       |          |     | Quellenmodule) neu aufgenommen.                
002500*G.01.01|2004-08-09| kl  | BD-OUTLIER-Felder ergaenzt (Auftrag            
002600*       |          |     | SSFNEW-BL7, Ausreisser-Filter).                
002700*G.01.02|2009-02-27| kl  | FILLER-Umbau nach Kopieraudit.                 
002800*G.01.03|2015-06-19| lor | RUN-REPORT-DETAIL: SERIES-KEY auf 40           
002900*       |          |     | Stellen (war 32) verlaengert.                  
003000*G.01.04|2018-04-02| kl  | Uebernahme in neues Rahmenwerk                 
003100*       |          |     | (SSFNEW-BL9), keine Feldaenderung.             
003200*-------|----------|-----|---------------------------------------*        
003300*                                                                         
003400* Diese COPY-Datei bildet die Datensaetze des periodischen                
003500* Kennzahlen-Baseline-Batches (SSFBASE) ab: die Rohwert-, die             
003600* Aggregat- und die Baseline-Ausgabesaetze, die Parametrisierung          
003700* je Baseline sowie die interne Punkt-Tabelle, mit der Treiber und        
003800* Quellenmodule Punktmengen austauschen.                                  
003900*                                                                         
004000****************************************************************          
004100*    ROHWERT-SATZ (ein abgetasteter Messwert einer Zeitreihe)             
004200****************************************************************          
004300 01          DATEN-PUNKT.                                                 
004400     05      DP-TIME             PIC S9(15).                              
004500     05      DP-VALUE            PIC S9(11)V9(7).                         
004600     05      FILLER              PIC X(08).                               
004700*                                                                         
004800****************************************************************          
004900*    AGGREGAT-PUNKT (Intervall- bzw. Baseline-Akkumulator)                
005000****************************************************************          
005100 01          AGGREGAT-PUNKT.                                              
005200     05      AG-TIME             PIC S9(15).                              
005300     05      AG-SUM              PIC S9(11)V9(7).                         
005400     05      AG-SUMSQ            PIC S9(11)V9(7).                         
005500     05      AG-COUNT            PIC S9(09).                              
005600     05      FILLER              PIC X(10).                               
005700*                                                                         
005800****************************************************************          
005900*    TAG-KEY (Reihen-Identifikation, bis zu 4 Schluessel/Wert-            
006000*    Paare je Reihe, siehe Auftrag SSFNEW-BL1)                            
006100****************************************************************          
006200 01          TAG-SCHLUESSEL.                                              
006300     05      TK-TAGS             PIC X(80).                               
006400 01          TK-PAARE REDEFINES TAG-SCHLUESSEL.                           
006500     05      TK-PAAR             OCCURS 4 TIMES.                          
006600         10  TK-KEY              PIC X(10).                               
006700         10  TK-WERT             PIC X(10).                               
006800*                                                                         
006900****************************************************************          
007000*    ROHWERT-EINGABESATZ (Datei RAW-SAMPLES)                              
007100****************************************************************          
007200 01          EINGABE-SATZ.                                                
007300     05      IN-SERIES-KEY       PIC X(80).                               
007400     05      IN-TIME             PIC 9(15).                               
007500     05      IN-VALUE            PIC S9(11)V9(7).                         
007600     05      FILLER              PIC X(06).                               
007700*                                                                         
007800****************************************************************          
007900*    BASELINE-AUSGABESATZ (Inf.- und Fenster-Baseline)                    
008000****************************************************************          
008100 01          BASELINE-SATZ.                                               
008200     05      BL-MEASUREMENT      PIC X(40).                               
008300     05      BL-SERIES-KEY       PIC X(80).                               
008400     05      BL-TIME             PIC 9(15).                               
008500     05      BL-VALUE            PIC S9(11)V9(7).                         
008600     05      BL-STDDEV           PIC S9(11)V9(7).                         
008700     05      BL-SEASONS          PIC 9(09).                               
008800*             --> nur im Inf.-Bestand belegt, im Fenster-Satz             
008900*                 low-value/zero und beim Schreiben ausgeblendet          
009000     05      BL-SUM              PIC S9(11)V9(7).                         
009100     05      BL-SUMSQ            PIC S9(11)V9(7).                         
009200     05      FILLER              PIC X(04).                               
009300*                                                                         
009400****************************************************************          
009500*    BASELINE-DEFINITION (Parametersatz Datei BASELINE-PARMS)             
009600****************************************************************          
009700 01          BASELINE-DEFINITION.                                         
009800     05      BD-TYPE             PIC X(10).                               
009900         88  BD-TYP-GAUGE                   VALUE "GAUGE".                
010000         88  BD-TYP-COUNTER                 VALUE "COUNTER".              
010100         88  BD-TYP-RATIO                   VALUE "RATIO".                
010200         88  BD-TYP-RATE                    VALUE "RATE".                 
010300         88  BD-TYP-QUERY                   VALUE "QUERY".                
010400     05      BD-OUTPUT-NAME       PIC X(40).                              
010500     05      BD-PRECISION-MS      PIC 9(15).                              
010600     05      BD-SEASONALITY-MS    PIC 9(15).                              
010700     05      BD-WINDOW-MS         PIC 9(15).                              
010800     05      BD-SAMPLE-PREC-MS    PIC 9(15).                              
010900     05      BD-LOOKBACK-MS       PIC 9(15).                              
011000     05      BD-OUTLIER-PCTL      PIC 9V9(4).                             
011100     05      BD-OUTLIER-WIN-MS    PIC 9(15).                              
011200     05      BD-OUTLIER-MIN-PTS   PIC 9(09).                              
011300     05      BD-TAGLIST-ANZ       PIC 9(02).                              
011400     05      BD-TAGLIST           OCCURS 4 TIMES PIC X(10).               
011500     05      BD-LOOPBACK-SW       PIC X(01) VALUE "J".                    
011600         88  BD-LOOPBACK-EIN                VALUE "J".                    
011700         88  BD-LOOPBACK-AUS                VALUE "N".                    
011800     05      FILLER               PIC X(12).                              
011900*                                                                         
012000****************************************************************          
012100*    PUNKT-TABELLE - internes Bindeglied Treiber/Quellenmodul.            
012200*    Flache, nach (Reihen-Key, Zeit) aufsteigend sortierte                
012300*    Tabelle; C900-BINSUCHE (siehe XFRUTL0M) sucht binaer darin.          
012400****************************************************************          
012500 01          PUNKT-TABELLE.                                               
012600     05      PT-ANZ               PIC S9(09) COMP.                        
012700     05      PT-MAX               PIC S9(09) COMP VALUE 2000.             
012800     05      PT-ZEILE OCCURS 2000 TIMES.                                  
012900         10  PT-SERIES-KEY        PIC X(80).                              
013000         10  PT-TIME              PIC S9(15).                             
013100         10  PT-SUM               PIC S9(11)V9(7).                        
013200         10  PT-SUMSQ             PIC S9(11)V9(7).                        
013300         10  PT-COUNT             PIC S9(09).                             
013400*                                                                         
013500****************************************************************          
013600*    RUN-REPORT - Kopf-, Detail- und Summenzeile (132 Stellen)            
013700****************************************************************          
013800 01          REPORT-ZEILE                  PIC X(132).                    
013900 01          REPORT-KOPF REDEFINES REPORT-ZEILE.                          
014000     05      RH-FILLER-1          PIC X(10) VALUE SPACES.                 
014100     05      RH-TEXT              PIC X(30) VALUE                         
014200                 "BASELINE-DEFINITION:".                                  
014300     05      RH-TYPE              PIC X(10).                              
014400     05      RH-OUTPUT-NAME       PIC X(40).                              
014500     05      FILLER               PIC X(42).                              
014600 01          REPORT-DETAIL REDEFINES REPORT-ZEILE.                        
014700     05      RD-FILLER-1          PIC X(04) VALUE SPACES.                 
014800     05      RD-SERIES-KEY        PIC X(40).                              
014900     05      RD-FILLER-2          PIC X(04) VALUE SPACES.                 
015000     05      RD-POINTS-READ       PIC ZZZZZZZZ9.                          
015100     05      RD-FILLER-3          PIC X(04) VALUE SPACES.                 
015200     05      RD-POINTS-KEPT       PIC ZZZZZZZZ9.                          
015300     05      RD-FILLER-4          PIC X(04) VALUE SPACES.                 
015400     05      RD-POINTS-WRITTEN    PIC ZZZZZZZZ9.                          
015500     05      FILLER               PIC X(49).                              
015600 01          REPORT-SUMME REDEFINES REPORT-ZEILE.                         
015700     05      RS-FILLER-1          PIC X(04) VALUE SPACES.                 
015800     05      RS-TEXT              PIC X(21) VALUE                         
015900                 "ZWISCHENSUMME       :".                                 
016000     05      RS-FILLER-2          PIC X(19) VALUE SPACES.                 
016100     05      RS-POINTS-READ       PIC ZZZZZZZZ9.                          
016200     05      RS-FILLER-3          PIC X(04) VALUE SPACES.                 
016300     05      RS-POINTS-KEPT       PIC ZZZZZZZZ9.                          
016400     05      RS-FILLER-4          PIC X(04) VALUE SPACES.                 
016500     05      RS-POINTS-WRITTEN    PIC ZZZZZZZZ9.                          
016600     05      FILLER               PIC X(49).                              
