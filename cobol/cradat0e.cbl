000100 IDENTIFICATION DIVISION.                                                 
000200*                                                                         
000300 PROGRAM-ID. CRADAT0M.                                                    
000400 AUTHOR. R. WEISS.                                                        
000500 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.                                 
000600 DATE-WRITTEN. 2001-05-14.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.                                
000900*                                                                         
001000****************************************************************          
001100* Letzte Aenderung :: 2026-08-09                                          
001200* Letzte Version   :: G.00.07                                             
001300* Kurzbeschreibung :: Quellenmodul fuer Baseline-Typ RATIO - holt         
001400*                     Zaehler- und Nennerreihe getrennt, bildet je        
001500*                     Seite die Stundenrate und teilt danach die          
001600*                     Zaehlerrate durch Nennerrate je Zeitpunkt.          
001700* Auftrag          :: SSFNEW-BL5                                          
001800*                                                                         
001900* Aenderungen                                                             
002000*------|----------|-----|----------------------------------------*        
002100* Vers. | Datum    | von | Kommentar                             *        
002200*------|----------|-----|----------------------------------------*        
002300*G.00.00|2001-05-14| rw  | Neuerstellung (Ablosung ANODRV0O gegen         
002400*       |          |     | die Zeitreihen-Datenbank).                     
002500*G.00.01|2004-08-09| kl  | Nenner<=ZERO wird als kein Ergebnis be-        
002600*       |          |     | handelt (Punkt entfaellt), nicht als           
002700*       |          |     | Abbruch (vorher GEN-ERROR-RECHNUNG).           
002800*G.00.02|2009-02-27| kl  | Interpolation ergaenzt fuer den Fall           
002900*       |          |     | ungleicher Abtastzeitpunkte (Auftrag           
003000*       |          |     | BL6, vorher nur exakter Zeittreffer).          
003100*G.00.03|2015-06-19| lor | Reihenschluessel des Zaehlers auf den          
003200*       |          |     | Ausgabesatz uebernommen (vorher Nenner)        
003300*G.00.04|2026-08-09| kl  | Auftrag SSFNEW-BL9 - Uebernahme, neues         
003400*       |          |     | Rahmenwerk, Aufruf durch BASDRV0O.             
003500*G.00.05|2026-08-09| kl  | Zaehler und Nenner werden jetzt beide          
003600*       |          |     | zuerst in Stundenraten umgerechnet             
003700*       |          |     | (vorher Rohwerte direkt geteilt).              
003800*G.00.06|2026-08-09| kl  | Auftrag SSFNEW-BL10 - D600-MEAN-BY-            
003900*       |          |     | INTERVAL ergaenzt: D500-JOIN-DIVIDE            
004000*       |          |     | lieferte bisher rohe Quotientenpunkte          
004100*       |          |     | je Zeitpunktpaar zurueck (Anzahl je            
004200*       |          |     | Punkt =1) statt nach Batch-Praezision          
004300*       |          |     | gemittelter Intervalle, wie bei den            
004400*       |          |     | anderen Baseline-Typen.                        
004500*G.00.07|2026-08-09| kl  | Auftrag SSFNEW-BL11 - C4-VORGAENGER als        
004600*       |          |     | 77-Feld gefuehrt (vorher COMP-FELDER).         
004700*------|----------|-----|----------------------------------------*        
004800*                                                                         
004900* Programmbeschreibung                                                    
005000* --------------------                                                    
005100* CRADAT0M erhaelt vom Treiber zwei durch Semikolon getrennte             
005200* Quellreihen im Feld LINK-BD-OUTNAME (Zaehler;Nenner, siehe              
005300* C300-APPLY-DEFAULTS im Treiber).  Aus den Zaehlerstaenden jeder         
005400* Seite wird zunaechst je Punktepaar die Stundenrate gebildet             
005500* (D300/D400-RATE-SEITE, wie CNTDAT0M, jedoch mal 3600000).  An-          
005600* schliessend wird die Zaehlerrate durch die (bei Bedarf inter-           
005700* polierte) Nennerrate geteilt (D500-JOIN-DIVIDE ruft XFRUTL0M mit        
005800* LINK-CMD "JI") und das Ergebnis ueber D600-MEAN-BY-INTERVAL je          
005900* Praezisionsintervall gemittelt.  Ist die Nennerrate NICHT               
006000* GROESSER ZERO, entfaellt der Punkt (siehe BUSINESS RULES -              
006100* Counter-Ratio).                                                         
006200*                                                                         
006300******************************************************************        
006400*                                                                         
006500 ENVIRONMENT DIVISION.                                                    
006600 CONFIGURATION SECTION.                                                   
006700 SPECIAL-NAMES.                                                           
006800     SWITCH-15 IS ANZEIGE-VERSION                                         
006900         ON STATUS IS SHOW-VERSION                                        
007000     CLASS ALPHNUM IS "0123456789"                                        
007100                      "abcdefghijklmnopqrstuvwxyz"                        
007200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
007300*                                                                         
007400 DATA DIVISION.                                                           
007500 WORKING-STORAGE SECTION.                                                 
007600     COPY    BLMSG0C.                                                     
007700*                                                                         
007800 77          C4-VORGAENGER       PIC S9(04) COMP.                         
007900*                                                                         
008000 01          COMP-FELDER.                                                 
008100     05      C4-I1               PIC S9(04) COMP.                         
008200     05      C4-I2               PIC S9(04) COMP.                         
008300     05      FILLER              PIC X(06).                               
008400*                                                                         
008500 01          KONSTANTE-FELDER.                                            
008600     05      K-MODUL             PIC X(08) VALUE "CRADAT0M".              
008700     05      K-MS-JE-STUNDE      PIC S9(09) COMP VALUE 3600000.           
008800     05      FILLER              PIC X(08).                               
008900*                                                                         
009000 01          NAME-FELDER.                                                 
009100     05      W-REIHE-ZAEHLER     PIC X(80).                               
009200     05      W-REIHE-NENNER      PIC X(80).                               
009300     05      FILLER              PIC X(10).                               
009400*                                                                         
009500 01          WORK-FELDER.                                                 
009600     05      W-DELTA-T           PIC S9(15).                              
009700     05      FILLER              PIC X(08).                               
009800*                                                                         
009900 01          ROH-ZAEHLER.                                                 
010000     05      RZ-ANZ              PIC S9(09) COMP.                         
010100     05      RZ-ZEILE OCCURS 2000 TIMES.                                  
010200         10  RZ-SERIES-KEY       PIC X(80).                               
010300         10  RZ-SCHLUESSEL-TEILE REDEFINES RZ-SERIES-KEY.                 
010400             15  RZ-KEY-NAME     PIC X(40).                               
010500             15  RZ-KEY-TAGS     PIC X(40).                               
010600         10  RZ-TIME             PIC S9(15).                              
010700         10  RZ-ZEIT-TEILE REDEFINES RZ-TIME.                             
010800             15  RZ-ZEIT-TAGE    PIC S9(10).                              
010900             15  RZ-ZEIT-MS-REST PIC 9(05).                               
011000         10  RZ-VALUE            PIC S9(11)V9(7).                         
011100*                                                                         
011200 01          ROH-NENNER.                                                  
011300     05      RN-ANZ              PIC S9(09) COMP.                         
011400     05      RN-ZEILE OCCURS 2000 TIMES.                                  
011500         10  RN-SERIES-KEY       PIC X(80).                               
011600         10  RN-SCHLUESSEL-TEILE REDEFINES RN-SERIES-KEY.                 
011700             15  RN-KEY-NAME     PIC X(40).                               
011800             15  RN-KEY-TAGS     PIC X(40).                               
011900         10  RN-TIME             PIC S9(15).                              
012000         10  RN-VALUE            PIC S9(11)V9(7).                         
012100*                                                                         
012200 01          TAB-A.                                                       
012300     05      TA-ANZ              PIC S9(09) COMP.                         
012400     05      TA-ZEILE OCCURS 2000 TIMES.                                  
012500         10  TA-SERIES-KEY       PIC X(80).                               
012600         10  TA-TIME             PIC S9(15).                              
012700         10  TA-SUM              PIC S9(11)V9(7).                         
012800         10  TA-SUMSQ            PIC S9(11)V9(7).                         
012900         10  TA-COUNT            PIC S9(09).                              
013000*                                                                         
013100 01          TAB-B.                                                       
013200     05      TB-ANZ              PIC S9(09) COMP.                         
013300     05      TB-ZEILE OCCURS 2000 TIMES.                                  
013400         10  TB-SERIES-KEY       PIC X(80).                               
013500         10  TB-TIME             PIC S9(15).                              
013600         10  TB-SUM              PIC S9(11)V9(7).                         
013700         10  TB-SUMSQ            PIC S9(11)V9(7).                         
013800         10  TB-COUNT            PIC S9(09).                              
013900*                                                                         
014000 01          DAUER-NAME-LEER     PIC X(20).                               
014100*                                                                         
014200 LINKAGE SECTION.                                                         
014300     COPY    BLIFACE                                                      
014400             REPLACING =="*"== BY =="CRA"==.                              
014500*                                                                         
014600 01          ROH-TABELLE.                                                 
014700     05      RT-ANZ              PIC S9(09) COMP.                         
014800     05      RT-ZEILE OCCURS 5000 TIMES.                                  
014900         10  RT-SERIES-KEY       PIC X(80).                               
015000         10  RT-TIME             PIC S9(15).                              
015100         10  RT-VALUE            PIC S9(11)V9(7).                         
015200*                                                                         
015300 01          TAB-C.                                                       
015400     05      TC-ANZ              PIC S9(09) COMP.                         
015500     05      TC-ZEILE OCCURS 2000 TIMES.                                  
015600         10  TC-SERIES-KEY       PIC X(80).                               
015700         10  TC-TIME             PIC S9(15).                              
015800         10  TC-SUM              PIC S9(11)V9(7).                         
015900         10  TC-SUMSQ            PIC S9(11)V9(7).                         
016000         10  TC-COUNT            PIC S9(09).                              
016100*                                                                         
016200 PROCEDURE DIVISION USING LINK-REC, ROH-TABELLE, TAB-C.                   
016300******************************************************************        
016400* Steuerungs-Section                                                      
016500******************************************************************        
016600 A100-STEUERUNG SECTION.                                                  
016700 A100-00.                                                                 
016800     MOVE ZERO TO LINK-POINTS-READ                                        
016900     MOVE ZERO TO LINK-POINTS-KEPT                                        
017000     PERFORM D100-NAMEN-TRENNEN                                           
017100     PERFORM D200-FETCH-BEIDE                                             
017200     PERFORM D300-RATE-ZAEHLER                                            
017300     PERFORM D400-RATE-NENNER                                             
017400     PERFORM D500-JOIN-DIVIDE                                             
017500     PERFORM D600-MEAN-BY-INTERVAL                                        
017600     GOBACK                                                               
017700     .                                                                    
017800 A100-99.                                                                 
017900     EXIT.                                                                
018000*                                                                         
018100******************************************************************        
018200* D100-NAMEN-TRENNEN - LINK-BD-OUTNAME enthaelt "Zaehler;Nenner",         
018300* vom Treiber unveraendert aus BASELINE-PARMS uebernommen.                
018400******************************************************************        
018500 D100-NAMEN-TRENNEN SECTION.                                              
018600 D100-00.                                                                 
018700     MOVE SPACES TO W-REIHE-ZAEHLER                                       
018800     MOVE SPACES TO W-REIHE-NENNER                                        
018900     UNSTRING LINK-BD-OUTNAME DELIMITED BY ";"                            
019000             INTO W-REIHE-ZAEHLER, W-REIHE-NENNER                         
019100     .                                                                    
019200 D100-99.                                                                 
019300     EXIT.                                                                
019400*                                                                         
019500******************************************************************        
019600* D200-FETCH-BEIDE - Zaehlerstaende nach ROH-ZAEHLER, Nenner-             
019700* staende nach ROH-NENNER, jeweils im angeforderten Zeitbereich.          
019800******************************************************************        
019900 D200-FETCH-BEIDE SECTION.                                                
020000 D200-00.                                                                 
020100     MOVE ZERO TO RZ-ANZ                                                  
020200     MOVE ZERO TO RN-ANZ                                                  
020300     PERFORM D225-VERTEIL-SCHLEIFE THRU D225-99                           
020400             VARYING C4-I1 FROM 1 BY 1                                    
020500             UNTIL C4-I1 > RT-ANZ                                         
020600     .                                                                    
020700 D200-99.                                                                 
020800     EXIT.                                                                
020900*                                                                         
021000******************************************************************        
021100* D225-VERTEIL-SCHLEIFE - Einzelschritt der D200-FETCH-BEIDE-             
021200* Schleife, verteilt einen Rohwert nach Zaehler- oder Nennerreihe.        
021300******************************************************************        
021400 D225-VERTEIL-SCHLEIFE SECTION.                                           
021500 D225-00.                                                                 
021600     ADD 1 TO LINK-POINTS-READ                                            
021700     IF  RT-TIME (C4-I1) >= LINK-START-MS                                 
021800     AND RT-TIME (C4-I1) <  LINK-END-MS                                   
021900         IF  RT-SERIES-KEY (C4-I1) = W-REIHE-ZAEHLER                      
022000             PERFORM D250-UEBERNAHME-Z                                    
022100         ELSE                                                             
022200         IF  RT-SERIES-KEY (C4-I1) = W-REIHE-NENNER                       
022300             PERFORM D260-UEBERNAHME-N                                    
022400         END-IF                                                           
022500         END-IF                                                           
022600     END-IF                                                               
022700     .                                                                    
022800 D225-99.                                                                 
022900     EXIT.                                                                
023000*                                                                         
023100 D250-UEBERNAHME-Z SECTION.                                               
023200 D250-00.                                                                 
023300     IF  RZ-ANZ >= 2000                                                   
023400         GO TO D250-99                                                    
023500     END-IF                                                               
023600     ADD 1 TO LINK-POINTS-KEPT                                            
023700     ADD 1 TO RZ-ANZ                                                      
023800     MOVE RT-SERIES-KEY (C4-I1) TO RZ-SERIES-KEY (RZ-ANZ)                 
023900     MOVE RT-TIME (C4-I1)       TO RZ-TIME (RZ-ANZ)                       
024000     MOVE RT-VALUE (C4-I1)      TO RZ-VALUE (RZ-ANZ)                      
024100     .                                                                    
024200 D250-99.                                                                 
024300     EXIT.                                                                
024400*                                                                         
024500 D260-UEBERNAHME-N SECTION.                                               
024600 D260-00.                                                                 
024700     IF  RN-ANZ >= 2000                                                   
024800         GO TO D260-99                                                    
024900     END-IF                                                               
025000     ADD 1 TO RN-ANZ                                                      
025100     MOVE RT-SERIES-KEY (C4-I1) TO RN-SERIES-KEY (RN-ANZ)                 
025200     MOVE RT-TIME (C4-I1)       TO RN-TIME (RN-ANZ)                       
025300     MOVE RT-VALUE (C4-I1)      TO RN-VALUE (RN-ANZ)                      
025400     .                                                                    
025500 D260-99.                                                                 
025600     EXIT.                                                                
025700*                                                                         
025800******************************************************************        
025900* D300-RATE-ZAEHLER - Stundenrate der Zaehlerreihe nach TAB-A             
026000* (Differenz aufeinanderfolgender Staende, mal K-MS-JE-STUNDE).           
026100******************************************************************        
026200 D300-RATE-ZAEHLER SECTION.                                               
026300 D300-00.                                                                 
026400     MOVE ZERO TO TA-ANZ                                                  
026500     MOVE ZERO TO C4-VORGAENGER                                           
026600     PERFORM D325-PAAR-SCHLEIFE THRU D325-99                              
026700             VARYING C4-I1 FROM 1 BY 1                                    
026800             UNTIL C4-I1 > RZ-ANZ                                         
026900     .                                                                    
027000 D300-99.                                                                 
027100     EXIT.                                                                
027200*                                                                         
027300******************************************************************        
027400* D325-PAAR-SCHLEIFE - Einzelschritt der D300-RATE-ZAEHLER-               
027500* Schleife.                                                               
027600******************************************************************        
027700 D325-PAAR-SCHLEIFE SECTION.                                              
027800 D325-00.                                                                 
027900     IF  C4-VORGAENGER > ZERO                                             
028000         COMPUTE W-DELTA-T =                                              
028100                 RZ-TIME (C4-I1) - RZ-TIME (C4-VORGAENGER)                
028200         IF  W-DELTA-T > ZERO                                             
028300         AND TA-ANZ < 2000                                                
028400             ADD 1 TO TA-ANZ                                              
028500             MOVE RZ-SERIES-KEY (C4-I1) TO                                
028600                  TA-SERIES-KEY (TA-ANZ)                                  
028700             MOVE RZ-TIME (C4-I1)       TO TA-TIME (TA-ANZ)               
028800             COMPUTE TA-SUM (TA-ANZ) ROUNDED =                            
028900                     (RZ-VALUE (C4-I1) -                                  
029000                      RZ-VALUE (C4-VORGAENGER)) *                         
029100                     K-MS-JE-STUNDE / W-DELTA-T                           
029200             MOVE ZERO TO TA-SUMSQ (TA-ANZ)                               
029300             MOVE 1    TO TA-COUNT (TA-ANZ)                               
029400         END-IF                                                           
029500     END-IF                                                               
029600     MOVE C4-I1 TO C4-VORGAENGER                                          
029700     .                                                                    
029800 D325-99.                                                                 
029900     EXIT.                                                                
030000*                                                                         
030100******************************************************************        
030200* D400-RATE-NENNER - Stundenrate der Nennerreihe nach TAB-B, wie          
030300* D300-RATE-ZAEHLER.                                                      
030400******************************************************************        
030500 D400-RATE-NENNER SECTION.                                                
030600 D400-00.                                                                 
030700     MOVE ZERO TO TB-ANZ                                                  
030800     MOVE ZERO TO C4-VORGAENGER                                           
030900     PERFORM D425-PAAR-SCHLEIFE THRU D425-99                              
031000             VARYING C4-I2 FROM 1 BY 1                                    
031100             UNTIL C4-I2 > RN-ANZ                                         
031200     .                                                                    
031300 D400-99.                                                                 
031400     EXIT.                                                                
031500*                                                                         
031600******************************************************************        
031700* D425-PAAR-SCHLEIFE - Einzelschritt der D400-RATE-NENNER-                
031800* Schleife.                                                               
031900******************************************************************        
032000 D425-PAAR-SCHLEIFE SECTION.                                              
032100 D425-00.                                                                 
032200     IF  C4-VORGAENGER > ZERO                                             
032300         COMPUTE W-DELTA-T =                                              
032400                 RN-TIME (C4-I2) - RN-TIME (C4-VORGAENGER)                
032500         IF  W-DELTA-T > ZERO                                             
032600         AND TB-ANZ < 2000                                                
032700             ADD 1 TO TB-ANZ                                              
032800             MOVE RN-SERIES-KEY (C4-I2) TO                                
032900                  TB-SERIES-KEY (TB-ANZ)                                  
033000             MOVE RN-TIME (C4-I2)       TO TB-TIME (TB-ANZ)               
033100             COMPUTE TB-SUM (TB-ANZ) ROUNDED =                            
033200                     (RN-VALUE (C4-I2) -                                  
033300                      RN-VALUE (C4-VORGAENGER)) *                         
033400                     K-MS-JE-STUNDE / W-DELTA-T                           
033500             MOVE ZERO TO TB-SUMSQ (TB-ANZ)                               
033600             MOVE 1    TO TB-COUNT (TB-ANZ)                               
033700         END-IF                                                           
033800     END-IF                                                               
033900     MOVE C4-I2 TO C4-VORGAENGER                                          
034000     .                                                                    
034100 D425-99.                                                                 
034200     EXIT.                                                                
034300*                                                                         
034400******************************************************************        
034500* D500-JOIN-DIVIDE - Zaehlerrate durch (interpolierte) Nennerrate         
034600* teilen, Punkte mit Nennerrate <= ZERO entfallen (S510/S600 in           
034700* XFRUTL0M behandeln nur den Fall Nenner = ZERO als kein Treffer;         
034800* ein negativer Nenner wird hier zusaetzlich vorher ausgesiebt).          
034900******************************************************************        
035000 D500-JOIN-DIVIDE SECTION.                                                
035100 D500-00.                                                                 
035200     PERFORM D525-NENNER-SIEB THRU D525-99                                
035300             VARYING C4-I2 FROM 1 BY 1                                    
035400             UNTIL C4-I2 > TB-ANZ                                         
035500     CALL "XFRUTL0M" USING "JI", TAB-A, TAB-B, TAB-C,                     
035600          LINK-BD-SAMPPREC, DAUER-NAME-LEER                               
035700     .                                                                    
035800 D500-99.                                                                 
035900     EXIT.                                                                
036000*                                                                         
036100******************************************************************        
036200* D525-NENNER-SIEB - Einzelschritt der D500-JOIN-DIVIDE-Schleife,         
036300* setzt eine negative Nennerrate auf ZERO (siehe Bannerkommentar).        
036400******************************************************************        
036500 D525-NENNER-SIEB SECTION.                                                
036600 D525-00.                                                                 
036700     IF  TB-SUM (C4-I2) < ZERO                                            
036800         MOVE ZERO TO TB-SUM (C4-I2)                                      
036900     END-IF                                                               
037000     .                                                                    
037100 D525-99.                                                                 
037200     EXIT.                                                                
037300*                                                                         
037400******************************************************************        
037500* D600-MEAN-BY-INTERVAL - die aus D500-JOIN-DIVIDE hervorgehenden         
037600* Quotientenpunkte (je Zeitpunktpaar, Anzahl=1) werden abschlies-         
037700* send noch ueber die Batch-Praezision gemittelt, wie bei GAUGE/          
037800* COUNTER/QUERY (bisher fehlte dieser Schritt, TAB-C enthielt             
037900* rohe Zeitpunkte statt Intervall-Aggregate).  TAB-A wird als             
038000* Zwischenspeicher wiederverwendet (Zaehlerraten werden nicht             
038100* mehr benoetigt).                                                        
038200******************************************************************        
038300 D600-MEAN-BY-INTERVAL SECTION.                                           
038400 D600-00.                                                                 
038500     CALL "XFRUTL0M" USING "MI", TAB-C, TAB-B, TAB-A,                     
038600          LINK-BD-PRECIS, DAUER-NAME-LEER                                 
038700     MOVE TAB-A TO TAB-C                                                  
038800     .                                                                    
038900 D600-99.                                                                 
039000     EXIT.                                                                
