000100 IDENTIFICATION DIVISION.                                                 
000200*                                                                         
000300 PROGRAM-ID. EVRDAT0M.                                                    
000400 AUTHOR. R. WEISS.                                                        
000500 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.                                 
000600 DATE-WRITTEN. 2001-05-14.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.                                
000900*                                                                         
001000****************************************************************          
001100* Letzte Aenderung :: 2026-08-09                                          
001200* Letzte Version   :: G.00.06                                             
001300* Kurzbeschreibung :: Quellenmodul fuer Baseline-Typ RATE - zaehlt        
001400*                     Ereigniswerte je Praezisionsintervall, siebt        
001500*                     vorher Ausreisser ueber ein gleitendes              
001600*                     Perzentilfenster aus und liefert das                
001700*                     als Ereignisse je Stunde zurueck.                   
001800* Auftrag          :: SSFNEW-BL5                                          
001900*                                                                         
002000* Aenderungen                                                             
002100*------|----------|-----|----------------------------------------*        
002200* Vers. | Datum    | von | Kommentar                             *        
002300*------|----------|-----|----------------------------------------*        
002400*G.00.00|2001-05-14| rw  | Neuerstellung (Ablosung ANODRV0O gegen         
002500*       |          |     | die Zeitreihen-Datenbank).                     
002600*G.00.01|2004-08-09| kl  | Perzentil-Ausreisserfilter eingefuegt          
002700*       |          |     | (vorher ungefilterte Summenbildung).           
002800*G.00.02|2009-02-27| kl  | Fensterbreite und Mindestpunktzahl aus         
002900*       |          |     | BASELINE-PARMS statt fest verdrahtet           
003000*       |          |     | (Auftrag BL6).                                 
003100*G.00.03|2015-06-19| lor | Perzentilformel auf Estimation-Type R-6        
003200*       |          |     | umgestellt (vorher einfache Mitte).            
003300*G.00.04|2020-01-10| pk  | Ergebnispunkt um eine halbe Intervall-         
003400*       |          |     | breite zurueckverschoben (Zentrierung).        
003500*G.00.05|2026-08-09| kl  | Auftrag SSFNEW-BL9 - Uebernahme, neues         
003600*       |          |     | Rahmenwerk, Aufruf durch BASDRV0O.             
003700*G.00.06|2026-08-09| kl  | Auftrag SSFNEW-BL11 - C4-N als 77-Feld         
003800*       |          |     | gefuehrt (vorher COMP-FELDER).                 
003900*------|----------|-----|----------------------------------------*        
004000*                                                                         
004100* Programmbeschreibung                                                    
004200* --------------------                                                    
004300* EVRDAT0M holt die Ereignispunkte im erweiterten Zeitbereich             
004400* (Zeitbereich +/- halbe Ausreisserfenster-Breite, D100-FETCH),           
004500* ermittelt in D200-DISTINKTE-REIHEN die vorkommenden Reihen und          
004600* filtert je Reihe/Intervall ueber D300-INTERVALL-SCHLEIFE Aus-           
004700* reisser mit Hilfe des Perzentils aus dem umgebenden Fenster             
004800* (D400-PERZENTIL-LIMIT, Estimation-Type R-6).  Die verbleibenden         
004900* Punkte eines Intervalls werden zu einer Ereignisrate je Stunde          
005000* aufaddiert (D500-INTERVALL-SUMME) und um eine halbe Intervall-          
005100* breite zurueckverschoben in TAB-C abgelegt.                             
005200*                                                                         
005300******************************************************************        
005400*                                                                         
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     SWITCH-15 IS ANZEIGE-VERSION                                         
005900         ON STATUS IS SHOW-VERSION                                        
006000     CLASS ALPHNUM IS "0123456789"                                        
006100                      "abcdefghijklmnopqrstuvwxyz"                        
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
006300*                                                                         
006400 DATA DIVISION.                                                           
006500 WORKING-STORAGE SECTION.                                                 
006600     COPY    BLMSG0C.                                                     
006700*                                                                         
006800 77          C4-N                PIC S9(04) COMP.                         
006900*                                                                         
007000 01          COMP-FELDER.                                                 
007100     05      C4-I1               PIC S9(04) COMP.                         
007200     05      C4-I2               PIC S9(04) COMP.                         
007300     05      C4-I3               PIC S9(04) COMP.                         
007400     05      C4-TAUSCH           PIC S9(04) COMP.                         
007500     05      FILLER              PIC X(04).                               
007600*                                                                         
007700 01          KONSTANTE-FELDER.                                            
007800     05      K-MODUL             PIC X(08) VALUE "EVRDAT0M".              
007900     05      K-MS-JE-STUNDE      PIC S9(09) COMP VALUE 3600000.           
008000     05      FILLER              PIC X(08).                               
008100*                                                                         
008200 01          WORK-FELDER.                                                 
008300     05      W-INTERVALL-VON     PIC S9(15).                              
008400     05      W-INTERVALL-BIS     PIC S9(15).                              
008500     05      W-FENSTER-VON       PIC S9(15).                              
008600     05      W-FENSTER-BIS       PIC S9(15).                              
008700     05      W-START-INTERVALL   PIC S9(09) COMP.                         
008800     05      W-END-INTERVALL     PIC S9(09) COMP.                         
008900     05      W-LAUF-INTERVALL    PIC S9(09) COMP.                         
009000     05      W-SUMME             PIC S9(11)V9(7).                         
009100     05      W-STUNDENFAKTOR     PIC S9(07)V9(7).                         
009200     05      W-PERZ-POS          PIC S9(07)V9(4).                         
009300     05      W-PERZ-K            PIC S9(07) COMP.                         
009400     05      W-PERZ-D            PIC S9(07)V9(4).                         
009500     05      W-LIMIT             PIC S9(11)V9(7).                         
009600     05      W-TAUSCH-WERT       PIC S9(11)V9(7).                         
009700     05      FILLER              PIC X(08).                               
009800*                                                                         
009900* 88-Ebene: kein Grenzwert (rechnerisch +unendlich, siehe BUSINESS        
010000* RULES - mit Perzentil 1.0 werden ohnehin keine Werte entfernt).         
010100 01          UNENDLICH-GRENZE    PIC S9(11)V9(7)                          
010200                                     VALUE 9999999999.9999999.            
010300*                                                                         
010400 01          ROH-PUNKTE.                                                  
010500     05      RP-ANZ              PIC S9(09) COMP.                         
010600     05      RP-ZEILE OCCURS 5000 TIMES.                                  
010700         10  RP-SERIES-KEY       PIC X(80).                               
010800         10  RP-SCHLUESSEL-TEILE REDEFINES RP-SERIES-KEY.                 
010900             15  RP-KEY-NAME     PIC X(40).                               
011000             15  RP-KEY-TAGS     PIC X(40).                               
011100         10  RP-TIME             PIC S9(15).                              
011200         10  RP-ZEIT-TEILE REDEFINES RP-TIME.                             
011300             15  RP-ZEIT-TAGE    PIC S9(10).                              
011400             15  RP-ZEIT-MS-REST PIC 9(05).                               
011500         10  RP-VALUE            PIC S9(11)V9(7).                         
011600*                                                                         
011700 01          DISTINKT-REIHEN.                                             
011800     05      DR-ANZ              PIC S9(04) COMP.                         
011900     05      DR-ZEILE OCCURS 100 TIMES.                                   
012000         10  DR-SERIES-KEY       PIC X(80).                               
012100*                                                                         
012200 01          FENSTER-WERTE.                                               
012300     05      FW-ANZ              PIC S9(04) COMP.                         
012400     05      FW-ZEILE OCCURS 2000 TIMES PIC S9(11)V9(7).                  
012500*                                                                         
012600 01          TAB-A.                                                       
012700     05      TA-ANZ              PIC S9(09) COMP.                         
012800     05      TA-ZEILE OCCURS 2000 TIMES.                                  
012900         10  TA-SERIES-KEY       PIC X(80).                               
013000         10  TA-TIME             PIC S9(15).                              
013100         10  TA-SUM              PIC S9(11)V9(7).                         
013200         10  TA-SUMSQ            PIC S9(11)V9(7).                         
013300         10  TA-COUNT            PIC S9(09).                              
013400 01          DAUER-NAME-LEER     PIC X(20).                               
013500*                                                                         
013600 LINKAGE SECTION.                                                         
013700     COPY    BLIFACE                                                      
013800             REPLACING =="*"== BY =="EVR"==.                              
013900*                                                                         
014000 01          ROH-TABELLE.                                                 
014100     05      RT-ANZ              PIC S9(09) COMP.                         
014200     05      RT-ZEILE OCCURS 5000 TIMES.                                  
014300         10  RT-SERIES-KEY       PIC X(80).                               
014400         10  RT-SCHLUESSEL-TEILE REDEFINES RT-SERIES-KEY.                 
014500             15  RT-KEY-NAME     PIC X(40).                               
014600             15  RT-KEY-TAGS     PIC X(40).                               
014700         10  RT-TIME             PIC S9(15).                              
014800         10  RT-VALUE            PIC S9(11)V9(7).                         
014900*                                                                         
015000 01          TAB-C.                                                       
015100     05      TC-ANZ              PIC S9(09) COMP.                         
015200     05      TC-ZEILE OCCURS 2000 TIMES.                                  
015300         10  TC-SERIES-KEY       PIC X(80).                               
015400         10  TC-TIME             PIC S9(15).                              
015500         10  TC-SUM              PIC S9(11)V9(7).                         
015600         10  TC-SUMSQ            PIC S9(11)V9(7).                         
015700         10  TC-COUNT            PIC S9(09).                              
015800*                                                                         
015900 PROCEDURE DIVISION USING LINK-REC, ROH-TABELLE, TAB-C.                   
016000******************************************************************        
016100* Steuerungs-Section                                                      
016200******************************************************************        
016300 A100-STEUERUNG SECTION.                                                  
016400 A100-00.                                                                 
016500     MOVE ZERO TO LINK-POINTS-READ                                        
016600     MOVE ZERO TO LINK-POINTS-KEPT                                        
016700     MOVE ZERO TO TC-ANZ                                                  
016800     COMPUTE W-START-INTERVALL = LINK-START-MS / LINK-BD-PRECIS           
016900     COMPUTE W-END-INTERVALL   = LINK-END-MS   / LINK-BD-PRECIS           
017000     COMPUTE W-STUNDENFAKTOR ROUNDED =                                    
017100             K-MS-JE-STUNDE / LINK-BD-PRECIS                              
017200     PERFORM D100-FETCH                                                   
017300     PERFORM D200-DISTINKTE-REIHEN                                        
017400     PERFORM D300-INTERVALL-SCHLEIFE                                      
017500             VARYING C4-N FROM 1 BY 1 UNTIL C4-N > DR-ANZ                 
017600     GOBACK                                                               
017700     .                                                                    
017800 A100-99.                                                                 
017900     EXIT.                                                                
018000*                                                                         
018100******************************************************************        
018200* D100-FETCH - Ereignispunkte ueber [start-Fenster/2,                     
018300* end+Fenster/2)                                                          
018400* sammeln (TAB-A dient hier nur als Zwischenspeicher/Loop-Back-           
018500* Quelle fuer den Treiber, das eigentliche Ergebnis ist TAB-C).           
018600******************************************************************        
018700 D100-FETCH SECTION.                                                      
018800 D100-00.                                                                 
018900     MOVE ZERO TO RP-ANZ                                                  
019000     MOVE ZERO TO TA-ANZ                                                  
019100     COMPUTE W-FENSTER-VON = LINK-START-MS - (LINK-OUTL-WINMS / 2)        
019200     COMPUTE W-FENSTER-BIS = LINK-END-MS   + (LINK-OUTL-WINMS / 2)        
019300     PERFORM D125-SAMMEL-SCHLEIFE THRU D125-99                            
019400             VARYING C4-I1 FROM 1 BY 1                                    
019500             UNTIL C4-I1 > RT-ANZ                                         
019600     .                                                                    
019700 D100-99.                                                                 
019800     EXIT.                                                                
019900*                                                                         
020000******************************************************************        
020100* D125-SAMMEL-SCHLEIFE - Einzelschritt der D100-FETCH-Schleife.           
020200******************************************************************        
020300 D125-SAMMEL-SCHLEIFE SECTION.                                            
020400 D125-00.                                                                 
020500     ADD 1 TO LINK-POINTS-READ                                            
020600     IF  RT-TIME (C4-I1) >= W-FENSTER-VON                                 
020700     AND RT-TIME (C4-I1) <  W-FENSTER-BIS                                 
020800         IF  RP-ANZ < 5000                                                
020900             ADD 1 TO LINK-POINTS-KEPT                                    
021000             ADD 1 TO RP-ANZ                                              
021100             MOVE RT-SERIES-KEY (C4-I1) TO                                
021200                  RP-SERIES-KEY (RP-ANZ)                                  
021300             MOVE RT-TIME (C4-I1)       TO RP-TIME (RP-ANZ)               
021400             MOVE RT-VALUE (C4-I1)      TO RP-VALUE (RP-ANZ)              
021500         END-IF                                                           
021600         IF  RT-TIME (C4-I1) >= LINK-START-MS                             
021700         AND RT-TIME (C4-I1) <  LINK-END-MS                               
021800         AND TA-ANZ < 2000                                                
021900             ADD 1 TO TA-ANZ                                              
022000             MOVE RT-SERIES-KEY (C4-I1) TO                                
022100                  TA-SERIES-KEY (TA-ANZ)                                  
022200             MOVE RT-TIME (C4-I1)       TO TA-TIME (TA-ANZ)               
022300             MOVE RT-VALUE (C4-I1)      TO TA-SUM (TA-ANZ)                
022400             MOVE ZERO                  TO TA-SUMSQ (TA-ANZ)              
022500             MOVE 1                     TO TA-COUNT (TA-ANZ)              
022600         END-IF                                                           
022700     END-IF                                                               
022800     .                                                                    
022900 D125-99.                                                                 
023000     EXIT.                                                                
023100*                                                                         
023200******************************************************************        
023300* D200-DISTINKTE-REIHEN - Liste der vorkommenden Reihenschluessel         
023400* (ROH-PUNKTE ist wie RAW-SAMPLES nach Reihe/Zeit sortiert).              
023500******************************************************************        
023600 D200-DISTINKTE-REIHEN SECTION.                                           
023700 D200-00.                                                                 
023800     MOVE ZERO TO DR-ANZ                                                  
023900     PERFORM D225-SAMMEL-SCHLEIFE THRU D225-99                            
024000             VARYING C4-I1 FROM 1 BY 1                                    
024100             UNTIL C4-I1 > RP-ANZ                                         
024200     .                                                                    
024300 D200-99.                                                                 
024400     EXIT.                                                                
024500*                                                                         
024600******************************************************************        
024700* D225-SAMMEL-SCHLEIFE - Einzelschritt der D200-DISTINKTE-REIHEN.         
024800******************************************************************        
024900 D225-SAMMEL-SCHLEIFE SECTION.                                            
025000 D225-00.                                                                 
025100     IF  DR-ANZ = ZERO                                                    
025200     OR  DR-SERIES-KEY (DR-ANZ) NOT = RP-SERIES-KEY (C4-I1)               
025300         IF  DR-ANZ < 100                                                 
025400             ADD 1 TO DR-ANZ                                              
025500             MOVE RP-SERIES-KEY (C4-I1) TO                                
025600                  DR-SERIES-KEY (DR-ANZ)                                  
025700         END-IF                                                           
025800     END-IF                                                               
025900     .                                                                    
026000 D225-99.                                                                 
026100     EXIT.                                                                
026200*                                                                         
026300******************************************************************        
026400* D300-INTERVALL-SCHLEIFE - je Reihe (C4-N) alle Praezisions-             
026500* intervalle [W-START-INTERVALL,W-END-INTERVALL) durchlaufen              
026600******************************************************************        
026700 D300-INTERVALL-SCHLEIFE SECTION.                                         
026800 D300-00.                                                                 
026900     PERFORM D310-EIN-INTERVALL                                           
027000             VARYING W-LAUF-INTERVALL FROM W-START-INTERVALL BY 1         
027100             UNTIL W-LAUF-INTERVALL >= W-END-INTERVALL                    
027200     .                                                                    
027300 D300-99.                                                                 
027400     EXIT.                                                                
027500*                                                                         
027600******************************************************************        
027700* D310-EIN-INTERVALL - ein Intervall einer Reihe: Fensterwerte            
027800* sammeln, Grenzwert ermitteln, Intervallpunkte filtern/auf-              
027900* addieren                                                                
028000******************************************************************        
028100 D310-EIN-INTERVALL SECTION.                                              
028200 D310-00.                                                                 
028300     COMPUTE W-INTERVALL-VON = W-LAUF-INTERVALL * LINK-BD-PRECIS          
028400     COMPUTE W-INTERVALL-BIS = W-INTERVALL-VON + LINK-BD-PRECIS           
028500     COMPUTE W-FENSTER-VON =                                              
028600             W-INTERVALL-VON - (LINK-OUTL-WINMS / 2)                      
028700     COMPUTE W-FENSTER-BIS =                                              
028800             W-INTERVALL-VON + (LINK-OUTL-WINMS / 2)                      
028900     MOVE ZERO TO FW-ANZ                                                  
029000     PERFORM D315-FENSTER-SCHLEIFE THRU D315-99                           
029100             VARYING C4-I1 FROM 1 BY 1                                    
029200             UNTIL C4-I1 > RP-ANZ                                         
029300     IF  FW-ANZ >= LINK-OUTL-MINPT                                        
029400         PERFORM D420-SORTIEREN                                           
029500         PERFORM D400-PERZENTIL-LIMIT                                     
029600     ELSE                                                                 
029700         MOVE UNENDLICH-GRENZE TO W-LIMIT                                 
029800     END-IF                                                               
029900     PERFORM D500-INTERVALL-SUMME                                         
030000     .                                                                    
030100 D310-99.                                                                 
030200     EXIT.                                                                
030300*                                                                         
030400******************************************************************        
030500* D315-FENSTER-SCHLEIFE - Einzelschritt der Fensterwerte-Sammlung.        
030600******************************************************************        
030700 D315-FENSTER-SCHLEIFE SECTION.                                           
030800 D315-00.                                                                 
030900     IF  RP-SERIES-KEY (C4-I1) = DR-SERIES-KEY (C4-N)                     
031000     AND RP-TIME (C4-I1) >= W-FENSTER-VON                                 
031100     AND RP-TIME (C4-I1) <  W-FENSTER-BIS                                 
031200     AND FW-ANZ < 2000                                                    
031300         ADD 1 TO FW-ANZ                                                  
031400         MOVE RP-VALUE (C4-I1) TO FW-ZEILE (FW-ANZ)                       
031500     END-IF                                                               
031600     .                                                                    
031700 D315-99.                                                                 
031800     EXIT.                                                                
031900*                                                                         
032000******************************************************************        
032100* D400-PERZENTIL-LIMIT - Grenzwert nach Estimation-Type R-6:              
032200* pos = p*(n+1); pos<1 -> Minimum, pos>=n -> Maximum, sonst               
032300* Interpolation zwischen v(k) und v(k+1), k=floor(pos) (1-basiert)        
032400******************************************************************        
032500 D400-PERZENTIL-LIMIT SECTION.                                            
032600 D400-00.                                                                 
032700     COMPUTE W-PERZ-POS = LINK-OUTL-PCTL * (FW-ANZ + 1)                   
032800     IF  W-PERZ-POS < 1                                                   
032900         MOVE FW-ZEILE (1) TO W-LIMIT                                     
033000         GO TO D400-99                                                    
033100     END-IF                                                               
033200     IF  W-PERZ-POS >= FW-ANZ                                             
033300         MOVE FW-ZEILE (FW-ANZ) TO W-LIMIT                                
033400         GO TO D400-99                                                    
033500     END-IF                                                               
033600     MOVE W-PERZ-POS TO W-PERZ-K                                          
033700     COMPUTE W-PERZ-D = W-PERZ-POS - W-PERZ-K                             
033800     COMPUTE W-LIMIT ROUNDED =                                            
033900             FW-ZEILE (W-PERZ-K) +                                        
034000             W-PERZ-D *                                                   
034100             (FW-ZEILE (W-PERZ-K + 1) - FW-ZEILE (W-PERZ-K))              
034200     .                                                                    
034300 D400-99.                                                                 
034400     EXIT.                                                                
034500*                                                                         
034600******************************************************************        
034700* D420-SORTIEREN - FENSTER-WERTE aufsteigend sortieren (Bubble-           
034800* Sort, FW-ANZ bewegt sich im niedrigen drei- bis vierstelligen           
034900* Bereich, Effizienz hier zweitrangig)                                    
035000******************************************************************        
035100 D420-SORTIEREN SECTION.                                                  
035200 D420-00.                                                                 
035300     PERFORM D425-BUBBLE-AUSSEN THRU D425-99                              
035400             VARYING C4-I2 FROM 1 BY 1                                    
035500             UNTIL C4-I2 >= FW-ANZ                                        
035600     .                                                                    
035700 D420-99.                                                                 
035800     EXIT.                                                                
035900*                                                                         
036000******************************************************************        
036100* D425-BUBBLE-AUSSEN - aeusserer Durchlauf des Bubble-Sorts.              
036200******************************************************************        
036300 D425-BUBBLE-AUSSEN SECTION.                                              
036400 D425-00.                                                                 
036500     PERFORM D430-BUBBLE-INNEN THRU D430-99                               
036600             VARYING C4-I3 FROM 1 BY 1                                    
036700             UNTIL C4-I3 > FW-ANZ - C4-I2                                 
036800     .                                                                    
036900 D425-99.                                                                 
037000     EXIT.                                                                
037100*                                                                         
037200******************************************************************        
037300* D430-BUBBLE-INNEN - innerer Durchlauf, Nachbarn ggf. tauschen.          
037400******************************************************************        
037500 D430-BUBBLE-INNEN SECTION.                                               
037600 D430-00.                                                                 
037700     IF  FW-ZEILE (C4-I3) > FW-ZEILE (C4-I3 + 1)                          
037800         MOVE FW-ZEILE (C4-I3)     TO W-TAUSCH-WERT                       
037900         MOVE FW-ZEILE (C4-I3 + 1) TO FW-ZEILE (C4-I3)                    
038000         MOVE W-TAUSCH-WERT        TO FW-ZEILE (C4-I3 + 1)                
038100     END-IF                                                               
038200     .                                                                    
038300 D430-99.                                                                 
038400     EXIT.                                                                
038500*                                                                         
038600******************************************************************        
038700* D500-INTERVALL-SUMME - Werte des Intervalls <= W-LIMIT aufaddie-        
038800* ren, Ergebnis als Ereignisse/Stunde in TAB-C ablegen, Zeitpunkt         
038900* um eine halbe Intervallbreite zurueckverschoben                         
039000******************************************************************        
039100 D500-INTERVALL-SUMME SECTION.                                            
039200 D500-00.                                                                 
039300     MOVE ZERO TO W-SUMME                                                 
039400     PERFORM D515-SUMMEN-SCHLEIFE THRU D515-99                            
039500             VARYING C4-I1 FROM 1 BY 1                                    
039600             UNTIL C4-I1 > RP-ANZ                                         
039700     IF  W-SUMME = ZERO                                                   
039800         GO TO D500-99                                                    
039900     END-IF                                                               
040000     IF  TC-ANZ >= 2000                                                   
040100         GO TO D500-99                                                    
040200     END-IF                                                               
040300     ADD 1 TO TC-ANZ                                                      
040400     MOVE DR-SERIES-KEY (C4-N) TO TC-SERIES-KEY (TC-ANZ)                  
040500     COMPUTE TC-TIME (TC-ANZ) =                                           
040600             W-INTERVALL-VON - (LINK-BD-PRECIS / 2)                       
040700     COMPUTE TC-SUM (TC-ANZ) ROUNDED = W-SUMME * W-STUNDENFAKTOR          
040800     COMPUTE TC-SUMSQ (TC-ANZ) ROUNDED =                                  
040900             TC-SUM (TC-ANZ) * TC-SUM (TC-ANZ)                            
041000     MOVE 1 TO TC-COUNT (TC-ANZ)                                          
041100     .                                                                    
041200 D500-99.                                                                 
041300     EXIT.                                                                
041400*                                                                         
041500******************************************************************        
041600* D515-SUMMEN-SCHLEIFE - Einzelschritt der Intervallsumme.                
041700******************************************************************        
041800 D515-SUMMEN-SCHLEIFE SECTION.                                            
041900 D515-00.                                                                 
042000     IF  RP-SERIES-KEY (C4-I1) = DR-SERIES-KEY (C4-N)                     
042100     AND RP-TIME (C4-I1) >= W-INTERVALL-VON                               
042200     AND RP-TIME (C4-I1) <  W-INTERVALL-BIS                               
042300     AND RP-VALUE (C4-I1) <= W-LIMIT                                      
042400         ADD RP-VALUE (C4-I1) TO W-SUMME                                  
042500     END-IF                                                               
042600     .                                                                    
042700 D515-99.                                                                 
042800     EXIT.                                                                
