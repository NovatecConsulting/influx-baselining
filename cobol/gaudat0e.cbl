000100 IDENTIFICATION DIVISION.                                                 
000200*                                                                         
000300 PROGRAM-ID. GAUDAT0M.                                                    
000400 AUTHOR. R. WEISS.                                                        
000500 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.                                 
000600 DATE-WRITTEN. 2001-05-14.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.                                
000900*                                                                         
001000****************************************************************          
001100* Letzte Aenderung :: 2026-08-09                                          
001200* Letzte Version   :: G.00.06                                             
001300* Kurzbeschreibung :: Quellenmodul fuer Baseline-Typ GAUGE -              
001400*                     Rohwerte werden unveraendert je Intervall           
001500*                     gemittelt und optional per Loop-Back auf            
001600*                     SRC-LOOPBACK-OUT zurueckgeschrieben.                
001700* Auftrag          :: SSFNEW-BL5                                          
001800*                                                                         
001900* Aenderungen                                                             
002000*------|----------|-----|----------------------------------------*        
002100* Vers. | Datum    | von | Kommentar                             *        
002200*------|----------|-----|----------------------------------------*        
002300*G.00.00|2001-05-14| rw  | Neuerstellung (Ablosung Cursor SSFEIN0M        
002400*       |          |     | /SSFRFDEF_CURS durch Datei-I/O).               
002500*G.00.01|2004-08-09| kl  | LINK-BD-TAGLIST-Filter vor der Mittel-         
002600*       |          |     | wertbildung eingefuegt.                        
002700*G.00.02|2009-02-27| kl  | Loop-Back-Kennzeichnung (LINK-BD-LOOP-         
002800*       |          |     | BACK) an den Treiber durchgereicht,            
002900*       |          |     | selbst geschrieben (Datei bleibt beim          
003000*       |          |     | Treiber, Auftrag SSFNEW-BL8).                  
003100*G.00.03|2015-06-19| lor | D200-REGROUP fuer Reihen mit mehreren          
003200*       |          |     | Werten je Intervall (Ersatz durch              
003300*       |          |     | einfachen Mittelwert; genuegt GAUGE).          
003400*G.00.04|2026-08-09| kl  | Auftrag SSFNEW-BL9 - Uebernahme, neues         
003500*       |          |     | Rahmenwerk, Aufruf durch BASDRV0O.             
003600*G.00.05|2026-08-09| kl  | Auftrag SSFNEW-BL10 - D175-TAGLIST-            
003700*       |          |     | REGROUP ergaenzt: Reihenschluessel wird        
003800*       |          |     | vor der Intervallmittelung tatsaechlich        
003900*       |          |     | auf die in LINK-BD-TAGLIST genannten           
004000*       |          |     | Tags reduziert (bisher nur in der              
004100*       |          |     | Beschreibung behauptet, nie umgesetzt);        
004200*       |          |     | D200-REGROUP ruft jetzt LINK-BD-PRECIS         
004300*       |          |     | statt LINK-BD-SAMPPREC auf.                    
004400*G.00.06|2026-08-09| kl  | Auftrag SSFNEW-BL11 - C4-GEFUNDEN als          
004500*       |          |     | 77-Feld gefuehrt (vorher COMP-FELDER).         
004600*------|----------|-----|----------------------------------------*        
004700*                                                                         
004800* Programmbeschreibung                                                    
004900* --------------------                                                    
005000* GAUDAT0M holt die Rohwerte des Zeitbereichs aus der vom Treiber         
005100* uebergebenen ROH-TABELLE, reduziert je Reihe den Schluessel per         
005200* D175-TAGLIST-REGROUP auf die in LINK-BD-TAGLIST genannten Tag-          
005300* Paare (gleichlautende Reihen werden dadurch zusammengefasst) und        
005400* liefert sie ueber D200-REGROUP je Praezisionsintervall gemittelt        
005500* zurueck (TAB-C).  Das Zurueckschreiben des Loop-Backs (Kopie der        
005600* Eingabewerte unter dem Namen "<def>_src") erledigt der Treiber          
005700* selbst anhand von LINK-BD-LOOPBACK.                                     
005800*                                                                         
005900******************************************************************        
006000*                                                                         
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SPECIAL-NAMES.                                                           
006400     SWITCH-15 IS ANZEIGE-VERSION                                         
006500         ON STATUS IS SHOW-VERSION                                        
006600     CLASS ALPHNUM IS "0123456789"                                        
006700                      "abcdefghijklmnopqrstuvwxyz"                        
006800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
006900*                                                                         
007000 DATA DIVISION.                                                           
007100 WORKING-STORAGE SECTION.                                                 
007200     COPY    BLMSG0C.                                                     
007300*                                                                         
007400 77          C4-GEFUNDEN         PIC S9(04) COMP.                         
007500*                                                                         
007600 01          COMP-FELDER.                                                 
007700     05      C4-I1               PIC S9(04) COMP.                         
007800     05      C4-I2               PIC S9(04) COMP.                         
007900     05      C4-I3               PIC S9(04) COMP.                         
008000     05      FILLER              PIC X(06).                               
008100*                                                                         
008200 01          KONSTANTE-FELDER.                                            
008300     05      K-MODUL             PIC X(08) VALUE "GAUDAT0M".              
008400     05      FILLER              PIC X(08).                               
008500*                                                                         
008600 01          WORK-FELDER.                                                 
008700     05      W-REDUZ-SCHLUESSEL  PIC X(80).                               
008800     05      W-REDUZ-TEILE REDEFINES W-REDUZ-SCHLUESSEL.                  
008900         10  W-REDUZ-PAAR OCCURS 4 TIMES.                                 
009000             15  W-REDUZ-KEY     PIC X(10).                               
009100             15  W-REDUZ-WERT    PIC X(10).                               
009200     05      FILLER              PIC X(08).                               
009300*                                                                         
009400 01          TAB-A.                                                       
009500     05      TA-ANZ              PIC S9(09) COMP.                         
009600     05      TA-ZEILE OCCURS 2000 TIMES.                                  
009700         10  TA-SERIES-KEY       PIC X(80).                               
009800         10  TA-SCHLUESSEL-TEILE REDEFINES TA-SERIES-KEY.                 
009900             15  TA-TAG-PAAR OCCURS 4 TIMES.                              
010000                 20  TA-TAG-KEY  PIC X(10).                               
010100                 20  TA-TAG-WERT PIC X(10).                               
010200         10  TA-TIME             PIC S9(15).                              
010300         10  TA-ZEIT-TEILE REDEFINES TA-TIME.                             
010400             15  TA-ZEIT-TAGE    PIC S9(10).                              
010500             15  TA-ZEIT-MS-REST PIC 9(05).                               
010600         10  TA-SUM              PIC S9(11)V9(7).                         
010700         10  TA-SUMSQ            PIC S9(11)V9(7).                         
010800         10  TA-COUNT            PIC S9(09).                              
010900 01          TAB-B-LEER.                                                  
011000     05      TB-ANZ              PIC S9(09) COMP VALUE ZERO.              
011100     05      FILLER              PIC X(20).                               
011200 01          DAUER-NAME-LEER     PIC X(20).                               
011300*                                                                         
011400 LINKAGE SECTION.                                                         
011500     COPY    BLIFACE                                                      
011600             REPLACING =="*"== BY =="GAU"==.                              
011700*                                                                         
011800 01          ROH-TABELLE.                                                 
011900     05      RT-ANZ              PIC S9(09) COMP.                         
012000     05      RT-ZEILE OCCURS 5000 TIMES.                                  
012100         10  RT-SERIES-KEY       PIC X(80).                               
012200         10  RT-SCHLUESSEL-TEILE REDEFINES RT-SERIES-KEY.                 
012300             15  RT-KEY-NAME     PIC X(40).                               
012400             15  RT-KEY-TAGS     PIC X(40).                               
012500         10  RT-TIME             PIC S9(15).                              
012600         10  RT-VALUE            PIC S9(11)V9(7).                         
012700*                                                                         
012800 01          TAB-C.                                                       
012900     05      TC-ANZ              PIC S9(09) COMP.                         
013000     05      TC-ZEILE OCCURS 2000 TIMES.                                  
013100         10  TC-SERIES-KEY       PIC X(80).                               
013200         10  TC-TIME             PIC S9(15).                              
013300         10  TC-SUM              PIC S9(11)V9(7).                         
013400         10  TC-SUMSQ            PIC S9(11)V9(7).                         
013500         10  TC-COUNT            PIC S9(09).                              
013600*                                                                         
013700 PROCEDURE DIVISION USING LINK-REC, ROH-TABELLE, TAB-C.                   
013800******************************************************************        
013900* Steuerungs-Section                                                      
014000******************************************************************        
014100 A100-STEUERUNG SECTION.                                                  
014200 A100-00.                                                                 
014300     MOVE ZERO TO LINK-POINTS-READ                                        
014400     MOVE ZERO TO LINK-POINTS-KEPT                                        
014500     PERFORM D100-FETCH                                                   
014600     PERFORM D175-TAGLIST-REGROUP                                         
014700     PERFORM D200-REGROUP                                                 
014800     GOBACK                                                               
014900     .                                                                    
015000 A100-99.                                                                 
015100     EXIT.                                                                
015200*                                                                         
015300******************************************************************        
015400* D100-FETCH - Rohwerte im Zeitbereich sammeln (TAB-A), analog            
015500* QRYDAT0M, jedoch ohne Umformung ausser der Intervallmittelung.          
015600******************************************************************        
015700 D100-FETCH SECTION.                                                      
015800 D100-00.                                                                 
015900     MOVE ZERO TO TA-ANZ                                                  
016000     PERFORM D150-SAMMEL-SCHLEIFE THRU D150-99                            
016100             VARYING C4-I1 FROM 1 BY 1                                    
016200             UNTIL C4-I1 > RT-ANZ                                         
016300     .                                                                    
016400 D100-99.                                                                 
016500     EXIT.                                                                
016600*                                                                         
016700******************************************************************        
016800* D150-SAMMEL-SCHLEIFE - Einzelschritt der D100-FETCH-Schleife, je        
016900* Rohwert der Tabelle einmal durchlaufen (indiziert ueber C4-I1).         
017000******************************************************************        
017100 D150-SAMMEL-SCHLEIFE SECTION.                                            
017200 D150-00.                                                                 
017300     ADD 1 TO LINK-POINTS-READ                                            
017400     IF  RT-TIME (C4-I1) >= LINK-START-MS                                 
017500     AND RT-TIME (C4-I1) <  LINK-END-MS                                   
017600         IF  TA-ANZ < 2000                                                
017700             ADD 1 TO LINK-POINTS-KEPT                                    
017800             ADD 1 TO TA-ANZ                                              
017900             MOVE RT-SERIES-KEY (C4-I1) TO                                
018000                  TA-SERIES-KEY (TA-ANZ)                                  
018100             MOVE RT-TIME (C4-I1)       TO TA-TIME (TA-ANZ)               
018200             MOVE RT-VALUE (C4-I1)      TO TA-SUM (TA-ANZ)                
018300             COMPUTE TA-SUMSQ (TA-ANZ) =                                  
018400                     RT-VALUE (C4-I1) * RT-VALUE (C4-I1)                  
018500             MOVE 1                     TO TA-COUNT (TA-ANZ)              
018600         END-IF                                                           
018700     END-IF                                                               
018800     .                                                                    
018900 D150-99.                                                                 
019000     EXIT.                                                                
019100*                                                                         
019200******************************************************************        
019300* D175-TAGLIST-REGROUP - reduziert je TAB-A-Zeile den 80-stelligen        
019400* Reihenschluessel auf die in LINK-BD-TAGLIST genannten Tag-Paare         
019500* (Reihenfolge der Taglist massgeblich, nicht gefundene Tags blei-        
019600* ben leer); Reihen, die sich nach der Reduktion nur noch im Namen        
019700* unterscheiden, werden von D200-REGROUP anschliessend ueber die          
019800* gleiche Intervallmittelung wie mehrfache Abtastungen zusammen-          
019900* gefasst (einfache Konkatenation, siehe BUSINESS RULES).                 
020000******************************************************************        
020100 D175-TAGLIST-REGROUP SECTION.                                            
020200 D175-00.                                                                 
020300     PERFORM D180-REIHEN-SCHLEIFE THRU D180-99                            
020400             VARYING C4-I1 FROM 1 BY 1                                    
020500             UNTIL C4-I1 > TA-ANZ                                         
020600     .                                                                    
020700 D175-99.                                                                 
020800     EXIT.                                                                
020900*                                                                         
021000******************************************************************        
021100* D180-REIHEN-SCHLEIFE - Einzelschritt der D175-TAGLIST-REGROUP,          
021200* baut den reduzierten Schluessel fuer eine TAB-A-Zeile auf.              
021300******************************************************************        
021400 D180-REIHEN-SCHLEIFE SECTION.                                            
021500 D180-00.                                                                 
021600     MOVE SPACES TO W-REDUZ-SCHLUESSEL                                    
021700     PERFORM D185-TAG-SCHLEIFE THRU D185-99                               
021800             VARYING C4-I2 FROM 1 BY 1                                    
021900             UNTIL C4-I2 > LINK-BD-TAGLIST-N                              
022000     MOVE W-REDUZ-SCHLUESSEL TO TA-SERIES-KEY (C4-I1)                     
022100     .                                                                    
022200 D180-99.                                                                 
022300     EXIT.                                                                
022400*                                                                         
022500******************************************************************        
022600* D185-TAG-SCHLEIFE - sucht je Taglist-Position das passende Tag-         
022700* Paar der Original-Reihe und traegt es an derselben Position in          
022800* den reduzierten Schluessel ein.                                         
022900******************************************************************        
023000 D185-TAG-SCHLEIFE SECTION.                                               
023100 D185-00.                                                                 
023200     MOVE ZERO TO C4-GEFUNDEN                                             
023300     PERFORM D190-SUCH-SCHLEIFE THRU D190-99                              
023400             VARYING C4-I3 FROM 1 BY 1                                    
023500             UNTIL C4-I3 > 4                                              
023600     IF  C4-GEFUNDEN > ZERO                                               
023700         MOVE TA-TAG-KEY  (C4-I1 C4-GEFUNDEN) TO                          
023800              W-REDUZ-KEY  (C4-I2)                                        
023900         MOVE TA-TAG-WERT (C4-I1 C4-GEFUNDEN) TO                          
024000              W-REDUZ-WERT (C4-I2)                                        
024100     END-IF                                                               
024200     .                                                                    
024300 D185-99.                                                                 
024400     EXIT.                                                                
024500*                                                                         
024600******************************************************************        
024700* D190-SUCH-SCHLEIFE - vergleicht ein Tag-Paar der Original-Reihe         
024800* mit dem gesuchten Taglist-Eintrag.                                      
024900******************************************************************        
025000 D190-SUCH-SCHLEIFE SECTION.                                              
025100 D190-00.                                                                 
025200     IF  TA-TAG-KEY (C4-I1 C4-I3) = LINK-BD-TAGLIST (C4-I2)               
025300         MOVE C4-I3 TO C4-GEFUNDEN                                        
025400     END-IF                                                               
025500     .                                                                    
025600 D190-99.                                                                 
025700     EXIT.                                                                
025800*                                                                         
025900******************************************************************        
026000* D200-REGROUP - fasst TAB-A je (reduzierter) Reihe/Intervall             
026100* zusammen (mehrere Abtastungen je Intervall werden gemittelt,            
026200* siehe Vers. G.00.03), Intervallbreite ist die Batch-Praezision.         
026300******************************************************************        
026400 D200-REGROUP SECTION.                                                    
026500 D200-00.                                                                 
026600     CALL "XFRUTL0M" USING "MI", TAB-A, TAB-B-LEER, TAB-C,                
026700          LINK-BD-PRECIS, DAUER-NAME-LEER                                 
026800     .                                                                    
026900 D200-99.                                                                 
027000     EXIT.                                                                
