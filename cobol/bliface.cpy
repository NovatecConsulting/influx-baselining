000100****************************************************************          
000200* Letzte Aenderung :: 2026-08-09                                          
000300* Letzte Version   :: G.00.02                                             
000400* Kurzbeschreibung :: Aufrufschnittstelle Treiber -> Quellen-             
000500*                     modul, analog INT-SCHNITTSTELLE-C. Wird je          
000600*                     Quellenmodul mit REPLACING =="*"== BY               
000700*                     =="xxx"== eingebunden, damit LINK-MODUL-TAG         
000800*                     das aufrufende Modul erkennen laesst.               
000900*                                                                         
001000* Aenderungen                                                             
001100*-------|----------|-----|---------------------------------------*        
001200* Vers. | Datum    | von | Kommentar                             *        
001300*-------|----------|-----|---------------------------------------*        
001400*G.00.00|1991-03-18| js  | Neuerstellung (Auftrag SSFNEW-BL1).            
001500*G.00.01|2004-08-09| kl  | LINK-OUTLIER-Gruppe ergaenzt (fuer             
001600*       |          |     | EVRDAT0M, Auftrag SSFNEW-BL7).                 
001700*G.00.02|2018-04-02| kl  | Uebernahme in neues Rahmenwerk.                
001800*-------|----------|-----|---------------------------------------*        
001900****************************************************************          
002000 01          LINK-REC.                                                    
002100     05      LINK-MODUL-TAG       PIC X(03) VALUE "*".                    
002200     05      LINK-CMD             PIC X(02).                              
002300*             "FE" = Fetch, "RB" = Rueckschreiben Loopback                
002400     05      LINK-RC              PIC S9(04) COMP.                        
002500*             0 = OK, 9999 = Programmabbruch                              
002600     05      LINK-DEFINITION.                                             
002700         10  LINK-BD-TYPE         PIC X(10).                              
002800         10  LINK-BD-OUTNAME      PIC X(40).                              
002900         10  LINK-BD-PRECIS       PIC 9(15).                              
003000         10  LINK-BD-SEASON       PIC 9(15).                              
003100         10  LINK-BD-WINDOW       PIC 9(15).                              
003200         10  LINK-BD-SAMPPREC     PIC 9(15).                              
003300         10  LINK-BD-LOOKBACK     PIC 9(15).                              
003400         10  LINK-BD-OUTLIER.                                             
003500             15 LINK-OUTL-PCTL    PIC 9V9(4).                             
003600             15 LINK-OUTL-WINMS   PIC 9(15).                              
003700             15 LINK-OUTL-MINPT   PIC 9(09).                              
003800         10  LINK-BD-TAGLIST-N    PIC 9(02).                              
003900         10  LINK-BD-TAGLIST      OCCURS 4 TIMES PIC X(10).               
004000         10  LINK-BD-LOOPBACK     PIC X(01).                              
004100     05      LINK-RANGE.                                                  
004200         10  LINK-START-MS        PIC S9(15).                             
004300         10  LINK-END-MS          PIC S9(15).                             
004400     05      LINK-POINTS-READ     PIC S9(09) COMP.                        
004500     05      LINK-POINTS-KEPT     PIC S9(09) COMP.                        
004600     05      FILLER               PIC X(10).                              
