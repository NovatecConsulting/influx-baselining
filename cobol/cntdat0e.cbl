000100 IDENTIFICATION DIVISION.                                                 
000200*                                                                         
000300 PROGRAM-ID. CNTDAT0M.                                                    
000400 AUTHOR. R. WEISS.                                                        
000500 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.                                 
000600 DATE-WRITTEN. 2001-05-14.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.                                
000900*                                                                         
001000****************************************************************          
001100* Letzte Aenderung :: 2026-08-09                                          
001200* Letzte Version   :: G.00.06                                             
001300* Kurzbeschreibung :: Quellenmodul fuer Baseline-Typ COUNTER -            
001400*                     wandelt einen monoton steigenden Zaehler-           
001500*                     stand in eine Rate je Sekunde um; ein               
001600*                     Rueckgang des Zaehlers (Ueberlauf/Neustart)         
001700*                     ergibt eine negative Rate, unveraendert             
001800*                     uebernommen (kein Nullsetzen).                      
001900* Auftrag          :: SSFNEW-BL5                                          
002000*                                                                         
002100* Aenderungen                                                             
002200*------|----------|-----|----------------------------------------*        
002300* Vers. | Datum    | von | Kommentar                             *        
002400*------|----------|-----|----------------------------------------*        
002500*G.00.00|2001-05-14| rw  | Neuerstellung (Ablosung ANODRV0O gegen         
002600*       |          |     | die Zeitreihen-Datenbank).                     
002700*G.00.01|2004-08-09| kl  | Klargestellt: fallender Zaehlerstand           
002800*       |          |     | (Reset) liefert bewusst eine negative          
002900*       |          |     | Rate, kein Abbruch, kein Nullsetzen.           
003000*G.00.02|2009-02-27| kl  | Zeitdifferenz-Pruefung (t2<=t1 wird            
003100*       |          |     | uebersprungen) klargestellt (BL6).             
003200*G.00.03|2015-06-19| lor | Sortierpruefung vor D200-RATE-SINCE            
003300*       |          |     | ergaenzt (Datei muss nach Zeit sortiert        
003400*       |          |     | sein, sonst Fehlmeldung GEN-ERROR).            
003500*G.00.04|2026-08-09| kl  | Auftrag SSFNEW-BL9 - Uebernahme, neues         
003600*       |          |     | Rahmenwerk, Aufruf durch BASDRV0O.             
003700*G.00.05|2026-08-09| kl  | Auftrag SSFNEW-BL10 - D275-TAGLIST-            
003800*       |          |     | REGROUP und D295-AGGREGATE-BY-TAGS             
003900*       |          |     | ergaenzt: Ratenpunkte wurden bisher nie        
004000*       |          |     | auf LINK-BD-TAGLIST reduziert, obwohl          
004100*       |          |     | Reihen mit gleichem Restschluessel laut        
004200*       |          |     | Vorgabe zusammenzufassen sind; D300-           
004300*       |          |     | REGROUP ruft jetzt LINK-BD-PRECIS statt        
004400*       |          |     | LINK-BD-SAMPPREC auf.                          
004500*G.00.06|2026-08-09| kl  | Auftrag SSFNEW-BL11 - C4-GEFUNDEN als          
004600*       |          |     | 77-Feld gefuehrt (vorher COMP-FELDER).         
004700*------|----------|-----|----------------------------------------*        
004800*                                                                         
004900* Programmbeschreibung                                                    
005000* --------------------                                                    
005100* CNTDAT0M bildet aus je zwei aufeinanderfolgenden Zaehlerstaenden        
005200* derselben Reihe die Rate je Sekunde (Differenz durch Zeit-              
005300* differenz, mal 1000), reduziert die Ratenpunkte anschliessend           
005400* per D275-TAGLIST-REGROUP auf die in LINK-BD-TAGLIST genannten           
005500* Tag-Paare, fasst gleichlautende Reihen zeitgleich per D295-             
005600* AGGREGATE-BY-TAGS zusammen und mittelt das Ergebnis ueber D300-         
005700* REGROUP je Praezisionsintervall.  Ein fallender Zaehlerstand            
005800* (Ueberlauf/Neustart) ergibt eine negative Rate und wird so ohne         
005900* weitere Behandlung uebernommen (siehe BUSINESS RULES).                  
006000*                                                                         
006100******************************************************************        
006200*                                                                         
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500 SPECIAL-NAMES.                                                           
006600     SWITCH-15 IS ANZEIGE-VERSION                                         
006700         ON STATUS IS SHOW-VERSION                                        
006800     CLASS ALPHNUM IS "0123456789"                                        
006900                      "abcdefghijklmnopqrstuvwxyz"                        
007000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
007100*                                                                         
007200 DATA DIVISION.                                                           
007300 WORKING-STORAGE SECTION.                                                 
007400     COPY    BLMSG0C.                                                     
007500*                                                                         
007600 77          C4-GEFUNDEN         PIC S9(04) COMP.                         
007700*                                                                         
007800 01          COMP-FELDER.                                                 
007900     05      C4-I1               PIC S9(04) COMP.                         
008000     05      C4-I2               PIC S9(04) COMP.                         
008100     05      C4-I3               PIC S9(04) COMP.                         
008200     05      C4-VORGAENGER       PIC S9(04) COMP.                         
008300     05      FILLER              PIC X(06).                               
008400*                                                                         
008500 01          KONSTANTE-FELDER.                                            
008600     05      K-MODUL             PIC X(08) VALUE "CNTDAT0M".              
008700     05      K-MS-JE-SEKUNDE     PIC S9(09) COMP VALUE 1000.              
008800     05      FILLER              PIC X(08).                               
008900*                                                                         
009000 01          WORK-FELDER.                                                 
009100     05      W-DELTA-T           PIC S9(15).                              
009200     05      W-REDUZ-SCHLUESSEL  PIC X(80).                               
009300     05      W-REDUZ-TEILE REDEFINES W-REDUZ-SCHLUESSEL.                  
009400         10  W-REDUZ-PAAR OCCURS 4 TIMES.                                 
009500             15  W-REDUZ-KEY     PIC X(10).                               
009600             15  W-REDUZ-WERT    PIC X(10).                               
009700     05      FILLER              PIC X(08).                               
009800*                                                                         
009900 01          ROH-PUNKTE.                                                  
010000     05      RP-ANZ              PIC S9(09) COMP.                         
010100     05      RP-ZEILE OCCURS 5000 TIMES.                                  
010200         10  RP-SERIES-KEY       PIC X(80).                               
010300         10  RP-SCHLUESSEL-TEILE REDEFINES RP-SERIES-KEY.                 
010400             15  RP-KEY-NAME     PIC X(40).                               
010500             15  RP-KEY-TAGS     PIC X(40).                               
010600         10  RP-TIME             PIC S9(15).                              
010700         10  RP-ZEIT-TEILE REDEFINES RP-TIME.                             
010800             15  RP-ZEIT-TAGE    PIC S9(10).                              
010900             15  RP-ZEIT-MS-REST PIC 9(05).                               
011000         10  RP-VALUE            PIC S9(11)V9(7).                         
011100*                                                                         
011200 01          TAB-A.                                                       
011300     05      TA-ANZ              PIC S9(09) COMP.                         
011400     05      TA-ZEILE OCCURS 2000 TIMES.                                  
011500         10  TA-SERIES-KEY       PIC X(80).                               
011600         10  TA-SCHLUESSEL-TEILE REDEFINES TA-SERIES-KEY.                 
011700             15  TA-TAG-PAAR OCCURS 4 TIMES.                              
011800                 20  TA-TAG-KEY  PIC X(10).                               
011900                 20  TA-TAG-WERT PIC X(10).                               
012000         10  TA-TIME             PIC S9(15).                              
012100         10  TA-SUM              PIC S9(11)V9(7).                         
012200         10  TA-SUMSQ            PIC S9(11)V9(7).                         
012300         10  TA-COUNT            PIC S9(09).                              
012400 01          TAB-B-LEER.                                                  
012500     05      TB-ANZ              PIC S9(09) COMP VALUE ZERO.              
012600     05      FILLER              PIC X(20).                               
012700 01          TAB-D.                                                       
012800     05      TD-ANZ              PIC S9(09) COMP.                         
012900     05      TD-ZEILE OCCURS 2000 TIMES.                                  
013000         10  TD-SERIES-KEY       PIC X(80).                               
013100         10  TD-TIME             PIC S9(15).                              
013200         10  TD-SUM              PIC S9(11)V9(7).                         
013300         10  TD-SUMSQ            PIC S9(11)V9(7).                         
013400         10  TD-COUNT            PIC S9(09).                              
013500 01          DAUER-NAME-LEER     PIC X(20).                               
013600*                                                                         
013700 LINKAGE SECTION.                                                         
013800     COPY    BLIFACE                                                      
013900             REPLACING =="*"== BY =="CNT"==.                              
014000*                                                                         
014100 01          ROH-TABELLE.                                                 
014200     05      RT-ANZ              PIC S9(09) COMP.                         
014300     05      RT-ZEILE OCCURS 5000 TIMES.                                  
014400         10  RT-SERIES-KEY       PIC X(80).                               
014500         10  RT-SCHLUESSEL-TEILE REDEFINES RT-SERIES-KEY.                 
014600             15  RT-KEY-NAME     PIC X(40).                               
014700             15  RT-KEY-TAGS     PIC X(40).                               
014800         10  RT-TIME             PIC S9(15).                              
014900         10  RT-VALUE            PIC S9(11)V9(7).                         
015000*                                                                         
015100 01          TAB-C.                                                       
015200     05      TC-ANZ              PIC S9(09) COMP.                         
015300     05      TC-ZEILE OCCURS 2000 TIMES.                                  
015400         10  TC-SERIES-KEY       PIC X(80).                               
015500         10  TC-TIME             PIC S9(15).                              
015600         10  TC-SUM              PIC S9(11)V9(7).                         
015700         10  TC-SUMSQ            PIC S9(11)V9(7).                         
015800         10  TC-COUNT            PIC S9(09).                              
015900*                                                                         
016000 PROCEDURE DIVISION USING LINK-REC, ROH-TABELLE, TAB-C.                   
016100******************************************************************        
016200* Steuerungs-Section                                                      
016300******************************************************************        
016400 A100-STEUERUNG SECTION.                                                  
016500 A100-00.                                                                 
016600     MOVE ZERO TO LINK-POINTS-READ                                        
016700     MOVE ZERO TO LINK-POINTS-KEPT                                        
016800     PERFORM D100-FETCH                                                   
016900     PERFORM D200-RATE-SINCE                                              
017000     PERFORM D275-TAGLIST-REGROUP                                         
017100     PERFORM D295-AGGREGATE-BY-TAGS                                       
017200     PERFORM D300-REGROUP                                                 
017300     GOBACK                                                               
017400     .                                                                    
017500 A100-99.                                                                 
017600     EXIT.                                                                
017700*                                                                         
017800******************************************************************        
017900* D100-FETCH - Zaehlerstaende im Zeitbereich holen, dabei einen           
018000* Punkt vor LINK-START-MS mitnehmen (Referenz fuer die erste Rate,        
018100* wie rateSince gegen den letzten Punkt zuvor rechnet).                   
018200******************************************************************        
018300 D100-FETCH SECTION.                                                      
018400 D100-00.                                                                 
018500     MOVE ZERO TO RP-ANZ                                                  
018600     PERFORM D150-SAMMEL-SCHLEIFE THRU D150-99                            
018700             VARYING C4-I1 FROM 1 BY 1                                    
018800             UNTIL C4-I1 > RT-ANZ                                         
018900     .                                                                    
019000 D100-99.                                                                 
019100     EXIT.                                                                
019200*                                                                         
019300******************************************************************        
019400* D150-SAMMEL-SCHLEIFE - Einzelschritt der D100-FETCH-Schleife, je        
019500* Rohwert der Tabelle einmal durchlaufen (indiziert ueber C4-I1).         
019600******************************************************************        
019700 D150-SAMMEL-SCHLEIFE SECTION.                                            
019800 D150-00.                                                                 
019900     ADD 1 TO LINK-POINTS-READ                                            
020000     IF  RT-TIME (C4-I1) >= LINK-START-MS - LINK-BD-PRECIS                
020100     AND RT-TIME (C4-I1) <  LINK-END-MS                                   
020200         IF  RP-ANZ < 5000                                                
020300             ADD 1 TO LINK-POINTS-KEPT                                    
020400             ADD 1 TO RP-ANZ                                              
020500             MOVE RT-SERIES-KEY (C4-I1) TO                                
020600                  RP-SERIES-KEY (RP-ANZ)                                  
020700             MOVE RT-TIME (C4-I1)       TO RP-TIME (RP-ANZ)               
020800             MOVE RT-VALUE (C4-I1)      TO RP-VALUE (RP-ANZ)              
020900         END-IF                                                           
021000     END-IF                                                               
021100     .                                                                    
021200 D150-99.                                                                 
021300     EXIT.                                                                
021400*                                                                         
021500******************************************************************        
021600* D200-RATE-SINCE - Rate je Punktepaar derselben Reihe (Differenz         
021700* durch Zeitdifferenz, mal K-MS-JE-SEKUNDE); ein fallender Wert           
021800* bleibt als negative Rate stehen (kein Nullsetzen, siehe oben).          
021900******************************************************************        
022000 D200-RATE-SINCE SECTION.                                                 
022100 D200-00.                                                                 
022200     MOVE ZERO TO TA-ANZ                                                  
022300     MOVE ZERO TO C4-VORGAENGER                                           
022400     PERFORM D225-PAAR-SCHLEIFE THRU D225-99                              
022500             VARYING C4-I1 FROM 1 BY 1                                    
022600             UNTIL C4-I1 > RP-ANZ                                         
022700     .                                                                    
022800 D200-99.                                                                 
022900     EXIT.                                                                
023000*                                                                         
023100******************************************************************        
023200* D225-PAAR-SCHLEIFE - Einzelschritt der D200-RATE-SINCE-Schleife;        
023300* bildet, wo moeglich, eine Rate zum Vorgaenger derselben Reihe.          
023400******************************************************************        
023500 D225-PAAR-SCHLEIFE SECTION.                                              
023600 D225-00.                                                                 
023700     IF  RP-TIME (C4-I1) >= LINK-START-MS                                 
023800         IF  C4-VORGAENGER > ZERO                                         
023900         AND RP-SERIES-KEY (C4-VORGAENGER) =                              
024000             RP-SERIES-KEY (C4-I1)                                        
024100             PERFORM D250-EINE-RATE                                       
024200         END-IF                                                           
024300     END-IF                                                               
024400     IF  RP-SERIES-KEY (C4-I1) NOT = SPACES                               
024500         MOVE C4-I1 TO C4-VORGAENGER                                      
024600     END-IF                                                               
024700     .                                                                    
024800 D225-99.                                                                 
024900     EXIT.                                                                
025000*                                                                         
025100******************************************************************        
025200* D250-EINE-RATE - eine Rate zwischen C4-VORGAENGER und C4-I1             
025300******************************************************************        
025400 D250-EINE-RATE SECTION.                                                  
025500 D250-00.                                                                 
025600     COMPUTE W-DELTA-T = RP-TIME (C4-I1) - RP-TIME (C4-VORGAENGER)        
025700     IF  W-DELTA-T <= ZERO                                                
025800     OR  TA-ANZ >= 2000                                                   
025900         GO TO D250-99                                                    
026000     END-IF                                                               
026100     ADD 1 TO TA-ANZ                                                      
026200     MOVE RP-SERIES-KEY (C4-I1) TO TA-SERIES-KEY (TA-ANZ)                 
026300     MOVE RP-TIME (C4-I1)       TO TA-TIME (TA-ANZ)                       
026400     COMPUTE TA-SUM (TA-ANZ) ROUNDED =                                    
026500             (RP-VALUE (C4-I1) - RP-VALUE (C4-VORGAENGER)) *              
026600             K-MS-JE-SEKUNDE / W-DELTA-T                                  
026700     COMPUTE TA-SUMSQ (TA-ANZ) = TA-SUM (TA-ANZ) * TA-SUM (TA-ANZ)        
026800     MOVE 1 TO TA-COUNT (TA-ANZ)                                          
026900     .                                                                    
027000 D250-99.                                                                 
027100     EXIT.                                                                
027200*                                                                         
027300******************************************************************        
027400* D275-TAGLIST-REGROUP - reduziert je Ratenpunkt in TAB-A den 80-         
027500* stelligen Reihenschluessel auf die in LINK-BD-TAGLIST genannten         
027600* Tag-Paare (Reihenfolge der Taglist massgeblich, nicht gefundene         
027700* Tags bleiben leer); dadurch koennen mehrere Original-Reihen auf         
027800* denselben reduzierten Schluessel fallen, die D295-AGGREGATE-BY-         
027900* TAGS anschliessend zeitgleich zusammenfasst.                            
028000******************************************************************        
028100 D275-TAGLIST-REGROUP SECTION.                                            
028200 D275-00.                                                                 
028300     PERFORM D280-REIHEN-SCHLEIFE THRU D280-99                            
028400             VARYING C4-I1 FROM 1 BY 1                                    
028500             UNTIL C4-I1 > TA-ANZ                                         
028600     .                                                                    
028700 D275-99.                                                                 
028800     EXIT.                                                                
028900*                                                                         
029000******************************************************************        
029100* D280-REIHEN-SCHLEIFE - Einzelschritt der D275-TAGLIST-REGROUP,          
029200* baut den reduzierten Schluessel fuer einen Ratenpunkt auf.              
029300******************************************************************        
029400 D280-REIHEN-SCHLEIFE SECTION.                                            
029500 D280-00.                                                                 
029600     MOVE SPACES TO W-REDUZ-SCHLUESSEL                                    
029700     PERFORM D285-TAG-SCHLEIFE THRU D285-99                               
029800             VARYING C4-I2 FROM 1 BY 1                                    
029900             UNTIL C4-I2 > LINK-BD-TAGLIST-N                              
030000     MOVE W-REDUZ-SCHLUESSEL TO TA-SERIES-KEY (C4-I1)                     
030100     .                                                                    
030200 D280-99.                                                                 
030300     EXIT.                                                                
030400*                                                                         
030500******************************************************************        
030600* D285-TAG-SCHLEIFE - sucht je Taglist-Position das passende Tag-         
030700* Paar der Original-Reihe und traegt es in den reduzierten                
030800* Schluessel ein.                                                         
030900******************************************************************        
031000 D285-TAG-SCHLEIFE SECTION.                                               
031100 D285-00.                                                                 
031200     MOVE ZERO TO C4-GEFUNDEN                                             
031300     PERFORM D290-SUCH-SCHLEIFE THRU D290-99                              
031400             VARYING C4-I3 FROM 1 BY 1                                    
031500             UNTIL C4-I3 > 4                                              
031600     IF  C4-GEFUNDEN > ZERO                                               
031700         MOVE TA-TAG-KEY  (C4-I1 C4-GEFUNDEN) TO                          
031800              W-REDUZ-KEY  (C4-I2)                                        
031900         MOVE TA-TAG-WERT (C4-I1 C4-GEFUNDEN) TO                          
032000              W-REDUZ-WERT (C4-I2)                                        
032100     END-IF                                                               
032200     .                                                                    
032300 D285-99.                                                                 
032400     EXIT.                                                                
032500*                                                                         
032600******************************************************************        
032700* D290-SUCH-SCHLEIFE - vergleicht ein Tag-Paar der Original-Reihe         
032800* mit dem gesuchten Taglist-Eintrag.                                      
032900******************************************************************        
033000 D290-SUCH-SCHLEIFE SECTION.                                              
033100 D290-00.                                                                 
033200     IF  TA-TAG-KEY (C4-I1 C4-I3) = LINK-BD-TAGLIST (C4-I2)               
033300         MOVE C4-I3 TO C4-GEFUNDEN                                        
033400     END-IF                                                               
033500     .                                                                    
033600 D290-99.                                                                 
033700     EXIT.                                                                
033800*                                                                         
033900******************************************************************        
034000* D295-AGGREGATE-BY-TAGS - fasst Ratenpunkte mit gleichem redu-           
034100* ziertem Schluessel und gleicher Zeit zu einer Summe zusammen            
034200* (Punkte-Interpolation zwischen ungleichen Zeiten uebernimmt die         
034300* nachfolgende Intervallmittelung in D300-REGROUP), Ausgabe TAB-D.        
034400******************************************************************        
034500 D295-AGGREGATE-BY-TAGS SECTION.                                          
034600 D295-00.                                                                 
034700     CALL "XFRUTL0M" USING "AT", TAB-A, TAB-B-LEER, TAB-D,                
034800          LINK-BD-PRECIS, DAUER-NAME-LEER                                 
034900     .                                                                    
035000 D295-99.                                                                 
035100     EXIT.                                                                
035200*                                                                         
035300******************************************************************        
035400* D300-REGROUP - zusammengefasste Ratenpunkte je Intervall                
035500* mitteln (Intervallbreite ist die Batch-Praezision).                     
035600******************************************************************        
035700 D300-REGROUP SECTION.                                                    
035800 D300-00.                                                                 
035900     CALL "XFRUTL0M" USING "MI", TAB-D, TAB-B-LEER, TAB-C,                
036000          LINK-BD-PRECIS, DAUER-NAME-LEER                                 
036100     .                                                                    
036200 D300-99.                                                                 
036300     EXIT.                                                                
