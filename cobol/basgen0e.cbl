000100 IDENTIFICATION DIVISION.                                                 
000200*                                                                         
000300 PROGRAM-ID. BASGEN0M.                                                    
000400 AUTHOR. J. SEEGER.                                                       
000500 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.                                 
000600 DATE-WRITTEN. 1988-07-04.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.                                
000900*                                                                         
001000****************************************************************          
001100* Letzte Aenderung :: 2026-08-09                                          
001200* Letzte Version   :: G.01.08                                             
001300* Kurzbeschreibung :: Baseline-Rechenkern (aufgerufen von                 
001400*                     BASDRV0O je Nachziehschnitt), fuehrt sowohl         
001500*                     den Inf.-Bestand als auch die Fenster-              
001600*                     Baseline auf dieselbe Akkumulation zurueck.         
001700* Auftrag          :: SSFNEW-BL1                                          
001800*                                                                         
001900* Aenderungen                                                             
002000*------|----------|-----|----------------------------------------*        
002100* Vers. | Datum    | von | Kommentar                             *        
002200*------|----------|-----|----------------------------------------*        
002300*G.00.00|1988-07-04| hgr | Neuerstellung als eigenes Modul,               
002400*       |          |     | vorher Inline-Code im Treiber.                 
002500*G.00.01|1991-03-18| js  | Aufrufschnittstelle auf LINK-REC/GEN-          
002600*       |          |     | PARM umgestellt (Auftrag SSFNEW-BL1).          
002700*G.00.02|1996-01-22| pk  | Akkumulation "unendlicher" Bestand mit         
002800*       |          |     | zusaetzlicher Summe/Quadratsumme statt         
002900*       |          |     | laufendem Mittelwert (numerisch stabi-         
003000*       |          |     | ler bei langer Laufzeit).                      
003100*G.01.00|1998-11-30| rw  | JAHR-2000 - Intervall-Arithmetik prueft        
003200*       |          |     | jetzt auf 15-stellige ms-Werte statt           
003300*       |          |     | 2-stelliger Jahreskomponente.                  
003400*G.01.01|2001-05-14| rw  | Bindeglied auf Punkt-Tab. mit Binaer-          
003500*       |          |     | suche umgestellt (Ablosung Datenbank-          
003600*       |          |     | Cursor SSFRFDEF_CURS, Auftrag BL5).            
003700*G.01.02|2009-02-27| kl  | Rundung auf 7 Nachkommastellen (RND)           
003800*       |          |     | fuer BO-VALUE/BO-STDDEV vereinheitl.           
003900*G.01.06|2026-08-09| kl  | Auftrag SSFNEW-BL9 - Fenster-Baseline          
004000*       |          |     | als reine Differenz zweier Inf.-Slices         
004100*       |          |     | statt eigener Fensterakkumulation.             
004200*G.01.07|2026-08-09| kl  | Auftrag SSFNEW-BL11 - D200-INFINITY-           
004300*       |          |     | BASELINE glich TAB-A bisher nur gegen          
004400*       |          |     | exakt gleiche (Reihe,Zeit)-Treffer in          
004500*       |          |     | TAB-B ab; bei Saisonlaengen unter der          
004600*       |          |     | Schnittgroesse ging so jeder zweite und        
004700*       |          |     | weitere Saisonzyklus im selben Schnitt         
004800*       |          |     | ohne Vorgaenger-Akkumulator ein.  Auf          
004900*       |          |     | echte intervallweise Nachziehschleife          
005000*       |          |     | je Reihe umgestellt (SERIEN-LISTE/TAB-         
005100*       |          |     | P); der Saisonversatz (GP-SEASON-MS)           
005200*       |          |     | wird jetzt angewandt und das Ergebnis          
005300*       |          |     | fuer Folgeintervalle wiedereingelagert;        
005400*       |          |     | doppelte Punkte je Reihe/Intervall sind        
005500*       |          |     | jetzt ein Abbruchfehler (GP-RC 9010).          
005600*G.01.08|2026-08-09| kl  | Auftrag SSFNEW-BL12 - D255-SUCH-               
005700*       |          |     | SCHLEIFE verglich TB-TIME bisher exakt         
005800*       |          |     | mit TA-TIME; ein Bestand von vor einem         
005900*       |          |     | Fenster kann so nie treffen, D325-DIFF-        
006000*       |          |     | SCHLEIFE lief immer in den ELSE-Zweig          
006100*       |          |     | (Fenster-Baseline = unveraenderte              
006200*       |          |     | Inf.-Zeile).                                   
006300*       |          |     | Vergleich jetzt gegen TA-TIME minus            
006400*       |          |     | GP-WINDOW-MS (W-FENSTER-ZEIT).                 
006500*------|----------|-----|----------------------------------------*        
006600*                                                                         
006700* Programmbeschreibung                                                    
006800* --------------------                                                    
006900* BASGEN0M erhaelt vom Treiber ueber GEN-PARM den Modus (INF/FEN),        
007000* die betroffene Intervall-Spanne sowie zwei Tabellen (TAB-A,             
007100* TAB-B) und liefert das Ergebnis in TAB-C zurueck.  Im Modus INF         
007200* ist TAB-A die neu eingetroffene Aggregatmenge und TAB-B der bis-        
007300* herige Inf.-Bestand fuer [Start,MIN(Ende,Start+Saison)); D200-          
007400* INFINITY-BASELINE durchlaeuft je Reihe jedes Intervall von Start        
007500* bis Ende-1, addiert einen neuen Punkt auf seinen Vorgaenger auf         
007600* (Summe/Quadratsumme/Anzahl, siehe BUSINESS RULES), verschiebt           
007700* die Zeit um GP-SEASON-MS vor und lagert das Ergebnis unter dem          
007800* Zielintervall wieder ein, damit ein weiterer Saisonzyklus im            
007900* selben Nachziehschnitt darauf aufbauen kann.  Im Modus FEN ist          
008000* TAB-A der aktuelle und TAB-B der um das Fenster zurueckliegende         
008100* Inf.-Bestand; das Ergebnis ist die reine Differenz (Fenster-            
008200* Baseline).  BASDRV0O leitet aus TAB-C die eigentlichen Ausgabe-         
008300* saetze (Mittelwert, Streuung) ab.                                       
008400*                                                                         
008500******************************************************************        
008600*                                                                         
008700 ENVIRONMENT DIVISION.                                                    
008800 CONFIGURATION SECTION.                                                   
008900 SPECIAL-NAMES.                                                           
009000     SWITCH-15 IS ANZEIGE-VERSION                                         
009100         ON STATUS IS SHOW-VERSION                                        
009200     CLASS ALPHNUM IS "0123456789"                                        
009300                      "abcdefghijklmnopqrstuvwxyz"                        
009400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
009500*                                                                         
009600 DATA DIVISION.                                                           
009700 WORKING-STORAGE SECTION.                                                 
009800     COPY    BLMSG0C.                                                     
009900*                                                                         
010000 77          C9-GEFUNDEN         PIC S9(09) COMP.                         
010100*                                                                         
010200 01          COMP-FELDER.                                                 
010300     05      C4-I1               PIC S9(04) COMP.                         
010400     05      C4-I2               PIC S9(04) COMP.                         
010500     05      C4-I3               PIC S9(04) COMP.                         
010600     05      FILLER              PIC X(06).                               
010700*                                                                         
010800 01          KONSTANTE-FELDER.                                            
010900     05      K-MODUL             PIC X(08) VALUE "BASGEN0M".              
011000     05      FILLER              PIC X(08).                               
011100*                                                                         
011200 01          SCHALTER.                                                    
011300     05      PRG-STATUS          PIC 9.                                   
011400         88  PRG-OK                         VALUE ZERO.                   
011500         88  PRG-ABBRUCH                    VALUE 1.                      
011600     05      FILLER              PIC X(06).                               
011700*                                                                         
011800 01          WORK-FELDER.                                                 
011900     05      W-DIVISOR           PIC S9(09) COMP.                         
012000     05      W-FENSTER-ZEIT      PIC S9(15).                              
012100     05      FILLER              PIC X(08).                               
012200*                                                                         
012300*----------------------------------------------------------------*        
012400* Saison-Felder fuer die intervallweise Nachziehschleife des              
012500* unendlichen Bestands (D200-INFINITY-BASELINE); C9-INTERVALL             
012600* laeuft von GP-START-INTERVALL bis GP-END-INTERVALL-1, das Er-           
012700* gebnis wird bei C9-ZIEL-INTERVALL (= Intervall + Saisonlaenge           
012800* in Intervallen) in TAB-P wiedereingelagert, damit ein spaeterer         
012900* Saisonzyklus im selben Aufruf darauf aufsetzen kann.                    
013000*----------------------------------------------------------------*        
013100 01          SAISON-FELDER.                                               
013200     05      C9-SAISON-INTERVALLE PIC S9(09) COMP.                        
013300     05      C9-INTERVALL        PIC S9(09) COMP.                         
013400     05      C9-TA-INTERVALL     PIC S9(09) COMP.                         
013500     05      C9-ZIEL-INTERVALL   PIC S9(09) COMP.                         
013600     05      C4-NEU-GEF          PIC S9(04) COMP.                         
013700     05      C4-ALT-GEF          PIC S9(04) COMP.                         
013800     05      C4-DUP-ANZ          PIC S9(04) COMP.                         
013900     05      W-ERG-SUM           PIC S9(11)V9(7).                         
014000     05      W-ERG-SUMSQ         PIC S9(11)V9(7).                         
014100     05      W-ERG-COUNT         PIC S9(09).                              
014200     05      W-ERG-ZEIT          PIC S9(15).                              
014300     05      W-PROBE-KEY         PIC X(80).                               
014400     05      FILLER              PIC X(04).                               
014500*                                                                         
014600*----------------------------------------------------------------*        
014700* SERIEN-LISTE: alle in TAB-A und/oder TAB-B vertretenen Reihen-          
014800* schluessel, je einmal (Vereinigungsmenge, siehe D210).                  
014900*----------------------------------------------------------------*        
015000 01          SERIEN-LISTE.                                                
015100     05      SL-ANZ              PIC S9(09) COMP.                         
015200     05      SL-ZEILE OCCURS 500 TIMES.                                   
015300         10  SL-SERIES-KEY       PIC X(80).                               
015400*                                                                         
015500*----------------------------------------------------------------*        
015600* TAB-P: laufender Akkumulator je Reihe/Intervall, zu Beginn aus          
015700* TAB-B (bisheriger Bestand) gefuellt und waehrend der Nachzieh-          
015800* schleife um jedes neu berechnete Ergebnis ergaenzt.                     
015900*----------------------------------------------------------------*        
016000 01          TAB-P.                                                       
016100     05      TP-ANZ              PIC S9(09) COMP.                         
016200     05      TP-ZEILE OCCURS 2000 TIMES.                                  
016300         10  TP-SERIES-KEY       PIC X(80).                               
016400         10  TP-INTERVALL        PIC S9(09) COMP.                         
016500         10  TP-SUM              PIC S9(11)V9(7).                         
016600         10  TP-SUMSQ            PIC S9(11)V9(7).                         
016700         10  TP-COUNT            PIC S9(09).                              
016800*                                                                         
016900 LINKAGE SECTION.                                                         
017000*                                                                         
017100 01          GEN-PARM.                                                    
017200     05      GP-MODUS            PIC X(03).                               
017300         88  GP-INF-BESTAND                 VALUE "INF".                  
017400         88  GP-FENSTER                     VALUE "FEN".                  
017500     05      GP-START-INTERVALL  PIC S9(09) COMP.                         
017600     05      GP-END-INTERVALL   PIC S9(09) COMP.                          
017700     05      GP-PRECISION-MS     PIC S9(15) COMP.                         
017800     05      GP-SEASON-MS        PIC S9(15) COMP.                         
017900     05      GP-WINDOW-MS        PIC S9(15) COMP.                         
018000     05      GP-OUTPUT-NAME      PIC X(40).                               
018100     05      GP-RC               PIC S9(04) COMP.                         
018200     05      FILLER              PIC X(08).                               
018300*                                                                         
018400 01          TAB-A.                                                       
018500     05      TA-ANZ              PIC S9(09) COMP.                         
018600     05      TA-ZEILE OCCURS 2000 TIMES.                                  
018700         10  TA-SERIES-KEY       PIC X(80).                               
018800         10  TA-TIME             PIC S9(15).                              
018900         10  TA-ZEIT-TEILE REDEFINES TA-TIME.                             
019000             15  TA-ZEIT-TAGE    PIC S9(10).                              
019100             15  TA-ZEIT-MS-REST PIC 9(05).                               
019200         10  TA-SUM              PIC S9(11)V9(7).                         
019300         10  TA-SUMSQ            PIC S9(11)V9(7).                         
019400         10  TA-COUNT            PIC S9(09).                              
019500 01          TAB-B.                                                       
019600     05      TB-ANZ              PIC S9(09) COMP.                         
019700     05      TB-ZEILE OCCURS 2000 TIMES.                                  
019800         10  TB-SERIES-KEY       PIC X(80).                               
019900         10  TB-SCHLUESSEL-TEILE REDEFINES TB-SERIES-KEY.                 
020000             15  TB-KEY-NAME     PIC X(40).                               
020100             15  TB-KEY-TAGS     PIC X(40).                               
020200         10  TB-TIME             PIC S9(15).                              
020300         10  TB-SUM              PIC S9(11)V9(7).                         
020400         10  TB-SUMSQ            PIC S9(11)V9(7).                         
020500         10  TB-COUNT            PIC S9(09).                              
020600 01          TAB-C.                                                       
020700     05      TC-ANZ              PIC S9(09) COMP.                         
020800     05      TC-ZEILE OCCURS 2000 TIMES.                                  
020900         10  TC-SERIES-KEY       PIC X(80).                               
021000         10  TC-SCHLUESSEL-TEILE REDEFINES TC-SERIES-KEY.                 
021100             15  TC-KEY-NAME     PIC X(40).                               
021200             15  TC-KEY-TAGS     PIC X(40).                               
021300         10  TC-TIME             PIC S9(15).                              
021400         10  TC-SUM              PIC S9(11)V9(7).                         
021500         10  TC-SUMSQ            PIC S9(11)V9(7).                         
021600         10  TC-COUNT            PIC S9(09).                              
021700*                                                                         
021800 PROCEDURE DIVISION USING GEN-PARM, TAB-A, TAB-B, TAB-C.                  
021900******************************************************************        
022000* Steuerungs-Section                                                      
022100******************************************************************        
022200 A100-STEUERUNG SECTION.                                                  
022300 A100-00.                                                                 
022400     MOVE ZERO TO GP-RC                                                   
022500     MOVE ZERO TO TC-ANZ                                                  
022600     EVALUATE TRUE                                                        
022700         WHEN GP-INF-BESTAND                                              
022800             PERFORM D200-INFINITY-BASELINE                               
022900         WHEN GP-FENSTER                                                  
023000             PERFORM D300-WINDOWED-BASELINE                               
023100         WHEN OTHER                                                       
023200             MOVE 9999 TO GP-RC                                           
023300     END-EVALUATE                                                         
023400     GOBACK                                                               
023500     .                                                                    
023600 A100-99.                                                                 
023700     EXIT.                                                                
023800*                                                                         
023900******************************************************************        
024000* Unendliche Akkumulation (BATCH FLOW - Baseline update, BUSINESS         
024100* RULES - unendliche Bestandsfuehrung): TAB-B enthaelt den bishe-         
024200* rigen Bestand fuer [Start,MIN(Ende,Start+Saisonintervalle)),            
024300* TAB-A die neuen Aggregatpunkte fuer [Start,Ende).  Je Reihe             
024400* (SERIEN-LISTE) und Intervall C9-INTERVALL von GP-START-INTER-           
024500* VALL bis GP-END-INTERVALL-1 wird der neue Punkt (falls vorhan-          
024600* den) auf den Vorgaenger-Akkumulator (TAB-P, zunaechst aus TAB-B         
024700* gefuellt) aufaddiert; das Ergebnis wird um GP-SEASON-MS vorge-          
024800* zogen, nach TAB-C geschrieben und unter dem Zielintervall               
024900* (C9-INTERVALL + Saisonintervalle) in TAB-P wiedereingelagert,           
025000* damit ein Folgeintervall im selben Aufruf darauf aufbauen kann          
025100* (mehrere Saisonzyklen je Nachziehschnitt).  Doppelte Punkte je          
025200* Reihe/Intervall in TAB-A oder TAB-B sind ein Abbruchfehler              
025300* (GP-RC 9010).                                                           
025400******************************************************************        
025500 D200-INFINITY-BASELINE SECTION.                                          
025600 D200-00.                                                                 
025700     PERFORM D210-BUILD-SERIENLISTE                                       
025800     COMPUTE C9-SAISON-INTERVALLE =                                       
025900             GP-SEASON-MS / GP-PRECISION-MS                               
026000     PERFORM D215-SEED-TAB-P                                              
026100     IF  GP-RC = ZERO                                                     
026200         PERFORM D220-SERIE-SCHLEIFE THRU D220-99                         
026300                 VARYING C4-I1 FROM 1 BY 1                                
026400                 UNTIL C4-I1 > SL-ANZ                                     
026500                 OR GP-RC NOT = ZERO                                      
026600     END-IF                                                               
026700     .                                                                    
026800 D200-99.                                                                 
026900     EXIT.                                                                
027000*                                                                         
027100******************************************************************        
027200* D210-BUILD-SERIENLISTE - baut die Vereinigungsmenge der Reihen-         
027300* schluessel aus TAB-A und TAB-B in SERIEN-LISTE auf.                     
027400******************************************************************        
027500 D210-BUILD-SERIENLISTE SECTION.                                          
027600 D210-00.                                                                 
027700     MOVE ZERO TO SL-ANZ                                                  
027800     PERFORM D212-AUS-A THRU D212-99                                      
027900             VARYING C4-I2 FROM 1 BY 1                                    
028000             UNTIL C4-I2 > TA-ANZ                                         
028100     PERFORM D213-AUS-B THRU D213-99                                      
028200             VARYING C4-I2 FROM 1 BY 1                                    
028300             UNTIL C4-I2 > TB-ANZ                                         
028400     .                                                                    
028500 D210-99.                                                                 
028600     EXIT.                                                                
028700*                                                                         
028800 D212-AUS-A SECTION.                                                      
028900 D212-00.                                                                 
029000     MOVE TA-SERIES-KEY (C4-I2) TO W-PROBE-KEY                            
029100     PERFORM D216-SUCH-EINFUEG                                            
029200     .                                                                    
029300 D212-99.                                                                 
029400     EXIT.                                                                
029500*                                                                         
029600 D213-AUS-B SECTION.                                                      
029700 D213-00.                                                                 
029800     MOVE TB-SERIES-KEY (C4-I2) TO W-PROBE-KEY                            
029900     PERFORM D216-SUCH-EINFUEG                                            
030000     .                                                                    
030100 D213-99.                                                                 
030200     EXIT.                                                                
030300*                                                                         
030400******************************************************************        
030500* D216-SUCH-EINFUEG - haengt W-PROBE-KEY an SERIEN-LISTE an, wenn         
030600* er dort noch nicht vorkommt (nutzt C9-GEFUNDEN als Treffer-             
030700* anzeiger, wie D250-FIND-IN-B weiter unten).                             
030800******************************************************************        
030900 D216-SUCH-EINFUEG SECTION.                                               
031000 D216-00.                                                                 
031100     MOVE ZERO TO C9-GEFUNDEN                                             
031200     PERFORM D217-VERGLEICH THRU D217-99                                  
031300             VARYING C4-I3 FROM 1 BY 1                                    
031400             UNTIL C4-I3 > SL-ANZ                                         
031500             OR C9-GEFUNDEN > ZERO                                        
031600     IF  C9-GEFUNDEN = ZERO                                               
031700         ADD 1 TO SL-ANZ                                                  
031800         MOVE W-PROBE-KEY TO SL-SERIES-KEY (SL-ANZ)                       
031900     END-IF                                                               
032000     .                                                                    
032100 D216-99.                                                                 
032200     EXIT.                                                                
032300*                                                                         
032400 D217-VERGLEICH SECTION.                                                  
032500 D217-00.                                                                 
032600     IF  SL-SERIES-KEY (C4-I3) = W-PROBE-KEY                              
032700         MOVE C4-I3 TO C9-GEFUNDEN                                        
032800     END-IF                                                               
032900     .                                                                    
033000 D217-99.                                                                 
033100     EXIT.                                                                
033200*                                                                         
033300******************************************************************        
033400* D215-SEED-TAB-P - fuellt TAB-P zu Beginn aus TAB-B; zwei TAB-B-         
033500* Zeilen derselben Reihe im selben Intervall sind ein Abbruch-            
033600* fehler (GP-RC 9010, doppelter Bestandspunkt).                           
033700******************************************************************        
033800 D215-SEED-TAB-P SECTION.                                                 
033900 D215-00.                                                                 
034000     MOVE ZERO TO TP-ANZ                                                  
034100     PERFORM D218-SEED-SCHLEIFE THRU D218-99                              
034200             VARYING C4-I2 FROM 1 BY 1                                    
034300             UNTIL C4-I2 > TB-ANZ                                         
034400             OR GP-RC NOT = ZERO                                          
034500     .                                                                    
034600 D215-99.                                                                 
034700     EXIT.                                                                
034800*                                                                         
034900 D218-SEED-SCHLEIFE SECTION.                                              
035000 D218-00.                                                                 
035100     COMPUTE C9-INTERVALL = TB-TIME (C4-I2) / GP-PRECISION-MS             
035200     MOVE ZERO TO C9-GEFUNDEN                                             
035300     PERFORM D219-VERGLEICH-TP THRU D219-99                               
035400             VARYING C4-I3 FROM 1 BY 1                                    
035500             UNTIL C4-I3 > TP-ANZ                                         
035600             OR C9-GEFUNDEN > ZERO                                        
035700     IF  C9-GEFUNDEN > ZERO                                               
035800         MOVE 9010 TO GP-RC                                               
035900     ELSE                                                                 
036000         ADD 1 TO TP-ANZ                                                  
036100         MOVE TB-SERIES-KEY (C4-I2) TO TP-SERIES-KEY (TP-ANZ)             
036200         MOVE C9-INTERVALL           TO TP-INTERVALL (TP-ANZ)             
036300         MOVE TB-SUM (C4-I2)         TO TP-SUM (TP-ANZ)                   
036400         MOVE TB-SUMSQ (C4-I2)       TO TP-SUMSQ (TP-ANZ)                 
036500         MOVE TB-COUNT (C4-I2)       TO TP-COUNT (TP-ANZ)                 
036600     END-IF                                                               
036700     .                                                                    
036800 D218-99.                                                                 
036900     EXIT.                                                                
037000*                                                                         
037100 D219-VERGLEICH-TP SECTION.                                               
037200 D219-00.                                                                 
037300     IF  TP-SERIES-KEY (C4-I3) = TB-SERIES-KEY (C4-I2)                    
037400     AND TP-INTERVALL  (C4-I3) = C9-INTERVALL                             
037500         MOVE C4-I3 TO C9-GEFUNDEN                                        
037600     END-IF                                                               
037700     .                                                                    
037800 D219-99.                                                                 
037900     EXIT.                                                                
038000*                                                                         
038100******************************************************************        
038200* D220-SERIE-SCHLEIFE - je Reihe (C4-I1 indiziert SERIEN-LISTE)           
038300* alle Intervalle von GP-START-INTERVALL bis GP-END-INTERVALL-1           
038400* durchlaufen.                                                            
038500******************************************************************        
038600 D220-SERIE-SCHLEIFE SECTION.                                             
038700 D220-00.                                                                 
038800     PERFORM D222-INTERVALL-SCHLEIFE THRU D222-99                         
038900             VARYING C9-INTERVALL FROM GP-START-INTERVALL BY 1            
039000             UNTIL C9-INTERVALL >= GP-END-INTERVALL                       
039100             OR GP-RC NOT = ZERO                                          
039200     .                                                                    
039300 D220-99.                                                                 
039400     EXIT.                                                                
039500*                                                                         
039600******************************************************************        
039700* D222-INTERVALL-SCHLEIFE - Einzelschritt: neuen Punkt (TAB-A)            
039800* und Vorgaenger-Akkumulator (TAB-P) fuer Reihe/Intervall suchen          
039900* und gemaess BUSINESS RULES verrechnen.                                  
040000******************************************************************        
040100 D222-INTERVALL-SCHLEIFE SECTION.                                         
040200 D222-00.                                                                 
040300     PERFORM D224-FIND-NEU-IN-A                                           
040400     IF  GP-RC = ZERO                                                     
040500         PERFORM D226-FIND-ALT-IN-TP                                      
040600     END-IF                                                               
040700     IF  GP-RC = ZERO                                                     
040800         EVALUATE TRUE                                                    
040900             WHEN C4-NEU-GEF > ZERO                                       
041000              AND C4-ALT-GEF > ZERO                                       
041100              AND TP-COUNT (C4-ALT-GEF) > ZERO                            
041200                 COMPUTE W-ERG-SUM =                                      
041300                         TA-SUM (C4-NEU-GEF) + TP-SUM (C4-ALT-GEF)        
041400                 COMPUTE W-ERG-SUMSQ =                                    
041500                         TA-SUMSQ (C4-NEU-GEF) +                          
041600                         TP-SUMSQ (C4-ALT-GEF)                            
041700                 COMPUTE W-ERG-COUNT =                                    
041800                         TA-COUNT (C4-NEU-GEF) +                          
041900                         TP-COUNT (C4-ALT-GEF)                            
042000                 COMPUTE W-ERG-ZEIT =                                     
042100                         TA-TIME (C4-NEU-GEF) + GP-SEASON-MS              
042200                 PERFORM D228-ERGEBNIS-UEBERNEHMEN                        
042300             WHEN C4-NEU-GEF > ZERO                                       
042400                 MOVE TA-SUM   (C4-NEU-GEF) TO W-ERG-SUM                  
042500                 MOVE TA-SUMSQ (C4-NEU-GEF) TO W-ERG-SUMSQ                
042600                 MOVE TA-COUNT (C4-NEU-GEF) TO W-ERG-COUNT                
042700                 COMPUTE W-ERG-ZEIT =                                     
042800                         TA-TIME (C4-NEU-GEF) + GP-SEASON-MS              
042900                 PERFORM D228-ERGEBNIS-UEBERNEHMEN                        
043000             WHEN C4-ALT-GEF > ZERO                                       
043100                 MOVE TP-SUM   (C4-ALT-GEF) TO W-ERG-SUM                  
043200                 MOVE TP-SUMSQ (C4-ALT-GEF) TO W-ERG-SUMSQ                
043300                 MOVE TP-COUNT (C4-ALT-GEF) TO W-ERG-COUNT                
043400                 COMPUTE W-ERG-ZEIT =                                     
043500                         (C9-INTERVALL * GP-PRECISION-MS) +               
043600                         GP-SEASON-MS                                     
043700                 PERFORM D228-ERGEBNIS-UEBERNEHMEN                        
043800             WHEN OTHER                                                   
043900                 CONTINUE                                                 
044000         END-EVALUATE                                                     
044100     END-IF                                                               
044200     .                                                                    
044300 D222-99.                                                                 
044400     EXIT.                                                                
044500*                                                                         
044600******************************************************************        
044700* D224-FIND-NEU-IN-A - sucht den TAB-A-Punkt der laufenden Reihe          
044800* im laufenden Intervall; zwei Treffer sind ein Abbruchfehler             
044900* (GP-RC 9010, doppelter Neuwert-Punkt).                                  
045000******************************************************************        
045100 D224-FIND-NEU-IN-A SECTION.                                              
045200 D224-00.                                                                 
045300     MOVE ZERO TO C4-NEU-GEF                                              
045400     MOVE ZERO TO C4-DUP-ANZ                                              
045500     PERFORM D225-VERGLEICH-A THRU D225-99                                
045600             VARYING C4-I2 FROM 1 BY 1                                    
045700             UNTIL C4-I2 > TA-ANZ                                         
045800     IF  C4-DUP-ANZ > 1                                                   
045900         MOVE 9010 TO GP-RC                                               
046000     END-IF                                                               
046100     .                                                                    
046200 D224-99.                                                                 
046300     EXIT.                                                                
046400*                                                                         
046500 D225-VERGLEICH-A SECTION.                                                
046600 D225-00.                                                                 
046700     COMPUTE C9-TA-INTERVALL = TA-TIME (C4-I2) / GP-PRECISION-MS          
046800     IF  TA-SERIES-KEY (C4-I2) = SL-SERIES-KEY (C4-I1)                    
046900     AND C9-TA-INTERVALL       = C9-INTERVALL                             
047000         ADD 1 TO C4-DUP-ANZ                                              
047100         MOVE C4-I2 TO C4-NEU-GEF                                         
047200     END-IF                                                               
047300     .                                                                    
047400 D225-99.                                                                 
047500     EXIT.                                                                
047600*                                                                         
047700******************************************************************        
047800* D226-FIND-ALT-IN-TP - sucht den Vorgaenger-Akkumulator der lau-         
047900* fenden Reihe im laufenden Intervall in TAB-P (erster Treffer;           
048000* Mehrfacheintraege sind durch D215/D228 ausgeschlossen).                 
048100******************************************************************        
048200 D226-FIND-ALT-IN-TP SECTION.                                             
048300 D226-00.                                                                 
048400     MOVE ZERO TO C4-ALT-GEF                                              
048500     PERFORM D227-VERGLEICH-TP THRU D227-99                               
048600             VARYING C4-I3 FROM 1 BY 1                                    
048700             UNTIL C4-I3 > TP-ANZ                                         
048800             OR C4-ALT-GEF > ZERO                                         
048900     .                                                                    
049000 D226-99.                                                                 
049100     EXIT.                                                                
049200*                                                                         
049300 D227-VERGLEICH-TP SECTION.                                               
049400 D227-00.                                                                 
049500     IF  TP-SERIES-KEY (C4-I3) = SL-SERIES-KEY (C4-I1)                    
049600     AND TP-INTERVALL  (C4-I3) = C9-INTERVALL                             
049700         MOVE C4-I3 TO C4-ALT-GEF                                         
049800     END-IF                                                               
049900     .                                                                    
050000 D227-99.                                                                 
050100     EXIT.                                                                
050200*                                                                         
050300******************************************************************        
050400* D228-ERGEBNIS-UEBERNEHMEN - haengt das Ergebnis in TAB-C an und         
050500* lagert es unter dem um die Saisonintervalle verschobenen Ziel-          
050600* intervall in TAB-P wieder ein (Grundlage fuer einen etwaigen            
050700* naechsten Saisonzyklus im selben Aufruf).                               
050800******************************************************************        
050900 D228-ERGEBNIS-UEBERNEHMEN SECTION.                                       
051000 D228-00.                                                                 
051100     COMPUTE C9-ZIEL-INTERVALL =                                          
051200             C9-INTERVALL + C9-SAISON-INTERVALLE                          
051300     ADD 1 TO TC-ANZ                                                      
051400     MOVE SL-SERIES-KEY (C4-I1) TO TC-SERIES-KEY (TC-ANZ)                 
051500     MOVE W-ERG-ZEIT             TO TC-TIME  (TC-ANZ)                     
051600     MOVE W-ERG-SUM              TO TC-SUM   (TC-ANZ)                     
051700     MOVE W-ERG-SUMSQ            TO TC-SUMSQ (TC-ANZ)                     
051800     MOVE W-ERG-COUNT            TO TC-COUNT (TC-ANZ)                     
051900     ADD 1 TO TP-ANZ                                                      
052000     MOVE SL-SERIES-KEY (C4-I1) TO TP-SERIES-KEY (TP-ANZ)                 
052100     MOVE C9-ZIEL-INTERVALL      TO TP-INTERVALL (TP-ANZ)                 
052200     MOVE W-ERG-SUM              TO TP-SUM       (TP-ANZ)                 
052300     MOVE W-ERG-SUMSQ            TO TP-SUMSQ     (TP-ANZ)                 
052400     MOVE W-ERG-COUNT            TO TP-COUNT     (TP-ANZ)                 
052500     .                                                                    
052600 D228-99.                                                                 
052700     EXIT.                                                                
052800*                                                                         
052900******************************************************************        
053000* sucht die zu TA-ZEILE (C4-I1) passende Zeile in TAB-B, d.h. den         
053100* Inf.-Bestand derselben Reihe genau ein Fenster (GP-WINDOW-MS)           
053200* vor der aktuellen Zeit; liefert den Index in C9-GEFUNDEN (ZERO          
053300* wenn nicht vorhanden).                                                  
053400******************************************************************        
053500 D250-FIND-IN-B SECTION.                                                  
053600 D250-00.                                                                 
053700     MOVE ZERO TO C9-GEFUNDEN                                             
053800     COMPUTE W-FENSTER-ZEIT = TA-TIME (C4-I1) - GP-WINDOW-MS              
053900     PERFORM D255-SUCH-SCHLEIFE THRU D255-99                              
054000             VARYING C4-I2 FROM 1 BY 1                                    
054100             UNTIL C4-I2 > TB-ANZ                                         
054200             OR C9-GEFUNDEN > ZERO                                        
054300     .                                                                    
054400 D250-99.                                                                 
054500     EXIT.                                                                
054600*                                                                         
054700******************************************************************        
054800* D255-SUCH-SCHLEIFE - Einzelschritt der D250-FIND-IN-B-Schleife;         
054900* Vergleich gegen die um GP-WINDOW-MS zurueckgerechnete Zeit statt        
055000* gegen TA-TIME selbst (echtes "vor einem Fenster liegend").              
055100******************************************************************        
055200 D255-SUCH-SCHLEIFE SECTION.                                              
055300 D255-00.                                                                 
055400     IF  TB-SERIES-KEY (C4-I2) = TA-SERIES-KEY (C4-I1)                    
055500     AND TB-TIME (C4-I2)       = W-FENSTER-ZEIT                           
055600         MOVE C4-I2 TO C9-GEFUNDEN                                        
055700     END-IF                                                               
055800     .                                                                    
055900 D255-99.                                                                 
056000     EXIT.                                                                
056100*                                                                         
056200******************************************************************        
056300* Fenster-Baseline: reine Differenz aktueller minus vor einem             
056400* Fenster liegender Inf.-Bestand, je Reihe/Zeit-Paar; ohne Gegen-         
056500* stueck in TAB-B wird die Zeile unveraendert als Fenster-Ergebnis        
056600* uebernommen (kein Bestand vor dem Fenster vorhanden).                   
056700******************************************************************        
056800 D300-WINDOWED-BASELINE SECTION.                                          
056900 D300-00.                                                                 
057000     PERFORM D325-DIFF-SCHLEIFE THRU D325-99                              
057100             VARYING C4-I1 FROM 1 BY 1                                    
057200             UNTIL C4-I1 > TA-ANZ                                         
057300     .                                                                    
057400 D300-99.                                                                 
057500     EXIT.                                                                
057600*                                                                         
057700******************************************************************        
057800* D325-DIFF-SCHLEIFE - Einzelschritt der D300-WINDOWED-BASELINE-          
057900* Schleife (siehe Bannerkommentar oben am Abschnitt).                     
058000******************************************************************        
058100 D325-DIFF-SCHLEIFE SECTION.                                              
058200 D325-00.                                                                 
058300     PERFORM D250-FIND-IN-B                                               
058400     ADD 1 TO TC-ANZ                                                      
058500     MOVE TA-SERIES-KEY (C4-I1) TO TC-SERIES-KEY (TC-ANZ)                 
058600     MOVE TA-TIME (C4-I1)       TO TC-TIME (TC-ANZ)                       
058700     IF  C9-GEFUNDEN > ZERO                                               
058800         COMPUTE TC-SUM (TC-ANZ) =                                        
058900                 TA-SUM (C4-I1) - TB-SUM (C9-GEFUNDEN)                    
059000         COMPUTE TC-SUMSQ (TC-ANZ) =                                      
059100                 TA-SUMSQ (C4-I1) - TB-SUMSQ (C9-GEFUNDEN)                
059200         COMPUTE TC-COUNT (TC-ANZ) =                                      
059300                 TA-COUNT (C4-I1) - TB-COUNT (C9-GEFUNDEN)                
059400     ELSE                                                                 
059500         MOVE TA-SUM (C4-I1)   TO TC-SUM (TC-ANZ)                         
059600         MOVE TA-SUMSQ (C4-I1) TO TC-SUMSQ (TC-ANZ)                       
059700         MOVE TA-COUNT (C4-I1) TO TC-COUNT (TC-ANZ)                       
059800     END-IF                                                               
059900     IF  TC-COUNT (TC-ANZ) < ZERO                                         
060000         MOVE ZERO TO TC-COUNT (TC-ANZ)                                   
060100     END-IF                                                               
060200     .                                                                    
060300 D325-99.                                                                 
060400     EXIT.                                                                
