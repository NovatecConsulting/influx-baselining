000100****************************************************************          
000200* Letzte Aenderung :: 2026-08-09                                          
000300* Letzte Version   :: G.00.03                                             
000400* Kurzbeschreibung :: Standard-Fehler-/Statusschnittstelle, wird          
000500*                     von allen SSFBASE-Programmen per COPY aus           
000600*                     "=MSGLIB" eingebunden (wie WSYS022C).               
000700*                                                                         
000800* Aenderungen                                                             
000900*-------|----------|-----|---------------------------------------*        
001000* Vers. | Datum    | von | Kommentar                             *        
001100*-------|----------|-----|---------------------------------------*        
001200*G.00.00|1986-02-11| hgr | Neuerstellung.                                 
001300*G.00.01|1994-05-03| js  | GEN-ERROR-TEXT auf 60 Stellen erw.             
001400*G.00.02|1998-11-30| rw  | JAHR-2000 - keine Datumsfelder betrof-         
001500*       |          |     | fen, Versionsvermerk zur Pruefung.             
001600*G.00.03|2018-04-02| kl  | Uebernahme in neues Rahmenwerk.                
001700*-------|----------|-----|---------------------------------------*        
001800****************************************************************          
001900 01          GEN-ERROR.                                                   
002000     05      GEN-ERROR-CODE       PIC S9(04) COMP.                        
002100         88  GEN-ERROR-KEINER               VALUE ZERO.                   
002200         88  GEN-ERROR-DATEI                VALUE 1 THRU 99.              
002300         88  GEN-ERROR-PARAMETER            VALUE 100 THRU 199.           
002400         88  GEN-ERROR-RECHNUNG             VALUE 200 THRU 299.           
002500     05      GEN-ERROR-MODUL      PIC X(08).                              
002600     05      GEN-ERROR-PARA       PIC X(08).                              
002700     05      GEN-ERROR-TEXT       PIC X(60).                              
002800     05      FILLER               PIC X(08).                              
