000100 IDENTIFICATION DIVISION.                                                 
000200*                                                                         
000300 PROGRAM-ID. QRYDAT0M.                                                    
000400 AUTHOR. R. WEISS.                                                        
000500 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.                                 
000600 DATE-WRITTEN. 2001-05-14.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.                                
000900*                                                                         
001000****************************************************************          
001100* Letzte Aenderung :: 2026-08-09                                          
001200* Letzte Version   :: G.00.05                                             
001300* Kurzbeschreibung :: Quellenmodul fuer Baseline-Typ QUERY -              
001400*                     einfachste Quelle, liefert die Rohwerte             
001500*                     unveraendert je Praezisionsintervall ge-            
001600*                     mittelt zurueck, ohne weitere Umformung.            
001700* Auftrag          :: SSFNEW-BL5                                          
001800*                                                                         
001900* Aenderungen                                                             
002000*------|----------|-----|----------------------------------------*        
002100* Vers. | Datum    | von | Kommentar                             *        
002200*------|----------|-----|----------------------------------------*        
002300*G.00.00|2001-05-14| rw  | Neuerstellung (Ablosung Datenbank-Ab-          
002400*       |          |     | frage SSFRFDEF_CURS durch Datei-I/O).          
002500*G.00.01|2004-08-09| kl  | Klargestellt: QUERY fasst keine                
002600*       |          |     | Tags zusammen (anders als GAUGE).              
002700*G.00.02|2009-02-27| kl  | LINK-POINTS-READ/KEPT-Zaehlung ergaenzt        
002800*       |          |     | (Grundlage RUN-REPORT).                        
002900*G.00.03|2026-08-09| kl  | Auftrag SSFNEW-BL9 - Uebernahme, neues         
003000*       |          |     | Rahmenwerk, Aufruf durch BASDRV0O.             
003100*G.00.04|2026-08-09| kl  | Auftrag SSFNEW-BL10 - D100-FETCH rief          
003200*       |          |     | XFRUTL0M/MI bisher mit LINK-BD-SAMPPREC        
003300*       |          |     | statt mit LINK-BD-PRECIS (Batch-               
003400*       |          |     | Intervall) auf; korrigiert.                    
003500*G.00.05|2026-08-09| kl  | Auftrag SSFNEW-BL11 - C4-I1 als 77-Feld        
003600*       |          |     | gefuehrt (vorher COMP-FELDER).                 
003700*------|----------|-----|----------------------------------------*        
003800*                                                                         
003900* Programmbeschreibung                                                    
004000* --------------------                                                    
004100* QRYDAT0M erhaelt vom Treiber ueber LINK-REC den Zeitbereich             
004200* sowie den vollstaendigen Rohwert-Bestand (ROH-TABELLE), waehlt          
004300* daraus die im gewuenschten Zeitbereich liegenden Reihen                 
004400* aus und liefert sie unveraendert (nach Intervall gemit-                 
004500* telt) als Aggregatmenge (TAB-C) zurueck.                                
004600*                                                                         
004700******************************************************************        
004800*                                                                         
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200     SWITCH-15 IS ANZEIGE-VERSION                                         
005300         ON STATUS IS SHOW-VERSION                                        
005400     CLASS ALPHNUM IS "0123456789"                                        
005500                      "abcdefghijklmnopqrstuvwxyz"                        
005600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
005700*                                                                         
005800 DATA DIVISION.                                                           
005900 WORKING-STORAGE SECTION.                                                 
006000     COPY    BLMSG0C.                                                     
006100*                                                                         
006200 77          C4-I1               PIC S9(04) COMP.                         
006300*                                                                         
006400 01          COMP-FELDER.                                                 
006500     05      C4-I2               PIC S9(04) COMP.                         
006600     05      FILLER              PIC X(06).                               
006700*                                                                         
006800 01          KONSTANTE-FELDER.                                            
006900     05      K-MODUL             PIC X(08) VALUE "QRYDAT0M".              
007000     05      FILLER              PIC X(08).                               
007100*                                                                         
007200 01          TAB-A.                                                       
007300     05      TA-ANZ              PIC S9(09) COMP.                         
007400     05      TA-ZEILE OCCURS 2000 TIMES.                                  
007500         10  TA-SERIES-KEY       PIC X(80).                               
007600         10  TA-SCHLUESSEL-TEILE REDEFINES TA-SERIES-KEY.                 
007700             15  TA-KEY-NAME     PIC X(40).                               
007800             15  TA-KEY-TAGS     PIC X(40).                               
007900         10  TA-TIME             PIC S9(15).                              
008000         10  TA-ZEIT-TEILE REDEFINES TA-TIME.                             
008100             15  TA-ZEIT-TAGE    PIC S9(10).                              
008200             15  TA-ZEIT-MS-REST PIC 9(05).                               
008300         10  TA-SUM              PIC S9(11)V9(7).                         
008400         10  TA-SUMSQ            PIC S9(11)V9(7).                         
008500         10  TA-COUNT            PIC S9(09).                              
008600 01          TAB-B-LEER.                                                  
008700     05      TB-ANZ              PIC S9(09) COMP VALUE ZERO.              
008800     05      FILLER              PIC X(20).                               
008900 01          DAUER-NAME-LEER     PIC X(20).                               
009000*                                                                         
009100 LINKAGE SECTION.                                                         
009200     COPY    BLIFACE                                                      
009300             REPLACING =="*"== BY =="QRY"==.                              
009400*                                                                         
009500 01          ROH-TABELLE.                                                 
009600     05      RT-ANZ              PIC S9(09) COMP.                         
009700     05      RT-ZEILE OCCURS 5000 TIMES.                                  
009800         10  RT-SERIES-KEY       PIC X(80).                               
009900         10  RT-SCHLUESSEL-TEILE REDEFINES RT-SERIES-KEY.                 
010000             15  RT-KEY-NAME     PIC X(40).                               
010100             15  RT-KEY-TAGS     PIC X(40).                               
010200         10  RT-TIME             PIC S9(15).                              
010300         10  RT-VALUE            PIC S9(11)V9(7).                         
010400*                                                                         
010500 01          TAB-C.                                                       
010600     05      TC-ANZ              PIC S9(09) COMP.                         
010700     05      TC-ZEILE OCCURS 2000 TIMES.                                  
010800         10  TC-SERIES-KEY       PIC X(80).                               
010900         10  TC-TIME             PIC S9(15).                              
011000         10  TC-SUM              PIC S9(11)V9(7).                         
011100         10  TC-SUMSQ            PIC S9(11)V9(7).                         
011200         10  TC-COUNT            PIC S9(09).                              
011300*                                                                         
011400 PROCEDURE DIVISION USING LINK-REC, ROH-TABELLE, TAB-C.                   
011500******************************************************************        
011600* Steuerungs-Section                                                      
011700******************************************************************        
011800 A100-STEUERUNG SECTION.                                                  
011900 A100-00.                                                                 
012000     MOVE ZERO TO LINK-POINTS-READ                                        
012100     MOVE ZERO TO LINK-POINTS-KEPT                                        
012200     PERFORM D100-FETCH                                                   
012300     GOBACK                                                               
012400     .                                                                    
012500 A100-99.                                                                 
012600     EXIT.                                                                
012700*                                                                         
012800******************************************************************        
012900* D100-FETCH - Rohwerte im Zeitbereich [LINK-START-MS,LINK-END-MS)        
013000* fuer die in LINK-BD-TAGLIST genannten Reihen sammeln (TAB-A) und        
013100* per XFRUTL0M/S200-MEAN-BY-INTERVAL nach Intervall aufbereiten.          
013200******************************************************************        
013300 D100-FETCH SECTION.                                                      
013400 D100-00.                                                                 
013500     MOVE ZERO TO TA-ANZ                                                  
013600     PERFORM D150-SAMMEL-SCHLEIFE THRU D150-99                            
013700             VARYING C4-I1 FROM 1 BY 1                                    
013800             UNTIL C4-I1 > RT-ANZ                                         
013900     CALL "XFRUTL0M" USING "MI", TAB-A, TAB-B-LEER, TAB-C,                
014000          LINK-BD-PRECIS, DAUER-NAME-LEER                                 
014100     .                                                                    
014200 D100-99.                                                                 
014300     EXIT.                                                                
014400*                                                                         
014500******************************************************************        
014600* D150-SAMMEL-SCHLEIFE - Einzelschritt der D100-FETCH-Schleife, je        
014700* Rohwert der Tabelle einmal durchlaufen (indiziert ueber C4-I1).         
014800******************************************************************        
014900 D150-SAMMEL-SCHLEIFE SECTION.                                            
015000 D150-00.                                                                 
015100     ADD 1 TO LINK-POINTS-READ                                            
015200     IF  RT-TIME (C4-I1) >= LINK-START-MS                                 
015300     AND RT-TIME (C4-I1) <  LINK-END-MS                                   
015400         IF  TA-ANZ < 2000                                                
015500             ADD 1 TO LINK-POINTS-KEPT                                    
015600             ADD 1 TO TA-ANZ                                              
015700             MOVE RT-SERIES-KEY (C4-I1) TO                                
015800                  TA-SERIES-KEY (TA-ANZ)                                  
015900             MOVE RT-TIME (C4-I1)       TO TA-TIME (TA-ANZ)               
016000             MOVE RT-VALUE (C4-I1)      TO TA-SUM (TA-ANZ)                
016100             COMPUTE TA-SUMSQ (TA-ANZ) =                                  
016200                     RT-VALUE (C4-I1) * RT-VALUE (C4-I1)                  
016300             MOVE 1                     TO TA-COUNT (TA-ANZ)              
016400         END-IF                                                           
016500     END-IF                                                               
016600     .                                                                    
016700 D150-99.                                                                 
016800     EXIT.                                                                
